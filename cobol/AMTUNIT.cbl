000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTUNIT.
000130 AUTHOR. R HOLLOWAY.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          CALLED ONCE BY AMTCLOS 400-UNIT-TYPE-RULES, AFTER THE
000230*          CLOSURE AND INTEGRITY RULES HAVE RUN, TO CHECK THAT
000240*          PACK-LEVEL CONCEPTS CARRY THE RIGHT KIND OF UNIT.
000250*
000260*          A "PACK CONCEPT" HERE MEANS A CONCEPT THAT IS-A'S
000270*          DIRECTLY TO ONE OF THE TWO WELL-KNOWN METADATA VERTEX
000280*          CONCEPTS, AMTK-VERTEX-MPP OR AMTK-VERTEX-TPP (SEE
000290*          AMTKNOWN), I.E. ITS PARENT TABLE CONTAINS THAT VERTEX
000300*          ID.  THIS ROUTINE WALKS THE WHOLE AMTMSTR FILE ONCE
000310*          LOOKING FOR SUCH CONCEPTS AND COLLECTS THREE SEPARATE
000320*          OFFENDER LISTS FOR THE CALLER TO REPORT AS ONE
000330*          COMBINED VALIDATION TEST CASE:
000340*
000350*            1 - PACK CONCEPTS WITH NO UNITS AT ALL.
000360*            2 - MPP-LEVEL PACKS THAT HAVE PICKED UP A TPUU UNIT
000370*                (AN MPP MUST ONLY EVER CONTAIN MPUUS).
000380*            3 - TPP/CTPP-LEVEL PACKS THAT HAVE PICKED UP A UNIT
000390*                THAT IS NOT A TPUU (A TPP/CTPP MUST ONLY EVER
000400*                CONTAIN TPUUS).
000410*
000420*          A SECOND, INDEPENDENT RANDOM PATH ONTO THE SAME
000430*          AMTMSTR DATA SET IS HELD OPEN FOR THE WHOLE RUN SO
000440*          THAT LOOKING UP A UNIT'S OWN ANCESTOR SET DOES NOT
000450*          DISTURB THE SEQUENTIAL SCAN'S FILE POSITION - THE
000460*          SAME TWO-PATH HABIT AMTFLAT USES AGAINST THIS FILE.
000470*
000480*----------------------------------------------------------------*
000490* Date     | By  | Req#     | Description                       *
000500*----------|-----|----------|-----------------------------------*
000510* 04/11/91 | RH  | AMT-0009 | Original routine - unit-type check *
000520* 09/22/93 | RH  | AMT-0114 | Added rule 1, pack concepts with no*
000530*          |     |          | units                              *
000540* 02/14/97 | TGD | AMT-0250 | Added rules 2 and 3, cross-checking*
000550*          |     |          | MPP/TPP unit membership            *
000560* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000570*          |     |          | fields in this routine, no change  *
000580* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite  *
000590* 03/18/02 | TGD | AMT-0388 | Second AMTMSTR path added so random *
000600*          |     |          | unit look-ups stop breaking the    *
000610*          |     |          | sequential scan's file position    *
000620******************************************************************
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-390.
000670 OBJECT-COMPUTER. IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS NEXT-PAGE.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT AMTMSTR
000730            ASSIGN       TO AMTMSTR
000740            ORGANIZATION IS INDEXED
000750            ACCESS MODE  IS SEQUENTIAL
000760            RECORD KEY   IS AMTC-CONCEPT-ID
000770            FILE STATUS  IS AMTMSTR-STATUS.
000780     SELECT AMTMSTU
000790            ASSIGN       TO AMTMSTR
000800            ORGANIZATION IS INDEXED
000810            ACCESS MODE  IS RANDOM
000820            RECORD KEY   IS AMTL-CONCEPT-ID
000830            FILE STATUS  IS AMTMSTU-STATUS.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870 FD  AMTMSTR
000880     RECORD CONTAINS 7370 CHARACTERS
000890     DATA RECORD IS AMTC-CONCEPT-REC.
000900 COPY AMTMSTR.
000910
000920 FD  AMTMSTU
000930     RECORD CONTAINS 7370 CHARACTERS
000940     DATA RECORD IS AMTL-CONCEPT-REC.
000950 COPY AMTMSTR REPLACING ==AMTC-== BY ==AMTL-==.
000960
000970 WORKING-STORAGE SECTION.
000980 COPY AMTKNOWN.
000990
001000 01  FILE-STATUS-CODES.
001010     05  AMTMSTR-STATUS               PIC X(2).
001020         88  AMTMSTR-FOUND                VALUE "00".
001030         88  AMTMSTR-EOF                  VALUE "10".
001040     05  AMTMSTU-STATUS               PIC X(2).
001050         88  AMTMSTU-FOUND                VALUE "00".
001060 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
001070     05  FILLER                       PIC X(04).
001080
001090 01  WS-RUN-DATE                      PIC 9(6) VALUE ZERO.
001100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001110     05  WS-RUN-YY                    PIC 9(2).
001120     05  WS-RUN-MM                    PIC 9(2).
001130     05  WS-RUN-DD                    PIC 9(2).
001140
001150 01  WORK-SWITCHES.
001160     05  WS-FOUND-SW                  PIC X(01).
001170         88  WS-FOUND                     VALUE "Y".
001180     05  WS-IS-EXEMPT-SW              PIC X(01).
001190         88  WS-IS-EXEMPT                 VALUE "Y".
001200     05  WS-UNIT-FLAG-SW              PIC X(01).
001210         88  WS-UNIT-FLAG-ON              VALUE "Y".
001220
001230 01  WORK-SUBSCRIPTS.
001240     05  SUB1                         PIC 9(04) COMP.
001250     05  SUB2                         PIC 9(04) COMP.
001260     05  WS-PARENT-TARGET             PIC 9(18).
001270     05  WS-ANCESTOR-TARGET           PIC 9(18).
001280     05  WS-UNIT-HOLD-ID              PIC 9(18).
001290
001300 01  WORK-EXEMPT-TBL.
001310     05  WS-EXEMPT-ENTRY OCCURS 2 TIMES PIC 9(18).
001320 01  WORK-EXEMPT-TBL-R REDEFINES WORK-EXEMPT-TBL.
001330     05  WS-EXEMPT-ALPHA OCCURS 2 TIMES PIC X(18).
001340
001350 LINKAGE SECTION.
001360 01  AMTUNIT-LINK-REC.
001370     05  AUN-NO-UNITS-COUNT           PIC 9(04) COMP.
001380     05  AUN-NO-UNITS-TBL OCCURS 30 TIMES.
001390         10  AUN-NO-UNITS-ID          PIC 9(18).
001400         10  AUN-NO-UNITS-PT          PIC X(255).
001410     05  AUN-MPP-TPUU-COUNT           PIC 9(04) COMP.
001420     05  AUN-MPP-TPUU-TBL OCCURS 30 TIMES.
001430         10  AUN-MPP-TPUU-ID          PIC 9(18).
001440         10  AUN-MPP-TPUU-PT          PIC X(255).
001450     05  AUN-TPP-MPUU-COUNT           PIC 9(04) COMP.
001460     05  AUN-TPP-MPUU-TBL OCCURS 30 TIMES.
001470         10  AUN-TPP-MPUU-ID          PIC 9(18).
001480         10  AUN-TPP-MPUU-PT          PIC X(255).
001490
001500 PROCEDURE DIVISION USING AMTUNIT-LINK-REC.
001510     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001520     PERFORM 110-READ-NEXT-CONCEPT THRU 110-EXIT.
001530     PERFORM 100-SCAN-CONCEPTS THRU 100-EXIT
001540         UNTIL AMTMSTR-EOF.
001550     CLOSE AMTMSTR AMTMSTU.
001560     GOBACK.
001570
001580 000-HOUSEKEEPING.
001590     MOVE ZERO TO AUN-NO-UNITS-COUNT.
001600     MOVE ZERO TO AUN-MPP-TPUU-COUNT.
001610     MOVE ZERO TO AUN-TPP-MPUU-COUNT.
001620     MOVE AMTK-VERTEX-MPP  TO WS-EXEMPT-ENTRY(1).
001630     MOVE AMTK-VERTEX-TPP  TO WS-EXEMPT-ENTRY(2).
001640     OPEN INPUT AMTMSTR.
001650     OPEN INPUT AMTMSTU.
001660 000-EXIT.
001670     EXIT.
001680
001690 100-SCAN-CONCEPTS.
001700     PERFORM 150-CHECK-EXEMPT THRU 150-EXIT.
001710     IF NOT WS-IS-EXEMPT
001720         PERFORM 200-CHECK-MPP-PREDECESSOR THRU 200-EXIT
001730         PERFORM 300-CHECK-TPP-PREDECESSOR THRU 300-EXIT
001740     END-IF.
001750     PERFORM 110-READ-NEXT-CONCEPT THRU 110-EXIT.
001760 100-EXIT.
001770     EXIT.
001780
001790 110-READ-NEXT-CONCEPT.
001800     READ AMTMSTR NEXT INTO AMTC-CONCEPT-REC
001810         AT END
001820             SET AMTMSTR-EOF TO TRUE
001830     END-READ.
001840 110-EXIT.
001850     EXIT.
001860
001870*    A CONCEPT IS EXEMPT FROM ITS OWN RESULT SETS IF IT IS ONE
001880*    OF THE TWO METADATA VERTICES THEMSELVES.
001890 150-CHECK-EXEMPT.
001900     MOVE "N" TO WS-IS-EXEMPT-SW.
001910     PERFORM 155-CHECK-EXEMPT-ENTRY THRU 155-EXIT
001920         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > 2.
001930 150-EXIT.
001940     EXIT.
001950
001960*    COMPARES THE CURRENT CONCEPT AGAINST ONE METADATA VERTEX.
001970 155-CHECK-EXEMPT-ENTRY.
001980     IF AMTC-CONCEPT-ID = WS-EXEMPT-ENTRY(SUB1)
001990         MOVE "Y" TO WS-IS-EXEMPT-SW
002000     END-IF.
002010 155-EXIT.
002020     EXIT.
002030
002040*    RULE 1 (NO UNITS) AND RULE 2 (MPP WITH A TPUU UNIT).
002050 200-CHECK-MPP-PREDECESSOR.
002060     MOVE AMTK-VERTEX-MPP TO WS-PARENT-TARGET.
002070     PERFORM 510-SEARCH-OWN-PARENTS THRU 510-EXIT.
002080     IF WS-FOUND
002090         IF AMTC-UNIT-COUNT = 0
002100             PERFORM 610-ADD-NO-UNITS THRU 610-EXIT
002110         END-IF
002120         MOVE AMTK-VERTEX-TPP TO WS-ANCESTOR-TARGET
002130         PERFORM 520-SEARCH-OWN-ANCESTORS THRU 520-EXIT
002140         IF NOT WS-FOUND
002150             PERFORM 700-ANY-UNIT-IS-TPUU-ANCESTOR THRU 700-EXIT
002160             IF WS-UNIT-FLAG-ON
002170                 PERFORM 620-ADD-MPP-TPUU THRU 620-EXIT
002180             END-IF
002190         END-IF
002200     END-IF.
002210 200-EXIT.
002220     EXIT.
002230
002240*    RULE 3 (TPP/CTPP WITH A NON-TPUU UNIT).
002250 300-CHECK-TPP-PREDECESSOR.
002260     MOVE AMTK-VERTEX-TPP TO WS-PARENT-TARGET.
002270     PERFORM 510-SEARCH-OWN-PARENTS THRU 510-EXIT.
002280     IF WS-FOUND
002290         PERFORM 710-ANY-UNIT-NOT-TPUU-ANCESTOR THRU 710-EXIT
002300         IF WS-UNIT-FLAG-ON
002310             PERFORM 630-ADD-TPP-MPUU THRU 630-EXIT
002320         END-IF
002330     END-IF.
002340 300-EXIT.
002350     EXIT.
002360
002370*    DOES THE CURRENT SEQUENTIALLY-SCANNED CONCEPT'S OWN PARENT
002380*    TABLE CONTAIN WS-PARENT-TARGET.
002390 510-SEARCH-OWN-PARENTS.
002400     MOVE "N" TO WS-FOUND-SW.
002410     PERFORM 515-CHECK-OWN-PARENT THRU 515-EXIT
002420         VARYING SUB1 FROM 1 BY 1
002430         UNTIL SUB1 > AMTC-PARENT-COUNT.
002440 510-EXIT.
002450     EXIT.
002460
002470*    COMPARES ONE PARENT-TABLE ROW AGAINST WS-PARENT-TARGET.
002480 515-CHECK-OWN-PARENT.
002490     IF AMTC-PARENT-TBL(SUB1) = WS-PARENT-TARGET
002500         MOVE "Y" TO WS-FOUND-SW
002510     END-IF.
002520 515-EXIT.
002530     EXIT.
002540
002550*    DOES THE CURRENT SEQUENTIALLY-SCANNED CONCEPT'S OWN
002560*    ANCESTOR TABLE CONTAIN WS-ANCESTOR-TARGET.
002570 520-SEARCH-OWN-ANCESTORS.
002580     MOVE "N" TO WS-FOUND-SW.
002590     PERFORM 525-CHECK-OWN-ANCESTOR THRU 525-EXIT
002600         VARYING SUB1 FROM 1 BY 1
002610         UNTIL SUB1 > AMTC-ANCESTOR-COUNT.
002620 520-EXIT.
002630     EXIT.
002640
002650*    COMPARES ONE ANCESTOR-TABLE ROW AGAINST WS-ANCESTOR-TARGET.
002660 525-CHECK-OWN-ANCESTOR.
002670     IF AMTC-ANCESTOR-TBL(SUB1) = WS-ANCESTOR-TARGET
002680         MOVE "Y" TO WS-FOUND-SW
002690     END-IF.
002700 525-EXIT.
002710     EXIT.
002720
002730*    DOES A UNIT CONCEPT LOOKED UP ON THE RANDOM PATH HAVE
002740*    WS-ANCESTOR-TARGET IN ITS OWN ANCESTOR TABLE.
002750 530-SEARCH-UNIT-ANCESTORS.
002760     MOVE "N" TO WS-FOUND-SW.
002770     MOVE WS-UNIT-HOLD-ID TO AMTL-CONCEPT-ID.
002780     READ AMTMSTU INTO AMTL-CONCEPT-REC.
002790     IF NOT AMTMSTU-FOUND
002800         GO TO 530-EXIT
002810     END-IF.
002820     PERFORM 535-CHECK-UNIT-ANCESTOR THRU 535-EXIT
002830         VARYING SUB2 FROM 1 BY 1
002840         UNTIL SUB2 > AMTL-ANCESTOR-COUNT.
002850 530-EXIT.
002860     EXIT.
002870
002880*    COMPARES ONE UNIT-ANCESTOR-TABLE ROW AGAINST WS-ANCESTOR-
002890*    TARGET.
002900 535-CHECK-UNIT-ANCESTOR.
002910     IF AMTL-ANCESTOR-TBL(SUB2) = WS-ANCESTOR-TARGET
002920         MOVE "Y" TO WS-FOUND-SW
002930     END-IF.
002940 535-EXIT.
002950     EXIT.
002960
002970*    SET WS-UNIT-FLAG-ON IF ANY OF THIS CONCEPT'S UNITS IS
002980*    ITSELF A TPUU-ANCESTOR CONCEPT (RULE 2 SUPPORT).
002990 700-ANY-UNIT-IS-TPUU-ANCESTOR.
003000     MOVE "N" TO WS-UNIT-FLAG-SW.
003010     MOVE AMTK-VERTEX-TPUU TO WS-ANCESTOR-TARGET.
003020     PERFORM 705-CHECK-UNIT-IS-ANCESTOR THRU 705-EXIT
003030         VARYING SUB1 FROM 1 BY 1
003040         UNTIL SUB1 > AMTC-UNIT-COUNT
003050            OR WS-UNIT-FLAG-ON.
003060 700-EXIT.
003070     EXIT.
003080
003090*    CHECKS ONE UNIT (SUB1) AGAINST THE TPUU VERTEX AND SETS
003100*    WS-UNIT-FLAG-ON IF IT IS ITSELF A TPUU-ANCESTOR CONCEPT.
003110 705-CHECK-UNIT-IS-ANCESTOR.
003120     MOVE AMTC-UNIT-TBL(SUB1) TO WS-UNIT-HOLD-ID.
003130     PERFORM 530-SEARCH-UNIT-ANCESTORS THRU 530-EXIT.
003140     IF WS-FOUND
003150         MOVE "Y" TO WS-UNIT-FLAG-SW
003160     END-IF.
003170 705-EXIT.
003180     EXIT.
003190
003200*    SET WS-UNIT-FLAG-ON IF ANY OF THIS CONCEPT'S UNITS IS NOT
003210*    A TPUU-ANCESTOR CONCEPT (RULE 3 SUPPORT).
003220 710-ANY-UNIT-NOT-TPUU-ANCESTOR.
003230     MOVE "N" TO WS-UNIT-FLAG-SW.
003240     MOVE AMTK-VERTEX-TPUU TO WS-ANCESTOR-TARGET.
003250     PERFORM 715-CHECK-UNIT-NOT-ANCESTOR THRU 715-EXIT
003260         VARYING SUB1 FROM 1 BY 1
003270         UNTIL SUB1 > AMTC-UNIT-COUNT
003280            OR WS-UNIT-FLAG-ON.
003290 710-EXIT.
003300     EXIT.
003310
003320*    CHECKS ONE UNIT (SUB1) AGAINST THE TPUU VERTEX AND SETS
003330*    WS-UNIT-FLAG-ON IF IT IS NOT A TPUU-ANCESTOR CONCEPT.
003340 715-CHECK-UNIT-NOT-ANCESTOR.
003350     MOVE AMTC-UNIT-TBL(SUB1) TO WS-UNIT-HOLD-ID.
003360     PERFORM 530-SEARCH-UNIT-ANCESTORS THRU 530-EXIT.
003370     IF NOT WS-FOUND
003380         MOVE "Y" TO WS-UNIT-FLAG-SW
003390     END-IF.
003400 715-EXIT.
003410     EXIT.
003420
003430 610-ADD-NO-UNITS.
003440     IF AUN-NO-UNITS-COUNT < 30
003450         ADD 1 TO AUN-NO-UNITS-COUNT
003460         MOVE AMTC-CONCEPT-ID TO
003470              AUN-NO-UNITS-ID(AUN-NO-UNITS-COUNT)
003480         MOVE AMTC-PT TO
003490              AUN-NO-UNITS-PT(AUN-NO-UNITS-COUNT)
003500     END-IF.
003510 610-EXIT.
003520     EXIT.
003530
003540 620-ADD-MPP-TPUU.
003550     IF AUN-MPP-TPUU-COUNT < 30
003560         ADD 1 TO AUN-MPP-TPUU-COUNT
003570         MOVE AMTC-CONCEPT-ID TO
003580              AUN-MPP-TPUU-ID(AUN-MPP-TPUU-COUNT)
003590         MOVE AMTC-PT TO
003600              AUN-MPP-TPUU-PT(AUN-MPP-TPUU-COUNT)
003610     END-IF.
003620 620-EXIT.
003630     EXIT.
003640
003650 630-ADD-TPP-MPUU.
003660     IF AUN-TPP-MPUU-COUNT < 30
003670         ADD 1 TO AUN-TPP-MPUU-COUNT
003680         MOVE AMTC-CONCEPT-ID TO
003690              AUN-TPP-MPUU-ID(AUN-TPP-MPUU-COUNT)
003700         MOVE AMTC-PT TO
003710              AUN-TPP-MPUU-PT(AUN-TPP-MPUU-COUNT)
003720     END-IF.
003730 630-EXIT.
003740     EXIT.
