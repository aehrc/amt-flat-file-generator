000100******************************************************************
000110*    COPYBOOK   AMTMSTR                                        *
000120*    CONCEPT MASTER RECORD - ONE ROW PER SCTID SEEN IN THE      *
000130*    RELEASE.  BUILT BY AMTLOAD, CLOSED AND VALIDATED BY        *
000140*    AMTCLOS, READ (NEVER WRITTEN) BY AMTPAR/AMTUNIT/AMTFLAT/   *
000150*    AMTREPL.  KEYED RANDOM ON AMTC-CONCEPT-ID.                 *
000160******************************************************************
000170 01  AMTC-CONCEPT-REC.
000180
000190*    --------------------------------------------------------
000200*    IDENTITY AND ACTIVE/TYPE FLAGS
000210*    --------------------------------------------------------
000220     05  AMTC-CONCEPT-ID             PIC 9(18).
000230     05  AMTC-ACTIVE-FLAG            PIC X(01).
000240         88  AMTC-IS-ACTIVE               VALUE '1'.
000250         88  AMTC-IS-INACTIVE             VALUE '0'.
000260     05  AMTC-AMT-TYPE                PIC X(04).
000270         88  AMTC-IS-CTPP                 VALUE 'CTPP'.
000280         88  AMTC-IS-TPP                  VALUE 'TPP '.
000290         88  AMTC-IS-TPUU                 VALUE 'TPUU'.
000300         88  AMTC-IS-TP                   VALUE 'TP  '.
000310         88  AMTC-IS-MPP                  VALUE 'MPP '.
000320         88  AMTC-IS-MPUU                 VALUE 'MPUU'.
000330         88  AMTC-IS-MP                   VALUE 'MP  '.
000340         88  AMTC-NO-AMT-TYPE             VALUE SPACES.
000350     05  FILLER                       PIC X(03).
000360
000370*    --------------------------------------------------------
000380*    PREFERRED TERM AND FULLY SPECIFIED NAME
000390*    --------------------------------------------------------
000400     05  AMTC-FSN                    PIC X(255).
000410     05  AMTC-PT                     PIC X(255).
000420
000430*    --------------------------------------------------------
000440*    DIRECT IS-A PARENTS (RAW RELATIONSHIP SNAPSHOT, TYPE-ID
000450*    IS-A).  30 PARENTS IS FAR MORE THAN ANY REAL AMT CONCEPT
000460*    CARRIES BUT COSTS US NOTHING TO RESERVE.
000470*    --------------------------------------------------------
000480     05  AMTC-PARENT-COUNT           PIC 9(04) COMP.
000490     05  AMTC-PARENT-TBL OCCURS 30 TIMES
000500                                     PIC 9(18).
000510
000520*    --------------------------------------------------------
000530*    FULL TRANSITIVE-CLOSURE ANCESTOR SET - POPULATED BY
000540*    AMTCLOS 200-CLOSE-GRAPH.  A CTPP CAN SIT MANY LEVELS
000550*    BELOW THE AMT ROOT SO THIS TABLE IS THE WIDEST ONE HERE.
000560*    --------------------------------------------------------
000570     05  AMTC-ANCESTOR-COUNT         PIC 9(04) COMP.
000580     05  AMTC-ANCESTOR-TBL OCCURS 250 TIMES
000590                                     PIC 9(18).
000600
000610*    --------------------------------------------------------
000620*    UNIT-OF-USE TARGETS (HAS-MPUU / HAS-TPUU / CONTAINS-
000630*    CLINICAL-DRUG / CONTAINS-DEVICE).  A PACK RARELY CARRIES
000640*    MORE THAN A HANDFUL OF UNITS.
000650*    --------------------------------------------------------
000660     05  AMTC-UNIT-COUNT             PIC 9(04) COMP.
000670     05  AMTC-UNIT-TBL OCCURS 60 TIMES
000680                                     PIC 9(18).
000690
000700*    --------------------------------------------------------
000710*    TRADE-PRODUCT TARGETS (HAS-TP / HAS-PRODUCT-NAME)
000720*    --------------------------------------------------------
000730     05  AMTC-TP-COUNT               PIC 9(04) COMP.
000740     05  AMTC-TP-TBL OCCURS 5 TIMES
000750                                     PIC 9(18).
000760
000770*    --------------------------------------------------------
000780*    ACTIVE-INGREDIENT TARGETS - USED ONLY BY THE MP
000790*    TIE-BREAK RULE (SEE AMTPAR 200-MP-TIEBREAK)
000800*    --------------------------------------------------------
000810     05  AMTC-INGREDIENT-COUNT       PIC 9(04) COMP.
000820     05  AMTC-INGREDIENT-TBL OCCURS 20 TIMES
000830                                     PIC 9(18).
000840
000850*    --------------------------------------------------------
000860*    ARTG (THERAPEUTIC GOODS) REGISTRATION NUMBERS - CTPP
000870*    CONCEPTS ONLY, BUT CARRIED ON EVERY ROW FOR SIMPLICITY
000880*    --------------------------------------------------------
000890     05  AMTC-ARTG-COUNT             PIC 9(04) COMP.
000900     05  AMTC-ARTG-TBL OCCURS 10 TIMES
000910                                     PIC X(20).
000920
000930*    --------------------------------------------------------
000940*    ALPHANUMERIC VIEW OF THE ANCESTOR TABLE - THE UNIT-TYPE
000950*    VALIDATOR (AMTUNIT) AND THE PARENT-RESOLUTION SUBPROGRAM
000960*    (AMTPAR) ONLY EVER COMPARE ANCESTOR SCTIDS AGAINST OTHER
000970*    SCTIDS, SO THE ALPHANUMERIC FORM LETS THEM SEARCH ALL
000980*    WITHOUT TRIPPING A NUMERIC-CLASS CHECK ON A ZERO-FILLED
000990*    UNUSED ROW.
001000*    --------------------------------------------------------
001010     05  AMTC-ANCESTOR-ALPHA REDEFINES AMTC-ANCESTOR-TBL
001020                                     PIC X(18) OCCURS 250 TIMES.
001030
001040     05  FILLER                      PIC X(40).
001050
001060******************************************************************
001070*    RECORD LENGTH CHECK (FOR THE FD CLAUSE IN EVERY PROGRAM
001080*    THAT DECLARES FD AMTMSTR) -
001090*    18 + 1 + 4 + 3 + 255 + 255 + 4+(30*18) + 4+(250*18) +
001100*    4+(60*18) + 4+(5*18) + 4+(20*18) + 4+(10*20) + 40
001110*    = 7370 CHARACTERS
001120******************************************************************
