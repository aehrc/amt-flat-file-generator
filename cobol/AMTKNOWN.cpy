000100******************************************************************
000110*    COPYBOOK   AMTKNOWN                                        *
000120*    WELL-KNOWN SCTIDS FOR THIS RELEASE OF THE AMT/SNOMED CT-AU *
000130*    REFERENCE SET FAMILY.  THESE ARE NOT "DATA" - THEY ARE THE *
000140*    FIXED IDENTIFIERS THE NCTS TECHNICAL RELEASE NOTES ASSIGN  *
000150*    TO MODULES, DESCRIPTION TYPES AND REFSETS.  IF NCTS EVER   *
000160*    RE-ISSUES THESE IDS THIS MEMBER IS THE ONLY PLACE TO FIX.  *
000170******************************************************************
000180
000190*    MODULE IDS (CONCEPT.MODULEID / RELATIONSHIP.MODULEID, ETC)
000200 01  AMTK-MODULE-IDS.
000210     05  AMTK-MODULE-AMT         PIC 9(18)
000220                                 VALUE 900062011000036108.
000230     05  AMTK-MODULE-AU          PIC 9(18)
000240                                 VALUE 032506021000036107.
000250     05  AMTK-MODULE-INTL        PIC 9(18)
000260                                 VALUE 900000000000207008.
000270     05  AMTK-MODULE-INTL-META   PIC 9(18)
000280                                 VALUE 900000000000012004.
000290     05  AMTK-MODULE-AU-META     PIC 9(18)
000300                                 VALUE 000161771000036108.
000310
000320*    DESCRIPTION / LANGUAGE REFSET TYPE IDS
000330 01  AMTK-DESC-TYPE-IDS.
000340     05  AMTK-TYPE-FSN           PIC 9(18)
000350                                 VALUE 900000000000003001.
000360     05  AMTK-ACCEPT-PREFERRED   PIC 9(18)
000370                                 VALUE 900000000000548007.
000380
000390*    RELATIONSHIP ATTRIBUTE TYPE IDS RECOGNISED BY AMTLOAD WHEN
000400*    IT ROUTES EACH RELATIONSHIP SNAPSHOT ROW.
000410 01  AMTK-RELN-TYPE-IDS.
000420     05  AMTK-TYPE-IS-A                 PIC 9(18)
000430                                 VALUE 116680003000000000.
000440     05  AMTK-TYPE-HAS-ACTIVE-ING       PIC 9(18)
000450                                 VALUE 762949000000036108.
000460     05  AMTK-TYPE-HAS-PRECISE-ING      PIC 9(18)
000470                                 VALUE 762949001000036108.
000480     05  AMTK-TYPE-HAS-MPUU             PIC 9(18)
000490                                 VALUE 774158000000036108.
000500     05  AMTK-TYPE-HAS-TPUU             PIC 9(18)
000510                                 VALUE 774159000000036108.
000520     05  AMTK-TYPE-CONTAINS-CD          PIC 9(18)
000530                                 VALUE 774160000000036108.
000540     05  AMTK-TYPE-CONTAINS-DEV         PIC 9(18)
000550                                 VALUE 774161000000036108.
000560     05  AMTK-TYPE-CONTAINS-PACK-CD     PIC 9(18)
000570                                 VALUE 774162000000036108.
000580     05  AMTK-TYPE-HAS-TP               PIC 9(18)
000590                                 VALUE 774163000000036108.
000600     05  AMTK-TYPE-HAS-PRODUCT-NAME     PIC 9(18)
000610                                 VALUE 774164000000036108.
000620
000630*    AMT REFERENCE SET IDS - ONE PER HIERARCHY LEVEL.  A V3
000640*    RELEASE SHIPS THESE AS SEVEN SEPARATE SNAPSHOT FILES; A V4
000650*    RELEASE SHIPS ONE COMBINED FILE CARRYING ALL SEVEN REFSETS.
000660 01  AMTK-AMT-REFSET-IDS.
000670     05  AMTK-REFSET-CTPP        PIC 9(18)
000680                                 VALUE 929360051000036104.
000690     05  AMTK-REFSET-TPP         PIC 9(18)
000700                                 VALUE 929360061000036106.
000710     05  AMTK-REFSET-TPUU        PIC 9(18)
000720                                 VALUE 929360071000036108.
000730     05  AMTK-REFSET-TP          PIC 9(18)
000740                                 VALUE 929360081000036101.
000750     05  AMTK-REFSET-MPP         PIC 9(18)
000760                                 VALUE 929360091000036103.
000770     05  AMTK-REFSET-MPUU        PIC 9(18)
000780                                 VALUE 929360101000036107.
000790     05  AMTK-REFSET-MP          PIC 9(18)
000800                                 VALUE 929360111000036109.
000810
000820*    THE 12 HISTORICAL-ASSOCIATION REFSET TYPES AMTLOAD WILL
000830*    ACCEPT WHEN BUILDING THE REPLACEMENT WORK FILE.
000840 01  AMTK-HIST-ASSOC-IDS.
000850     05  AMTK-HIST-ASSOC-TABLE.
000860         10  FILLER PIC 9(18) VALUE 900000000000526001.
000870         10  FILLER PIC 9(18) VALUE 900000000000523009.
000880         10  FILLER PIC 9(18) VALUE 900000000000524003.
000890         10  FILLER PIC 9(18) VALUE 900000000000525002.
000900         10  FILLER PIC 9(18) VALUE 900000000000527005.
000910         10  FILLER PIC 9(18) VALUE 900000000000528000.
000920         10  FILLER PIC 9(18) VALUE 900000000000530008.
000930         10  FILLER PIC 9(18) VALUE 900000000000531007.
000940         10  FILLER PIC 9(18) VALUE 900000000000529008.
000950         10  FILLER PIC 9(18) VALUE 900000000000748005.
000960         10  FILLER PIC 9(18) VALUE 900000000000749002.
000970         10  FILLER PIC 9(18) VALUE 900000000001186008.
000980     05  AMTK-HIST-ASSOC-R REDEFINES AMTK-HIST-ASSOC-TABLE.
000990         10  AMTK-HIST-ASSOC-ID OCCURS 12 TIMES
001000                                 PIC 9(18).
001010
001020*    METADATA VERTEX CONCEPTS THE UNIT-TYPE VALIDATOR WALKS
001030*    BACKWARDS FROM (SEE AMTUNIT) - EXCLUDED FROM ITS OWN
001040*    "PACK CONCEPT" RESULT SETS.
001050 01  AMTK-METADATA-VERTEX-IDS.
001060     05  AMTK-VERTEX-MPP         PIC 9(18)
001070                                 VALUE 763158003000000000.
001080     05  AMTK-VERTEX-TPP         PIC 9(18)
001090                                 VALUE 763159006000000000.
001100     05  AMTK-VERTEX-TPUU        PIC 9(18)
001110                                 VALUE 763160001000000000.
