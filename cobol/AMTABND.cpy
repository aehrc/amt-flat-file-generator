000100******************************************************************
000110*    COPYBOOK   AMTABND                                         *
000120*    ABEND / TRACE WORK AREA - SHARED BY EVERY AMT FLAT-FILE    *
000130*    EXTRACT PROGRAM.  KEEP PARA-NAME CURRENT ON ENTRY TO EVERY *
000140*    PARAGRAPH SO THE DUMP TELLS US WHERE WE DIED.              *
000150******************************************************************
000160 01  ABEND-REC.
000170     05  FILLER                  PIC X(01)  VALUE SPACE.
000180     05  ABEND-PROGRAM           PIC X(08)  VALUE SPACES.
000190     05  FILLER                  PIC X(01)  VALUE SPACE.
000200     05  PARA-NAME               PIC X(32)  VALUE SPACES.
000210     05  FILLER                  PIC X(01)  VALUE SPACE.
000220     05  ABEND-REASON            PIC X(40)  VALUE SPACES.
000230     05  FILLER                  PIC X(01)  VALUE SPACE.
000240     05  EXPECTED-VAL            PIC X(20)  VALUE SPACES.
000250     05  FILLER                  PIC X(01)  VALUE SPACE.
000260     05  ACTUAL-VAL              PIC X(20)  VALUE SPACES.
000270     05  FILLER                  PIC X(15)  VALUE SPACES.
000280
000290*    FORCED-ABEND CONSTANTS - SEE "1000-ABEND-RTN" IN EVERY
000300*    MAINLINE PROGRAM.  DIVIDE ZERO-VAL INTO ONE-VAL RAISES THE
000310*    0C7/0C9 CONDITION THE OPERATOR IS TRAINED TO WATCH FOR ON
000320*    THE AMT EXTRACT JOB STREAM.
000330 01  ABEND-FORCING-VALUES.
000340     05  ZERO-VAL                PIC 9(01)  VALUE ZERO.
000350     05  ONE-VAL                 PIC 9(01)  VALUE 1.
