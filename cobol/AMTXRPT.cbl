000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTXRPT.
000130 AUTHOR. R HOLLOWAY.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          LAST STEP OF THE AMT EXTRACT CHAIN.  READS WHICHEVER
000230*          OF THE FOUR AMTVALW VALIDATION FILES THE CONTROLLING
000240*          JCL SUPPLIES THIS RUN - ONE PER PRIOR STEP THAT CAN
000250*          RAISE A VALIDATION ISSUE (AMTLOAD, AMTCLOS, AMTFLAT,
000260*          AMTREPL) - AND ROLLS THEM UP INTO ONE JUNIT-STYLE XML
000270*          REPORT, ONE <TESTCASE> PER DISTINCT RULE NAME, EACH
000280*          HOLDING ITS OWN DEDUPLICATED LIST OF <FAILURE> CHILD
000290*          ELEMENTS.
000300*
000310*          A MISSING INPUT DD IS NOT TREATED AS AN ERROR - A
000320*          SHORT RUN (SAY, ONE WITH NO REPLACEMENTS OUTPUT
000330*          WANTED) SIMPLY HAS NO AMTREPL VALIDATION FILE TO
000340*          READ, AND THAT STEP IS SKIPPED.  THE SAME HABIT
000350*          AMTLOAD USES FOR ITS OWN OPTIONAL REFSET DDS.
000360*
000370*          DEDUPLICATION WITHIN A TEST CASE IS BY THE WHOLE
000380*          FAILURE-TYPE/MESSAGE/DETAIL COMBINATION - THE SAME
000390*          RULE CAN FIRE ONCE PER OFFENDING CONCEPT, SO THE
000400*          DETAIL TEXT (WHICH CARRIES THE CONCEPT ID) IS WHAT
000410*          USUALLY KEEPS TWO FAILURES DISTINCT.
000420*
000430*----------------------------------------------------------------*
000440* Date     | By  | Req#     | Description                       *
000450*----------|-----|----------|-----------------------------------*
000460* 04/11/91 | RH  | AMT-0009 | Original pgm - writes XML report  *
000470* 09/22/93 | RH  | AMT-0114 | Added dedup-by-detail so a rule    *
000480*          |     |          | that fires on many concepts does   *
000490*          |     |          | not write one failure line each    *
000500* 02/14/97 | TGD | AMT-0250 | Added the AMTREPL validation input *
000510*          |     |          | now that AMTREPL exists            *
000520* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000530*          |     |          | fields handled by this program     *
000540* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite *
000550* 03/18/02 | TGD | AMT-0388 | Switched the XML output FD to a    *
000560*          |     |          | variable-length record, matching   *
000570*          |     |          | AMTFLAT and AMTREPL                *
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS NEXT-PAGE.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT AMTVAL1-IN
000690            ASSIGN TO AMTVAL1
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS  IS AMTVAL1-STATUS.
000720     SELECT AMTVAL2-IN
000730            ASSIGN TO AMTVAL2
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS AMTVAL2-STATUS.
000760     SELECT AMTVAL3-IN
000770            ASSIGN TO AMTVAL3
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS AMTVAL3-STATUS.
000800     SELECT AMTVAL4-IN
000810            ASSIGN TO AMTVAL4
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS AMTVAL4-STATUS.
000840     SELECT AMTXRPT-OUT
000850            ASSIGN TO AMTXRPT
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS AMTXRPT-STATUS.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  AMTVAL1-IN
000920     RECORD CONTAINS 350 CHARACTERS
000930     DATA RECORD IS AMTV-VALIDATION-REC.
000940 COPY AMTVALW.
000950
000960 FD  AMTVAL2-IN
000970     RECORD CONTAINS 350 CHARACTERS
000980     DATA RECORD IS AMTV2-VALIDATION-REC.
000990 COPY AMTVALW REPLACING ==AMTV-== BY ==AMTV2-==.
001000
001010 FD  AMTVAL3-IN
001020     RECORD CONTAINS 350 CHARACTERS
001030     DATA RECORD IS AMTV3-VALIDATION-REC.
001040 COPY AMTVALW REPLACING ==AMTV-== BY ==AMTV3-==.
001050
001060 FD  AMTVAL4-IN
001070     RECORD CONTAINS 350 CHARACTERS
001080     DATA RECORD IS AMTV4-VALIDATION-REC.
001090 COPY AMTVALW REPLACING ==AMTV-== BY ==AMTV4-==.
001100
001110*    THE XML REPORT IS A VARIABLE-LENGTH QSAM RECORD, THE SAME
001120*    HABIT AMTFLAT AND AMTREPL USE, SO EACH LINE'S CR/LF FALLS
001130*    RIGHT AT THE END OF ITS OWN RECORD.
001140 FD  AMTXRPT-OUT
001150     RECORD IS VARYING IN SIZE FROM 1 TO 400 CHARACTERS
001160         DEPENDING ON WS-XML-REC-LEN
001170     DATA RECORD IS XML-OUT-REC.
001180 01  XML-OUT-REC                      PIC X(400).
001190
001200 WORKING-STORAGE SECTION.
001210 COPY AMTABND.
001220
001230 01  FILE-STATUS-CODES.
001240     05  AMTVAL1-STATUS                PIC X(2).
001250         88  AMTVAL1-EOF                   VALUE "10".
001260     05  AMTVAL2-STATUS                PIC X(2).
001270         88  AMTVAL2-EOF                   VALUE "10".
001280     05  AMTVAL3-STATUS                PIC X(2).
001290         88  AMTVAL3-EOF                   VALUE "10".
001300     05  AMTVAL4-STATUS                PIC X(2).
001310         88  AMTVAL4-EOF                   VALUE "10".
001320     05  AMTXRPT-STATUS                PIC X(2).
001330     05  FILLER                        PIC X(10).
001340 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
001350     05  FILLER                        PIC X(20).
001360
001370 01  WS-RUN-DATE                      PIC 9(6) VALUE ZERO.
001380 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001390     05  WS-RUN-YY                    PIC 9(2).
001400     05  WS-RUN-MM                    PIC 9(2).
001410     05  WS-RUN-DD                    PIC 9(2).
001420
001430 01  WORK-SWITCHES.
001440     05  WS-DUP-SW                     PIC X(01).
001450     05  WS-CASE-FOUND-SW              PIC X(01).
001460     05  FILLER                        PIC X(08).
001470
001480 01  WORK-SUBSCRIPTS.
001490     05  SUB1                          PIC 9(04) COMP.
001500     05  SUB2                          PIC 9(04) COMP.
001510     05  WS-CASE-SUB                   PIC 9(04) COMP.
001520     05  WS-FAIL-SUB                   PIC 9(04) COMP.
001530     05  WS-ID-LEAD-SPACES             PIC 9(04) COMP.
001540     05  WS-ID-LEN                     PIC 9(04) COMP.
001550     05  FILLER                        PIC X(08).
001560
001570*    HOLD AREA FOR THE ONE INPUT RECORD CURRENTLY BEING STAGED
001580*    INTO THE ACCUMULATOR - KEPT SEPARATE FROM THE FOUR AMTVn
001590*    RECORD AREAS SO 850-ADD-TO-ACCUMULATOR NEEDS NO KNOWLEDGE
001600*    OF WHICH OF THE FOUR INPUT FILES THE RECORD CAME FROM.
001610 01  WS-HOLD-ENTRY.
001620     05  WS-HOLD-NAME                  PIC X(40).
001630     05  WS-HOLD-TYPE                  PIC X(10).
001640     05  WS-HOLD-MESSAGE               PIC X(80).
001650     05  WS-HOLD-DETAIL                PIC X(200).
001660     05  FILLER                        PIC X(10).
001670
001680*    ONE ENTRY PER DISTINCT TEST-CASE NAME SEEN ACROSS ALL FOUR
001690*    INPUT FILES, EACH HOLDING ITS OWN DEDUPLICATED FAILURE LIST.
001700 01  JUNIT-VALIDATION-FILE.
001710     05  JV-TESTCASE-COUNT             PIC 9(04) COMP.
001720     05  JV-TESTCASE-TBL OCCURS 40 TIMES.
001730         10  JV-TESTCASE-NAME          PIC X(40).
001740         10  JV-FAILURE-COUNT          PIC 9(04) COMP.
001750         10  JV-FAILURE-TBL OCCURS 60 TIMES.
001760             15  JV-FAILURE-TYPE       PIC X(10).
001770                 88  JV-TYPE-ERROR         VALUE "ERROR".
001780             15  JV-FAILURE-MESSAGE    PIC X(80).
001790             15  JV-FAILURE-DETAIL     PIC X(200).
001800     05  FILLER                        PIC X(04).
001810
001820 01  WS-TOTAL-COUNTS.
001830     05  WS-TOTAL-FAILURES             PIC 9(06) COMP.
001840     05  WS-TOTAL-ERRORS               PIC 9(06) COMP.
001850     05  FILLER                        PIC X(04).
001860
001870*    XML-LINE BUILD AREA - ONE STRING-WITH-POINTER BUFFER, THE
001880*    SAME HABIT AMTFLAT USES TO LAY OUT ITS ROW TEXT.
001890 01  WORK-OUTPUT-AREAS.
001900     05  WS-XML-REC-LEN                PIC 9(04) COMP.
001910     05  WS-LINE-PTR                   PIC 9(04) COMP.
001920     05  WS-LINE-LEN                   PIC 9(04) COMP.
001930     05  WS-CRLF                       PIC X(02) VALUE X"0D0A".
001940     05  WS-LINE-TEXT                  PIC X(400).
001950     05  WS-COUNT-EDIT                 PIC Z(05)9.
001960     05  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT
001970                                   PIC X(01) OCCURS 6 TIMES.
001980     05  FILLER                        PIC X(08).
001990
002000*    GENERAL-PURPOSE TRIM-AND-APPEND AREA - A FAILURE MESSAGE OR
002010*    DETAIL TEXT IS MOVED HERE (PADDED TO THE FULL 200 BYTES)
002020*    BEFORE 940-APPEND-TRIMMED STRIPS THE TRAILING BLANKS.
002030 01  WORK-FORMAT-AREAS.
002040     05  WS-TRIM-SRC                    PIC X(200).
002050     05  WS-TRIM-TEMP                   PIC X(200).
002060     05  WS-TRIM-LTH                    PIC 9(04) COMP.
002070     05  FILLER                         PIC X(08).
002080
002090 PROCEDURE DIVISION.
002100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002110     PERFORM 100-ACCUMULATE-PASS THRU 100-EXIT.
002120     PERFORM 500-WRITE-XML-REPORT THRU 500-EXIT.
002130     PERFORM 999-CLEANUP THRU 999-EXIT.
002140     MOVE +0 TO RETURN-CODE.
002150     GOBACK.
002160
002170 000-HOUSEKEEPING.
002180     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002190     DISPLAY "******** BEGIN JOB AMTXRPT ********".
002200     ACCEPT WS-RUN-DATE FROM DATE.
002210     MOVE ZERO TO JV-TESTCASE-COUNT.
002220     OPEN OUTPUT AMTXRPT-OUT.
002230     MOVE "AMTXRPT" TO ABEND-PROGRAM.
002240     MOVE AMTXRPT-STATUS TO ACTUAL-VAL.
002250     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002260 000-EXIT.
002270     EXIT.
002280
002290 907-CHECK-MANDATORY-OPEN.
002300     IF ACTUAL-VAL NOT = "00"
002310         MOVE "MANDATORY FILE FAILED TO OPEN" TO ABEND-REASON
002320         MOVE "00" TO EXPECTED-VAL
002330         GO TO 1000-ABEND-RTN
002340     END-IF.
002350 907-EXIT.
002360     EXIT.
002370
002380******************************************************************
002390*    ONE FIXED PARAGRAPH PER POSSIBLE VALIDATION-INPUT DD, SAME
002400*    HABIT AMTLOAD USES FOR ITS OWN OPTIONAL REFSET FILES - A DD
002410*    THAT DOES NOT OPEN TO "00" IS SIMPLY NOT THERE THIS RUN.
002420******************************************************************
002430 100-ACCUMULATE-PASS.
002440     MOVE "100-ACCUMULATE-PASS" TO PARA-NAME.
002450     PERFORM 110-ACCUMULATE-AMTVAL1 THRU 110-EXIT.
002460     PERFORM 120-ACCUMULATE-AMTVAL2 THRU 120-EXIT.
002470     PERFORM 130-ACCUMULATE-AMTVAL3 THRU 130-EXIT.
002480     PERFORM 140-ACCUMULATE-AMTVAL4 THRU 140-EXIT.
002490 100-EXIT.
002500     EXIT.
002510
002520 110-ACCUMULATE-AMTVAL1.
002530     OPEN INPUT AMTVAL1-IN.
002540     IF AMTVAL1-STATUS NOT = "00"
002550         GO TO 110-EXIT
002560     END-IF.
002570     READ AMTVAL1-IN INTO AMTV-VALIDATION-REC
002580         AT END SET AMTVAL1-EOF TO TRUE
002590     END-READ.
002600     PERFORM 115-ACCUMULATE-ONE-AMTVAL1 THRU 115-EXIT
002610         UNTIL AMTVAL1-EOF.
002620     CLOSE AMTVAL1-IN.
002630 110-EXIT.
002640     EXIT.
002650
002660*    STAGES ONE AMTVAL1 RECORD AND READS THE NEXT ONE.
002670 115-ACCUMULATE-ONE-AMTVAL1.
002680     MOVE AMTV-TESTCASE-NAME TO JV-TESTCASE-NAME(1).
002690     MOVE AMTV-FAILURE-TYPE TO JV-FAILURE-TYPE(1, 1).
002700     MOVE AMTV-FAILURE-MESSAGE TO JV-FAILURE-MESSAGE(1, 1).
002710     MOVE AMTV-FAILURE-DETAIL TO JV-FAILURE-DETAIL(1, 1).
002720     PERFORM 850-ADD-TO-ACCUMULATOR THRU 850-EXIT.
002730     READ AMTVAL1-IN INTO AMTV-VALIDATION-REC
002740         AT END SET AMTVAL1-EOF TO TRUE
002750     END-READ.
002760 115-EXIT.
002770     EXIT.
002780
002790 120-ACCUMULATE-AMTVAL2.
002800     OPEN INPUT AMTVAL2-IN.
002810     IF AMTVAL2-STATUS NOT = "00"
002820         GO TO 120-EXIT
002830     END-IF.
002840     READ AMTVAL2-IN INTO AMTV2-VALIDATION-REC
002850         AT END SET AMTVAL2-EOF TO TRUE
002860     END-READ.
002870     PERFORM 125-ACCUMULATE-ONE-AMTVAL2 THRU 125-EXIT
002880         UNTIL AMTVAL2-EOF.
002890     CLOSE AMTVAL2-IN.
002900 120-EXIT.
002910     EXIT.
002920
002930*    STAGES ONE AMTVAL2 RECORD AND READS THE NEXT ONE.
002940 125-ACCUMULATE-ONE-AMTVAL2.
002950     MOVE AMTV2-TESTCASE-NAME TO JV-TESTCASE-NAME(1).
002960     MOVE AMTV2-FAILURE-TYPE TO JV-FAILURE-TYPE(1, 1).
002970     MOVE AMTV2-FAILURE-MESSAGE TO JV-FAILURE-MESSAGE(1, 1).
002980     MOVE AMTV2-FAILURE-DETAIL TO JV-FAILURE-DETAIL(1, 1).
002990     PERFORM 850-ADD-TO-ACCUMULATOR THRU 850-EXIT.
003000     READ AMTVAL2-IN INTO AMTV2-VALIDATION-REC
003010         AT END SET AMTVAL2-EOF TO TRUE
003020     END-READ.
003030 125-EXIT.
003040     EXIT.
003050
003060 130-ACCUMULATE-AMTVAL3.
003070     OPEN INPUT AMTVAL3-IN.
003080     IF AMTVAL3-STATUS NOT = "00"
003090         GO TO 130-EXIT
003100     END-IF.
003110     READ AMTVAL3-IN INTO AMTV3-VALIDATION-REC
003120         AT END SET AMTVAL3-EOF TO TRUE
003130     END-READ.
003140     PERFORM 135-ACCUMULATE-ONE-AMTVAL3 THRU 135-EXIT
003150         UNTIL AMTVAL3-EOF.
003160     CLOSE AMTVAL3-IN.
003170 130-EXIT.
003180     EXIT.
003190
003200*    STAGES ONE AMTVAL3 RECORD AND READS THE NEXT ONE.
003210 135-ACCUMULATE-ONE-AMTVAL3.
003220     MOVE AMTV3-TESTCASE-NAME TO JV-TESTCASE-NAME(1).
003230     MOVE AMTV3-FAILURE-TYPE TO JV-FAILURE-TYPE(1, 1).
003240     MOVE AMTV3-FAILURE-MESSAGE TO JV-FAILURE-MESSAGE(1, 1).
003250     MOVE AMTV3-FAILURE-DETAIL TO JV-FAILURE-DETAIL(1, 1).
003260     PERFORM 850-ADD-TO-ACCUMULATOR THRU 850-EXIT.
003270     READ AMTVAL3-IN INTO AMTV3-VALIDATION-REC
003280         AT END SET AMTVAL3-EOF TO TRUE
003290     END-READ.
003300 135-EXIT.
003310     EXIT.
003320
003330 140-ACCUMULATE-AMTVAL4.
003340     OPEN INPUT AMTVAL4-IN.
003350     IF AMTVAL4-STATUS NOT = "00"
003360         GO TO 140-EXIT
003370     END-IF.
003380     READ AMTVAL4-IN INTO AMTV4-VALIDATION-REC
003390         AT END SET AMTVAL4-EOF TO TRUE
003400     END-READ.
003410     PERFORM 145-ACCUMULATE-ONE-AMTVAL4 THRU 145-EXIT
003420         UNTIL AMTVAL4-EOF.
003430     CLOSE AMTVAL4-IN.
003440 140-EXIT.
003450     EXIT.
003460
003470*    STAGES ONE AMTVAL4 RECORD AND READS THE NEXT ONE.
003480 145-ACCUMULATE-ONE-AMTVAL4.
003490     MOVE AMTV4-TESTCASE-NAME TO JV-TESTCASE-NAME(1).
003500     MOVE AMTV4-FAILURE-TYPE TO JV-FAILURE-TYPE(1, 1).
003510     MOVE AMTV4-FAILURE-MESSAGE TO JV-FAILURE-MESSAGE(1, 1).
003520     MOVE AMTV4-FAILURE-DETAIL TO JV-FAILURE-DETAIL(1, 1).
003530     PERFORM 850-ADD-TO-ACCUMULATOR THRU 850-EXIT.
003540     READ AMTVAL4-IN INTO AMTV4-VALIDATION-REC
003550         AT END SET AMTVAL4-EOF TO TRUE
003560     END-READ.
003570 145-EXIT.
003580     EXIT.
003590
003600*    THE FOUR PARAGRAPHS ABOVE EACH STAGE THEIR OWN RECORD'S
003610*    THREE FIELDS INTO THE FIRST SLOT OF THE ACCUMULATOR TABLE
003620*    BEFORE CALLING HERE - THIS PARAGRAPH READS THEM BACK OUT OF
003630*    JV-TESTCASE-NAME(1)/JV-FAILURE-TYPE(1,1) (ETC) RATHER THAN
003640*    TAKING THEM AS ARGUMENTS, SO ALL FOUR SHARE ONE COPY OF THE
003650*    FIND-OR-ADD LOGIC.
003660 850-ADD-TO-ACCUMULATOR.
003670     MOVE JV-TESTCASE-NAME(1) TO WS-HOLD-NAME.
003680     MOVE JV-FAILURE-TYPE(1, 1) TO WS-HOLD-TYPE.
003690     MOVE JV-FAILURE-MESSAGE(1, 1) TO WS-HOLD-MESSAGE.
003700     MOVE JV-FAILURE-DETAIL(1, 1) TO WS-HOLD-DETAIL.
003710     PERFORM 860-FIND-OR-ADD-TESTCASE THRU 860-EXIT.
003720     PERFORM 870-FIND-OR-ADD-FAILURE THRU 870-EXIT.
003730 850-EXIT.
003740     EXIT.
003750
003760 860-FIND-OR-ADD-TESTCASE.
003770     MOVE "N" TO WS-CASE-FOUND-SW.
003780     PERFORM 865-CHECK-ONE-TESTCASE-SLOT THRU 865-EXIT
003790         VARYING WS-CASE-SUB FROM 1 BY 1
003800             UNTIL WS-CASE-SUB > JV-TESTCASE-COUNT
003810             OR WS-CASE-FOUND-SW = "Y".
003820     IF JV-TESTCASE-COUNT < 40 AND WS-CASE-FOUND-SW = "N"
003830         ADD 1 TO JV-TESTCASE-COUNT
003840         MOVE JV-TESTCASE-COUNT TO WS-CASE-SUB
003850         MOVE WS-HOLD-NAME TO JV-TESTCASE-NAME(WS-CASE-SUB)
003860         MOVE ZERO TO JV-FAILURE-COUNT(WS-CASE-SUB)
003870     END-IF.
003880 860-EXIT.
003890     EXIT.
003900
003910*    CHECKS ONE ACCUMULATOR SLOT AGAINST THE TESTCASE NAME IN
003920*    HAND - SETS THE FOUND SWITCH WHICH STOPS THE SCAN IN 860.
003930 865-CHECK-ONE-TESTCASE-SLOT.
003940     IF JV-TESTCASE-NAME(WS-CASE-SUB) = WS-HOLD-NAME
003950         MOVE "Y" TO WS-CASE-FOUND-SW
003960     END-IF.
003970 865-EXIT.
003980     EXIT.
003990
004000 870-FIND-OR-ADD-FAILURE.
004010     MOVE "N" TO WS-DUP-SW.
004020     PERFORM 875-CHECK-ONE-FAILURE-SLOT THRU 875-EXIT
004030         VARYING WS-FAIL-SUB FROM 1 BY 1
004040             UNTIL WS-FAIL-SUB > JV-FAILURE-COUNT(WS-CASE-SUB).
004050     IF WS-DUP-SW = "N" AND JV-FAILURE-COUNT(WS-CASE-SUB) < 60
004060         ADD 1 TO JV-FAILURE-COUNT(WS-CASE-SUB)
004070         MOVE JV-FAILURE-COUNT(WS-CASE-SUB) TO WS-FAIL-SUB
004080         MOVE WS-HOLD-TYPE
004090             TO JV-FAILURE-TYPE(WS-CASE-SUB, WS-FAIL-SUB)
004100         MOVE WS-HOLD-MESSAGE
004110             TO JV-FAILURE-MESSAGE(WS-CASE-SUB, WS-FAIL-SUB)
004120         MOVE WS-HOLD-DETAIL
004130             TO JV-FAILURE-DETAIL(WS-CASE-SUB, WS-FAIL-SUB)
004140     END-IF.
004150 870-EXIT.
004160     EXIT.
004170
004180*    CHECKS ONE FAILURE SLOT FOR THE SAME TYPE/MESSAGE/DETAIL -
004190*    SETS THE DUPLICATE SWITCH BUT KEEPS SCANNING TO THE END.
004200 875-CHECK-ONE-FAILURE-SLOT.
004210     IF JV-FAILURE-TYPE(WS-CASE-SUB, WS-FAIL-SUB) = WS-HOLD-TYPE
004220      AND JV-FAILURE-MESSAGE(WS-CASE-SUB, WS-FAIL-SUB)
004230            = WS-HOLD-MESSAGE
004240      AND JV-FAILURE-DETAIL(WS-CASE-SUB, WS-FAIL-SUB)
004250            = WS-HOLD-DETAIL
004260         MOVE "Y" TO WS-DUP-SW
004270     END-IF.
004280 875-EXIT.
004290     EXIT.
004300
004310******************************************************************
004320*    WRITE PASS - ROOT ELEMENT WITH THE TESTS/FAILURES/ERRORS
004330*    COUNTS, ONE <TESTCASE> PER ACCUMULATOR SLOT, ITS OWN
004340*    <FAILURE> CHILDREN NESTED UNDERNEATH.
004350******************************************************************
004360 500-WRITE-XML-REPORT.
004370     MOVE "500-WRITE-XML-REPORT" TO PARA-NAME.
004380     PERFORM 510-COUNT-TOTALS THRU 510-EXIT.
004390     PERFORM 520-WRITE-ROOT-OPEN THRU 520-EXIT.
004400     PERFORM 525-WRITE-ONE-TESTCASE THRU 525-EXIT
004410         VARYING WS-CASE-SUB FROM 1 BY 1
004420             UNTIL WS-CASE-SUB > JV-TESTCASE-COUNT.
004430     PERFORM 560-WRITE-ROOT-CLOSE THRU 560-EXIT.
004440 500-EXIT.
004450     EXIT.
004460
004470*    WRITES ONE <TESTCASE> ELEMENT, ITS <FAILURE> CHILDREN, THEN
004480*    ITS CLOSING TAG.
004490 525-WRITE-ONE-TESTCASE.
004500     PERFORM 530-WRITE-TESTCASE-OPEN THRU 530-EXIT.
004510     PERFORM 540-WRITE-FAILURE THRU 540-EXIT
004520         VARYING WS-FAIL-SUB FROM 1 BY 1
004530             UNTIL WS-FAIL-SUB > JV-FAILURE-COUNT(WS-CASE-SUB).
004540     PERFORM 550-WRITE-TESTCASE-CLOSE THRU 550-EXIT.
004550 525-EXIT.
004560     EXIT.
004570 510-COUNT-TOTALS.
004580     MOVE ZERO TO WS-TOTAL-FAILURES, WS-TOTAL-ERRORS.
004590     PERFORM 515-COUNT-ONE-TESTCASE THRU 515-EXIT
004600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > JV-TESTCASE-COUNT.
004610 510-EXIT.
004620     EXIT.
004630
004640*    TALLIES THE FAILURES FOR ONE TESTCASE SLOT, THEN COUNTS HOW
004650*    MANY OF ITS FAILURES CARRY THE TYPE-ERROR INDICATOR.
004660 515-COUNT-ONE-TESTCASE.
004670     ADD JV-FAILURE-COUNT(SUB1) TO WS-TOTAL-FAILURES.
004680     PERFORM 518-COUNT-ONE-FAILURE THRU 518-EXIT
004690         VARYING SUB2 FROM 1 BY 1
004700             UNTIL SUB2 > JV-FAILURE-COUNT(SUB1).
004710 515-EXIT.
004720     EXIT.
004730
004740 518-COUNT-ONE-FAILURE.
004750     IF JV-TYPE-ERROR(SUB1, SUB2)
004760         ADD 1 TO WS-TOTAL-ERRORS
004770     END-IF.
004780 518-EXIT.
004790     EXIT.
004800
004810 520-WRITE-ROOT-OPEN.
004820     MOVE SPACES TO WS-LINE-TEXT.
004830     MOVE 1 TO WS-LINE-PTR.
004840     STRING '<testsuite tests="' DELIMITED BY SIZE
004850         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004860     MOVE JV-TESTCASE-COUNT TO WS-COUNT-EDIT.
004870     PERFORM 900-APPEND-COUNT THRU 900-EXIT.
004880     STRING '" failures="' DELIMITED BY SIZE
004890         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004900     MOVE WS-TOTAL-FAILURES TO WS-COUNT-EDIT.
004910     PERFORM 900-APPEND-COUNT THRU 900-EXIT.
004920     STRING '" errors="' DELIMITED BY SIZE
004930         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004940     MOVE WS-TOTAL-ERRORS TO WS-COUNT-EDIT.
004950     PERFORM 900-APPEND-COUNT THRU 900-EXIT.
004960     STRING '">' DELIMITED BY SIZE
004970         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004980     PERFORM 910-FINISH-LINE THRU 910-EXIT.
004990     PERFORM 930-WRITE-XML-LINE THRU 930-EXIT.
005000 520-EXIT.
005010     EXIT.
005020
005030 530-WRITE-TESTCASE-OPEN.
005040     MOVE SPACES TO WS-LINE-TEXT.
005050     MOVE 1 TO WS-LINE-PTR.
005060     STRING '  <testcase name="' DELIMITED BY SIZE
005070         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005080     MOVE SPACES TO WS-TRIM-SRC.
005090     MOVE JV-TESTCASE-NAME(WS-CASE-SUB) TO WS-TRIM-SRC(1:40).
005100     PERFORM 940-APPEND-TRIMMED THRU 940-EXIT.
005110     STRING '">' DELIMITED BY SIZE
005120         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005130     PERFORM 910-FINISH-LINE THRU 910-EXIT.
005140     PERFORM 930-WRITE-XML-LINE THRU 930-EXIT.
005150 530-EXIT.
005160     EXIT.
005170
005180 540-WRITE-FAILURE.
005190     MOVE SPACES TO WS-LINE-TEXT.
005200     MOVE 1 TO WS-LINE-PTR.
005210     STRING '    <failure message="' DELIMITED BY SIZE
005220         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005230     MOVE SPACES TO WS-TRIM-SRC.
005240     MOVE JV-FAILURE-MESSAGE(WS-CASE-SUB, WS-FAIL-SUB)
005250         TO WS-TRIM-SRC(1:80).
005260     PERFORM 940-APPEND-TRIMMED THRU 940-EXIT.
005270     STRING '" type="' DELIMITED BY SIZE
005280         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005290     MOVE SPACES TO WS-TRIM-SRC.
005300     MOVE JV-FAILURE-TYPE(WS-CASE-SUB, WS-FAIL-SUB)
005310         TO WS-TRIM-SRC(1:10).
005320     PERFORM 940-APPEND-TRIMMED THRU 940-EXIT.
005330     STRING '">' DELIMITED BY SIZE
005340         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005350     MOVE SPACES TO WS-TRIM-SRC.
005360     MOVE JV-FAILURE-DETAIL(WS-CASE-SUB, WS-FAIL-SUB) TO WS-TRIM-SRC.
005370     PERFORM 940-APPEND-TRIMMED THRU 940-EXIT.
005380     STRING '</failure>' DELIMITED BY SIZE
005390         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005400     PERFORM 910-FINISH-LINE THRU 910-EXIT.
005410     PERFORM 930-WRITE-XML-LINE THRU 930-EXIT.
005420 540-EXIT.
005430     EXIT.
005440
005450 550-WRITE-TESTCASE-CLOSE.
005460     MOVE SPACES TO WS-LINE-TEXT.
005470     MOVE 1 TO WS-LINE-PTR.
005480     STRING '  </testcase>' DELIMITED BY SIZE
005490         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005500     PERFORM 910-FINISH-LINE THRU 910-EXIT.
005510     PERFORM 930-WRITE-XML-LINE THRU 930-EXIT.
005520 550-EXIT.
005530     EXIT.
005540
005550 560-WRITE-ROOT-CLOSE.
005560     MOVE SPACES TO WS-LINE-TEXT.
005570     MOVE 1 TO WS-LINE-PTR.
005580     STRING '</testsuite>' DELIMITED BY SIZE
005590         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005600     PERFORM 910-FINISH-LINE THRU 910-EXIT.
005610     PERFORM 930-WRITE-XML-LINE THRU 930-EXIT.
005620 560-EXIT.
005630     EXIT.
005640
005650 900-APPEND-COUNT.
005660     MOVE ZERO TO WS-ID-LEAD-SPACES.
005670     INSPECT WS-COUNT-EDIT TALLYING WS-ID-LEAD-SPACES
005680         FOR LEADING SPACES.
005690     COMPUTE WS-ID-LEN = 6 - WS-ID-LEAD-SPACES.
005700     STRING WS-COUNT-EDIT(WS-ID-LEAD-SPACES + 1 : WS-ID-LEN)
005710         DELIMITED BY SIZE
005720         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005730 900-EXIT.
005740     EXIT.
005750
005760*    TRIMS THE TRAILING BLANKS OFF WHATEVER THE CALLER STAGED IN
005770*    WS-TRIM-SRC (ALWAYS MOVED IN PADDED TO THE FULL 200 BYTES)
005780*    AND APPENDS ONLY THE NON-BLANK PORTION TO THE LINE BUFFER.
005790 940-APPEND-TRIMMED.
005800     MOVE ZERO TO WS-TRIM-LTH.
005810     MOVE FUNCTION REVERSE(WS-TRIM-SRC) TO WS-TRIM-TEMP.
005820     INSPECT WS-TRIM-TEMP TALLYING WS-TRIM-LTH FOR LEADING SPACES.
005830     COMPUTE WS-TRIM-LTH = 200 - WS-TRIM-LTH.
005840     IF WS-TRIM-LTH > 0
005850         STRING WS-TRIM-SRC(1:WS-TRIM-LTH) DELIMITED BY SIZE
005860             INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
005870     END-IF.
005880 940-EXIT.
005890     EXIT.
005900
005910 910-FINISH-LINE.
005920     STRING WS-CRLF DELIMITED BY SIZE
005930         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
005940     COMPUTE WS-LINE-LEN = WS-LINE-PTR - 1.
005950 910-EXIT.
005960     EXIT.
005970
005980 930-WRITE-XML-LINE.
005990     MOVE SPACES TO XML-OUT-REC.
006000     MOVE WS-LINE-TEXT(1:WS-LINE-LEN) TO XML-OUT-REC(1:WS-LINE-LEN).
006010     MOVE WS-LINE-LEN TO WS-XML-REC-LEN.
006020     WRITE XML-OUT-REC.
006030 930-EXIT.
006040     EXIT.
006050
006060 999-CLEANUP.
006070     MOVE "999-CLEANUP" TO PARA-NAME.
006080     CLOSE AMTXRPT-OUT.
006090     DISPLAY "******** NORMAL END OF JOB AMTXRPT ********".
006100 999-EXIT.
006110     EXIT.
006120
006130 1000-ABEND-RTN.
006140     DISPLAY "******** AMTXRPT ABEND ********" UPON CONSOLE.
006150     DISPLAY ABEND-REC UPON CONSOLE.
006160     DIVIDE ZERO-VAL INTO ONE-VAL.
