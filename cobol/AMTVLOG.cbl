000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTVLOG.
000130 AUTHOR. R HOLLOWAY.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          FORMATS ONE VALIDATION-ISSUE RECORD ON BEHALF OF THE
000230*          CALLING PROGRAM.  EVERY ONE OF THE FOUR VALIDATION-
000240*          RAISING PROGRAMS (AMTLOAD, AMTCLOS, AMTFLAT, AMTREPL)
000250*          CALLS THIS ROUTINE INSTEAD OF BUILDING THE WORK
000260*          RECORD ITSELF, SO A TEST-CASE NAME IS ALWAYS PADDED,
000270*          TRUNCATED AND TYPED THE SAME WAY NO MATTER WHICH
000280*          PROGRAM RAISED IT.  THE CALLER STILL OWNS THE AMTVALW
000290*          FD AND DOES ITS OWN WRITE - THIS ROUTINE NEVER OPENS
000300*          A FILE.
000310*
000320*----------------------------------------------------------------*
000330* Date     | By  | Req#     | Description                       *
000340*----------|-----|----------|-----------------------------------*
000350* 04/11/91 | RH  | AMT-0009 | Original routine - logs validations*
000360* 07/02/94 | RH  | AMT-0145 | Default FAILURE-TYPE to ERROR when *
000370*          |     |          | caller leaves it blank             *
000380* 02/14/97 | TGD | AMT-0250 | Strip embedded LOW-VALUES from the *
000390*          |     |          | detail text before handing it back *
000400* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000410*          |     |          | fields in this routine, no change  *
000420* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite  *
000430******************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-390.
000480 OBJECT-COMPUTER. IBM-390.
000490 SPECIAL-NAMES.
000500     C01 IS NEXT-PAGE.
000510 INPUT-OUTPUT SECTION.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 WORKING-STORAGE SECTION.
000570 01  MISC-FIELDS.
000580     05  WS-NAME-LTH                 PIC S9(4) COMP.
000590     05  WS-DETAIL-LTH               PIC S9(4) COMP.
000595 01  MISC-FIELDS-R REDEFINES MISC-FIELDS.
000596     05  FILLER                      PIC X(04).
000600
000610 01  WS-RUN-DATE                     PIC 9(6) VALUE ZERO.
000620 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000630     05  WS-RUN-YY                   PIC 9(2).
000640     05  WS-RUN-MM                   PIC 9(2).
000650     05  WS-RUN-DD                   PIC 9(2).
000660
000670 LINKAGE SECTION.
000680 01  VALIDATION-LOG-REC.
000690     05  VL-TESTCASE-NAME            PIC X(40).
000700     05  VL-FAILURE-TYPE             PIC X(10).
000710     05  VL-FAILURE-MESSAGE          PIC X(80).
000720     05  VL-FAILURE-DETAIL           PIC X(200).
000730 01  VALIDATION-LOG-REC-R REDEFINES VALIDATION-LOG-REC.
000740     05  VL-WHOLE-REC-CHAR OCCURS 330 TIMES
000750                                     PIC X(01).
000760
000770 PROCEDURE DIVISION USING VALIDATION-LOG-REC.
000780     INSPECT VL-FAILURE-DETAIL
000790               REPLACING ALL LOW-VALUES BY SPACES.
000800     INSPECT VL-FAILURE-MESSAGE
000810               REPLACING ALL LOW-VALUES BY SPACES.
000820     IF VL-FAILURE-TYPE = SPACES
000830         MOVE "ERROR" TO VL-FAILURE-TYPE
000840     END-IF.
000850     IF VL-TESTCASE-NAME = SPACES
000860         MOVE "UNNAMED-RULE" TO VL-TESTCASE-NAME
000870     END-IF.
000880     GOBACK.
