000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTLOAD.
000130 AUTHOR. J SAYLES.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS PROGRAM LOADS ONE AMT/SNOMED CT-AU RELEASE OF RF2
000230*          SNAPSHOT EXTRACTS INTO THE AMTMSTR CONCEPT MASTER.  IT
000240*          CONTAINS ONE RECORD FOR EVERY CONCEPT, RELATIONSHIP,
000250*          DESCRIPTION, LANGUAGE-REFSET, ARTG-ID-REFSET, AMT-
000260*          REFSET AND HISTORICAL-ASSOCIATION-REFSET ROW SHIPPED
000270*          WITH THE RELEASE.
000280*
000290*          EACH INPUT FAMILY IS A TAB-DELIMITED, HEADER-LINE-
000300*          FIRST EXTRACT.  THE FIRST LINE OF EVERY FILE IS READ
000310*          AND THROWN AWAY BEFORE THE MAIN READ LOOP FOR THAT
000320*          FAMILY BEGINS.
000330*
000340*          THE AMT-REFSET AND HISTORICAL-ASSOCIATION FAMILIES MAY
000350*          ARRIVE AS MORE THAN ONE FILE - THE SHOP PRE-ALLOCATES
000360*          A FIXED NUMBER OF DD'S FOR EACH (SEVEN FOR AMT-REFSET,
000370*          COVERING THE OLD ONE-FILE-PER-HIERARCHY-LEVEL RELEASE
000380*          SHAPE; THREE FOR HISTORICAL-ASSOCIATION) AND SIMPLY
000390*          SKIPS WHICHEVER ONES THE JCL DID NOT SUPPLY THIS RUN -
000400*          A DD THAT OPENS TO A "FILE NOT FOUND" STATUS IS TAKEN
000410*          AS "NOT SUPPLIED" AND LEFT ALONE.  IF MORE THAN ONE
000420*          AMT-REFSET DD WAS SUPPLIED, THE RELEASE IS FLAGGED AS
000430*          "V3" IN AMTRELV; OTHERWISE IT IS "V4".
000440*
000450*          CONCEPT AND RELATIONSHIP ROWS BUILD THE IS-A GRAPH AND
000460*          THE UNIT/INGREDIENT/TP LISTS.  TRANSITIVE CLOSURE,
000470*          INACTIVE-CTPP REMOVAL AND THE INTEGRITY/UNIT-TYPE
000480*          RULES ARE NOT THIS PROGRAM'S JOB - SEE AMTCLOS, WHICH
000490*          RUNS AS THE NEXT STEP AGAINST THE SAME AMTMSTR FILE.
000500*
000510*----------------------------------------------------------------*
000520* Date     | By  | Req#     | Description                       *
000530*----------|-----|----------|-----------------------------------*
000540* 04/11/91 | JS  | AMT-0009 | Original pgm - loads RF2 extracts  *
000550* 07/02/94 | RH  | AMT-0145 | Added ARTG-ID refset pass          *
000560* 02/14/97 | TGD | AMT-0250 | Added historical-association pass *
000570*          |     |          | and the AMTREPW replacement file   *
000580* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - all date *
000590*          |     |          | fields here are YYYYMMCD text, no  *
000600*          |     |          | century arithmetic performed, no   *
000610*          |     |          | change needed                     *
000620* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite *
000630* 03/18/02 | TGD | AMT-0388 | Widened AMT-REFSET DD count from   *
000640*          |     |          | three to seven for the v3 release  *
000650*          |     |          | shape; added AMTRELV flag file     *
000660* 09/22/04 | PDK | AMT-0417 | 890-EDIT-HISTR-COLUMNS now confirms *
000670*          |     |          | the SAME-AS/REPLACED-BY REFSETID    *
000680*          |     |          | itself is a loaded AMTMSTR concept, *
000690*          |     |          | not just a recognised refset - was  *
000700*          |     |          | slipping an unloaded REPL-TYPE-ID    *
000710*          |     |          | into AMTREPL with no error logged   *
000720******************************************************************
000730
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-390.
000770 OBJECT-COMPUTER. IBM-390.
000780 SPECIAL-NAMES.
000790     C01 IS NEXT-PAGE.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT SYSOUT
000830            ASSIGN TO UT-S-SYSOUT
000840            ORGANIZATION IS SEQUENTIAL.
000850
000860     SELECT CONCEPT-IN
000870            ASSIGN TO UT-S-CONCEPT
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS CONCEPT-STATUS.
000900
000910     SELECT RELN-IN
000920            ASSIGN TO UT-S-RELN
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            FILE STATUS  IS RELN-STATUS.
000950
000960     SELECT LANGREF-IN
000970            ASSIGN TO UT-S-LANGREF
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS  IS LANGREF-STATUS.
001000
001010     SELECT DESC-IN
001020            ASSIGN TO UT-S-DESC
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS  IS DESC-STATUS.
001050
001060     SELECT ARTGREF-IN
001070            ASSIGN TO UT-S-ARTGREF
001080            ORGANIZATION IS LINE SEQUENTIAL
001090            FILE STATUS  IS ARTGREF-STATUS.
001100
001110     SELECT AMTREF1-IN
001120            ASSIGN TO UT-S-AMTREF1
001130            ORGANIZATION IS LINE SEQUENTIAL
001140            FILE STATUS  IS AMTREF1-STATUS.
001150     SELECT AMTREF2-IN
001160            ASSIGN TO UT-S-AMTREF2
001170            ORGANIZATION IS LINE SEQUENTIAL
001180            FILE STATUS  IS AMTREF2-STATUS.
001190     SELECT AMTREF3-IN
001200            ASSIGN TO UT-S-AMTREF3
001210            ORGANIZATION IS LINE SEQUENTIAL
001220            FILE STATUS  IS AMTREF3-STATUS.
001230     SELECT AMTREF4-IN
001240            ASSIGN TO UT-S-AMTREF4
001250            ORGANIZATION IS LINE SEQUENTIAL
001260            FILE STATUS  IS AMTREF4-STATUS.
001270     SELECT AMTREF5-IN
001280            ASSIGN TO UT-S-AMTREF5
001290            ORGANIZATION IS LINE SEQUENTIAL
001300            FILE STATUS  IS AMTREF5-STATUS.
001310     SELECT AMTREF6-IN
001320            ASSIGN TO UT-S-AMTREF6
001330            ORGANIZATION IS LINE SEQUENTIAL
001340            FILE STATUS  IS AMTREF6-STATUS.
001350     SELECT AMTREF7-IN
001360            ASSIGN TO UT-S-AMTREF7
001370            ORGANIZATION IS LINE SEQUENTIAL
001380            FILE STATUS  IS AMTREF7-STATUS.
001390
001400     SELECT HISTR1-IN
001410            ASSIGN TO UT-S-HISTR1
001420            ORGANIZATION IS LINE SEQUENTIAL
001430            FILE STATUS  IS HISTR1-STATUS.
001440     SELECT HISTR2-IN
001450            ASSIGN TO UT-S-HISTR2
001460            ORGANIZATION IS LINE SEQUENTIAL
001470            FILE STATUS  IS HISTR2-STATUS.
001480     SELECT HISTR3-IN
001490            ASSIGN TO UT-S-HISTR3
001500            ORGANIZATION IS LINE SEQUENTIAL
001510            FILE STATUS  IS HISTR3-STATUS.
001520
001530     SELECT AMTMSTR
001540            ASSIGN       TO AMTMSTR
001550            ORGANIZATION IS INDEXED
001560            ACCESS MODE  IS DYNAMIC
001570            RECORD KEY   IS AMTC-CONCEPT-ID
001580            FILE STATUS  IS AMTMSTR-STATUS.
001590
001600     SELECT PREFDESC
001610            ASSIGN       TO PREFDESC
001620            ORGANIZATION IS INDEXED
001630            ACCESS MODE  IS DYNAMIC
001640            RECORD KEY   IS PD-DESC-ID
001650            FILE STATUS  IS PREFDESC-STATUS.
001660
001670     SELECT AMTVALW
001680            ASSIGN TO UT-S-AMTVALW
001690            ORGANIZATION IS SEQUENTIAL.
001700
001710     SELECT AMTREPW
001720            ASSIGN TO UT-S-AMTREPW
001730            ORGANIZATION IS SEQUENTIAL.
001740
001750     SELECT AMTRELV-OUT
001760            ASSIGN TO UT-S-AMTRELV
001770            ORGANIZATION IS SEQUENTIAL.
001780
001790 DATA DIVISION.
001800 FILE SECTION.
001810 FD  SYSOUT
001820     RECORDING MODE IS F
001830     LABEL RECORDS ARE STANDARD
001840     RECORD CONTAINS 140 CHARACTERS
001850     BLOCK CONTAINS 0 RECORDS
001860     DATA RECORD IS SYSOUT-REC.
001870 01  SYSOUT-REC                       PIC X(140).
001880
001890 FD  CONCEPT-IN
001900     RECORD CONTAINS 2000 CHARACTERS
001910     DATA RECORD IS CONCEPT-IN-REC.
001920 01  CONCEPT-IN-REC                   PIC X(2000).
001930
001940 FD  RELN-IN
001950     RECORD CONTAINS 2000 CHARACTERS
001960     DATA RECORD IS RELN-IN-REC.
001970 01  RELN-IN-REC                      PIC X(2000).
001980
001990 FD  LANGREF-IN
002000     RECORD CONTAINS 2000 CHARACTERS
002010     DATA RECORD IS LANGREF-IN-REC.
002020 01  LANGREF-IN-REC                   PIC X(2000).
002030
002040 FD  DESC-IN
002050     RECORD CONTAINS 2000 CHARACTERS
002060     DATA RECORD IS DESC-IN-REC.
002070 01  DESC-IN-REC                      PIC X(2000).
002080
002090 FD  ARTGREF-IN
002100     RECORD CONTAINS 2000 CHARACTERS
002110     DATA RECORD IS ARTGREF-IN-REC.
002120 01  ARTGREF-IN-REC                   PIC X(2000).
002130
002140 FD  AMTREF1-IN
002150     RECORD CONTAINS 2000 CHARACTERS
002160     DATA RECORD IS AMTREF1-IN-REC.
002170 01  AMTREF1-IN-REC                   PIC X(2000).
002180 FD  AMTREF2-IN
002190     RECORD CONTAINS 2000 CHARACTERS
002200     DATA RECORD IS AMTREF2-IN-REC.
002210 01  AMTREF2-IN-REC                   PIC X(2000).
002220 FD  AMTREF3-IN
002230     RECORD CONTAINS 2000 CHARACTERS
002240     DATA RECORD IS AMTREF3-IN-REC.
002250 01  AMTREF3-IN-REC                   PIC X(2000).
002260 FD  AMTREF4-IN
002270     RECORD CONTAINS 2000 CHARACTERS
002280     DATA RECORD IS AMTREF4-IN-REC.
002290 01  AMTREF4-IN-REC                   PIC X(2000).
002300 FD  AMTREF5-IN
002310     RECORD CONTAINS 2000 CHARACTERS
002320     DATA RECORD IS AMTREF5-IN-REC.
002330 01  AMTREF5-IN-REC                   PIC X(2000).
002340 FD  AMTREF6-IN
002350     RECORD CONTAINS 2000 CHARACTERS
002360     DATA RECORD IS AMTREF6-IN-REC.
002370 01  AMTREF6-IN-REC                   PIC X(2000).
002380 FD  AMTREF7-IN
002390     RECORD CONTAINS 2000 CHARACTERS
002400     DATA RECORD IS AMTREF7-IN-REC.
002410 01  AMTREF7-IN-REC                   PIC X(2000).
002420
002430 FD  HISTR1-IN
002440     RECORD CONTAINS 2000 CHARACTERS
002450     DATA RECORD IS HISTR1-IN-REC.
002460 01  HISTR1-IN-REC                    PIC X(2000).
002470 FD  HISTR2-IN
002480     RECORD CONTAINS 2000 CHARACTERS
002490     DATA RECORD IS HISTR2-IN-REC.
002500 01  HISTR2-IN-REC                    PIC X(2000).
002510 FD  HISTR3-IN
002520     RECORD CONTAINS 2000 CHARACTERS
002530     DATA RECORD IS HISTR3-IN-REC.
002540 01  HISTR3-IN-REC                    PIC X(2000).
002550
002560 FD  AMTMSTR
002570     RECORD CONTAINS 7370 CHARACTERS
002580     DATA RECORD IS AMTC-CONCEPT-REC.
002590 COPY AMTMSTR.
002600
002610*    ONE ROW PER DESCRIPTION ID MARKED "PREFERRED" THIS RELEASE -
002620*    BUILT DURING THE LANGUAGE-REFSET PASS, CONSULTED DURING THE
002630*    DESCRIPTION PASS THAT FOLLOWS IT.
002640 FD  PREFDESC
002650     RECORD CONTAINS 18 CHARACTERS
002660     DATA RECORD IS PREFDESC-REC.
002670 01  PREFDESC-REC.
002680     05  PD-DESC-ID                   PIC 9(18).
002690
002700 FD  AMTVALW
002710     RECORD CONTAINS 350 CHARACTERS
002720     DATA RECORD IS AMTV-VALIDATION-REC.
002730 COPY AMTVALW.
002740
002750 FD  AMTREPW
002760     RECORD CONTAINS 64 CHARACTERS
002770     DATA RECORD IS AMTR-REPLACEMENT-REC.
002780 COPY AMTREPW.
002790
002800 FD  AMTRELV-OUT
002810     RECORD CONTAINS 20 CHARACTERS
002820     DATA RECORD IS AMTRELV-OUT-REC.
002830 COPY AMTRELV REPLACING ==AMTRELV-REC== BY ==AMTRELV-OUT-REC==.
002840
002850 WORKING-STORAGE SECTION.
002860 COPY AMTKNOWN.
002870 COPY AMTABND.
002880
002890 01  FILE-STATUS-CODES.
002900     05  FILLER                       PIC X(02) VALUE SPACES.
002910     05  CONCEPT-STATUS               PIC X(2).
002920     05  RELN-STATUS                  PIC X(2).
002930     05  LANGREF-STATUS               PIC X(2).
002940     05  DESC-STATUS                  PIC X(2).
002950     05  ARTGREF-STATUS               PIC X(2).
002960     05  AMTREF1-STATUS               PIC X(2).
002970     05  AMTREF2-STATUS               PIC X(2).
002980     05  AMTREF3-STATUS               PIC X(2).
002990     05  AMTREF4-STATUS               PIC X(2).
003000     05  AMTREF5-STATUS               PIC X(2).
003010     05  AMTREF6-STATUS               PIC X(2).
003020     05  AMTREF7-STATUS               PIC X(2).
003030     05  HISTR1-STATUS                PIC X(2).
003040     05  HISTR2-STATUS                PIC X(2).
003050     05  HISTR3-STATUS                PIC X(2).
003060     05  AMTMSTR-STATUS               PIC X(2).
003070         88  AMTMSTR-FOUND                VALUE "00".
003080     05  PREFDESC-STATUS              PIC X(2).
003090         88  PREFDESC-FOUND                VALUE "00".
003100
003110 01  CONTROL-SWITCHES.
003120     05  CONCEPT-EOF-SW               PIC X(01).
003130         88  CONCEPT-EOF                  VALUE "Y".
003140     05  RELN-EOF-SW                  PIC X(01).
003150         88  RELN-EOF                     VALUE "Y".
003160     05  LANGREF-EOF-SW               PIC X(01).
003170         88  LANGREF-EOF                  VALUE "Y".
003180     05  DESC-EOF-SW                   PIC X(01).
003190         88  DESC-EOF                      VALUE "Y".
003200     05  ARTGREF-EOF-SW                PIC X(01).
003210         88  ARTGREF-EOF                   VALUE "Y".
003220     05  AMTREF-EOF-SW                 PIC X(01).
003230         88  AMTREF-EOF                    VALUE "Y".
003240     05  HISTR-EOF-SW                  PIC X(01).
003250         88  HISTR-EOF                     VALUE "Y".
003260     05  AMTREF-SUPPLIED-SW            PIC X(01).
003270         88  AMTREF-SUPPLIED               VALUE "Y".
003280     05  HISTR-SUPPLIED-SW             PIC X(01).
003290         88  HISTR-SUPPLIED                VALUE "Y".
003300     05  WS-FOUND-SW                   PIC X(01).
003310         88  WS-FOUND                       VALUE "Y".
003320     05  WS-FOUND-SW-2                 PIC X(01).
003330         88  WS-FOUND-2                     VALUE "Y".
003340     05  FILLER                        PIC X(05).
003350
003360 01  WS-RUN-DATE                      PIC 9(6) VALUE ZERO.
003370 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
003380     05  WS-RUN-YY                    PIC 9(2).
003390     05  WS-RUN-MM                    PIC 9(2).
003400     05  WS-RUN-DD                    PIC 9(2).
003410
003420*    GENERIC COLUMN WORK AREA - REUSED FOR EVERY RF2 FAMILY'S
003430*    UNSTRING.  THE RF2 FAMILIES DIFFER IN HOW MANY OF THESE
003440*    COLUMNS THEY ACTUALLY USE, NEVER IN THE TAB-SEPARATED
003450*    SHAPE THEY ARRIVE IN.
003460 01  WS-RF2-COLUMNS.
003470     05  WS-COL-1                     PIC X(20).
003480     05  WS-COL-2                     PIC X(20).
003490     05  WS-COL-3                     PIC X(20).
003500     05  WS-COL-4                     PIC X(20).
003510     05  WS-COL-5                     PIC X(20).
003520     05  WS-COL-6                     PIC X(20).
003530     05  WS-COL-7                     PIC X(20).
003540     05  WS-COL-8                     PIC X(255).
003550     05  WS-COL-9                     PIC X(20).
003560     05  WS-COL-10                    PIC X(20).
003570     05  FILLER                       PIC X(20).
003580 01  WS-COL-4-NUM REDEFINES WS-COL-4  PIC X(20).
003590
003600 01  WS-NUMERIC-HOLD.
003610     05  WS-HOLD-MODULE-ID            PIC 9(18).
003620     05  WS-HOLD-SOURCE-ID            PIC 9(18).
003630     05  WS-HOLD-DEST-ID              PIC 9(18).
003640     05  WS-HOLD-TYPE-ID              PIC 9(18).
003650     05  WS-HOLD-REFSET-ID            PIC 9(18).
003660     05  WS-HOLD-REFCOMP-ID           PIC 9(18).
003670     05  WS-HOLD-TARGET-ID            PIC 9(18).
003680     05  WS-HOLD-DESC-ID              PIC 9(18).
003690     05  WS-HOLD-CONCEPT-ID           PIC 9(18).
003700     05  WS-HOLD-ACCEPT-ID            PIC 9(18).
003710     05  WS-HOLD-EFFTIME              PIC 9(08).
003720
003730 77  WS-VALID-MODULE-SW               PIC X(01).
003740     88  WS-VALID-MODULE                  VALUE "Y".
003750 77  WS-ACTIVE-ROW-SW                 PIC X(01).
003760     88  WS-ACTIVE-ROW                    VALUE "Y".
003770
003780 01  WORK-COUNTERS.
003790     05  WS-AMTREF-FILE-COUNT         PIC 9(04) COMP.
003800     05  WS-HISTR-ENTRY-COUNT         PIC 9(04) COMP.
003810
003820 77  SUB1                             PIC 9(04) COMP.
003830 77  SUB2                             PIC 9(04) COMP.
003840
003850 77  WS-TAB-CHAR                      PIC X(01) VALUE X"09".
003860
003870 77  WS-REFSET-AMT-TYPE               PIC X(04).
003880
003890*    ALTERNATE VIEW OF THE 01 LISTED ABOVE - LETS SYSOUT DUMPS
003900*    AND THE 1000-ABEND-RTN TREAT THE WHOLE FILE-STATUS BLOCK AS
003910*    ONE PRINTABLE LINE WHEN AN OPERATOR ASKS "WHICH FILE WENT
003920*    BAD".
003930 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
003940     05  FILLER                       PIC X(36).
003950
003960 01  VALIDATION-LOG-REC.
003970     05  VL-TESTCASE-NAME             PIC X(40).
003980     05  VL-FAILURE-TYPE              PIC X(10).
003990     05  VL-FAILURE-MESSAGE           PIC X(80).
004000     05  VL-FAILURE-DETAIL            PIC X(200).
004010
004020 PROCEDURE DIVISION.
004030     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004040     PERFORM 200-LOAD-CONCEPTS THRU 200-EXIT.
004050     PERFORM 300-LOAD-RELATIONSHIPS THRU 300-EXIT.
004060     PERFORM 400-LOAD-LANGREFSET THRU 400-EXIT.
004070     PERFORM 500-LOAD-DESCRIPTIONS THRU 500-EXIT.
004080     PERFORM 600-LOAD-ARTGREFSET THRU 600-EXIT.
004090     PERFORM 700-LOAD-AMTREFSETS THRU 700-EXIT.
004100     PERFORM 800-LOAD-HISTREFSETS THRU 800-EXIT.
004110     PERFORM 999-CLEANUP THRU 999-EXIT.
004120     MOVE +0 TO RETURN-CODE.
004130     GOBACK.
004140
004150 000-HOUSEKEEPING.
004160     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004170     DISPLAY "******** BEGIN JOB AMTLOAD ********".
004180     ACCEPT WS-RUN-DATE FROM DATE.
004190     OPEN OUTPUT SYSOUT.
004200     OPEN OUTPUT AMTVALW.
004210     OPEN OUTPUT AMTREPW.
004220 000-EXIT.
004230     EXIT.
004240
004250*    COMMON OPEN-FAILURE CHECK FOR EVERY FILE THIS PROGRAM
004260*    TREATS AS MANDATORY.  CALLER MOVES THE DD NAME TO
004270*    ABEND-PROGRAM AND THE STATUS CODE TO ACTUAL-VAL FIRST.
004280 905-CHECK-MANDATORY-OPEN.
004290     IF ACTUAL-VAL NOT = "00"
004300         MOVE "MANDATORY FILE FAILED TO OPEN" TO ABEND-REASON
004310         MOVE "00" TO EXPECTED-VAL
004320         GO TO 1000-ABEND-RTN
004330     END-IF.
004340 905-EXIT.
004350     EXIT.
004360
004370******************************************************************
004380*    STEP 1 - CONCEPT SNAPSHOT.  ONE AMTMSTR ROW PER CONCEPT IN
004390*    A RECOGNISED MODULE, REGARDLESS OF ITS OWN ACTIVE FLAG.
004400******************************************************************
004410 200-LOAD-CONCEPTS.
004420     MOVE "200-LOAD-CONCEPTS" TO PARA-NAME.
004430     OPEN INPUT CONCEPT-IN.
004440     MOVE "CONCEPT-IN" TO ABEND-PROGRAM.
004450     MOVE CONCEPT-STATUS TO ACTUAL-VAL.
004460     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
004470     OPEN OUTPUT AMTMSTR.
004480     MOVE "AMTMSTR" TO ABEND-PROGRAM.
004490     MOVE AMTMSTR-STATUS TO ACTUAL-VAL.
004500     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
004510     MOVE "N" TO CONCEPT-EOF-SW.
004520     PERFORM 210-READ-CONCEPT-LINE.
004530     PERFORM 210-READ-CONCEPT-LINE.
004540     PERFORM 215-EDIT-AND-READ-CONCEPT THRU 215-EXIT
004550         UNTIL CONCEPT-EOF.
004560     CLOSE CONCEPT-IN.
004570     CLOSE AMTMSTR.
004580 200-EXIT.
004590     EXIT.
004600
004610 210-READ-CONCEPT-LINE.
004620     READ CONCEPT-IN INTO CONCEPT-IN-REC
004630         AT END MOVE "Y" TO CONCEPT-EOF-SW
004640     END-READ.
004650 210-EXIT.
004660     EXIT.
004670
004680 215-EDIT-AND-READ-CONCEPT.
004690     PERFORM 220-EDIT-CONCEPT-LINE.
004700     PERFORM 210-READ-CONCEPT-LINE.
004710 215-EXIT.
004720     EXIT.
004730
004740 220-EDIT-CONCEPT-LINE.
004750     UNSTRING CONCEPT-IN-REC DELIMITED BY WS-TAB-CHAR
004760         INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5.
004770     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
004780     PERFORM 910-CHECK-MODULE-CONCEPT THRU 910-EXIT.
004790     IF WS-VALID-MODULE
004800         INITIALIZE AMTC-CONCEPT-REC
004810         MOVE WS-COL-1 TO AMTC-CONCEPT-ID
004820         IF WS-COL-3 = "1"
004830             SET AMTC-IS-ACTIVE TO TRUE
004840         ELSE
004850             SET AMTC-IS-INACTIVE TO TRUE
004860         END-IF
004870         WRITE AMTC-CONCEPT-REC
004880     END-IF.
004890 220-EXIT.
004900     EXIT.
004910
004920******************************************************************
004930*    STEP 2 - RELATIONSHIP SNAPSHOT.  ROUTES EACH ACTIVE ROW BY
004940*    ITS ATTRIBUTE TYPE INTO THE PARENT, UNIT, INGREDIENT OR TP
004950*    TABLE OF THE SOURCE CONCEPT'S AMTMSTR ROW.
004960******************************************************************
004970 300-LOAD-RELATIONSHIPS.
004980     MOVE "300-LOAD-RELATIONSHIPS" TO PARA-NAME.
004990     OPEN INPUT RELN-IN.
005000     MOVE "RELN-IN" TO ABEND-PROGRAM.
005010     MOVE RELN-STATUS TO ACTUAL-VAL.
005020     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
005030     OPEN I-O AMTMSTR.
005040     MOVE "AMTMSTR" TO ABEND-PROGRAM.
005050     MOVE AMTMSTR-STATUS TO ACTUAL-VAL.
005060     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
005070     MOVE "N" TO RELN-EOF-SW.
005080     PERFORM 310-READ-RELN-LINE.
005090     PERFORM 310-READ-RELN-LINE.
005100     PERFORM 315-EDIT-AND-READ-RELN THRU 315-EXIT
005110         UNTIL RELN-EOF.
005120     CLOSE RELN-IN.
005130     CLOSE AMTMSTR.
005140 300-EXIT.
005150     EXIT.
005160
005170 310-READ-RELN-LINE.
005180     READ RELN-IN INTO RELN-IN-REC
005190         AT END MOVE "Y" TO RELN-EOF-SW
005200     END-READ.
005210 310-EXIT.
005220     EXIT.
005230
005240 315-EDIT-AND-READ-RELN.
005250     PERFORM 320-EDIT-RELN-LINE.
005260     PERFORM 310-READ-RELN-LINE.
005270 315-EXIT.
005280     EXIT.
005290
005300 320-EDIT-RELN-LINE.
005310     UNSTRING RELN-IN-REC DELIMITED BY WS-TAB-CHAR
005320         INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
005330              WS-COL-6 WS-COL-7 WS-COL-8 WS-COL-9 WS-COL-10.
005340     IF WS-COL-3 NOT = "1"
005350         GO TO 320-EXIT
005360     END-IF.
005370     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
005380     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
005390     IF NOT WS-VALID-MODULE
005400         GO TO 320-EXIT
005410     END-IF.
005420     MOVE WS-COL-5  TO WS-HOLD-SOURCE-ID.
005430     MOVE WS-COL-6  TO WS-HOLD-DEST-ID.
005440     MOVE WS-COL-8  TO WS-HOLD-TYPE-ID.
005450
005460     MOVE WS-HOLD-SOURCE-ID TO AMTC-CONCEPT-ID.
005470     READ AMTMSTR INTO AMTC-CONCEPT-REC.
005480     IF NOT AMTMSTR-FOUND
005490         GO TO 320-EXIT
005500     END-IF.
005510*    DESTINATION CONCEPT MUST ALSO EXIST BEFORE WE FILE ANYTHING
005520*    AGAINST IT.
005530     MOVE WS-HOLD-DEST-ID TO WS-HOLD-CONCEPT-ID.
005540     PERFORM 920-CONCEPT-EXISTS THRU 920-EXIT.
005550     IF NOT WS-FOUND
005560         GO TO 320-EXIT
005570     END-IF.
005580
005590     EVALUATE TRUE
005600         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-IS-A
005610             IF AMTC-PARENT-COUNT < 30
005620                 ADD 1 TO AMTC-PARENT-COUNT
005630                 MOVE WS-HOLD-DEST-ID TO
005640                      AMTC-PARENT-TBL(AMTC-PARENT-COUNT)
005650             END-IF
005660         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-HAS-ACTIVE-ING
005670         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-HAS-PRECISE-ING
005680             IF AMTC-INGREDIENT-COUNT < 20
005690                 ADD 1 TO AMTC-INGREDIENT-COUNT
005700                 MOVE WS-HOLD-DEST-ID TO
005710                      AMTC-INGREDIENT-TBL(AMTC-INGREDIENT-COUNT)
005720             END-IF
005730         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-HAS-MPUU
005740         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-HAS-TPUU
005750         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-CONTAINS-CD
005760         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-CONTAINS-DEV
005770             IF AMTC-UNIT-COUNT < 60
005780                 ADD 1 TO AMTC-UNIT-COUNT
005790                 MOVE WS-HOLD-DEST-ID TO
005800                      AMTC-UNIT-TBL(AMTC-UNIT-COUNT)
005810             END-IF
005820         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-HAS-TP
005830         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-HAS-PRODUCT-NAME
005840             IF AMTC-TP-COUNT < 5
005850                 ADD 1 TO AMTC-TP-COUNT
005860                 MOVE WS-HOLD-DEST-ID TO
005870                      AMTC-TP-TBL(AMTC-TP-COUNT)
005880             END-IF
005890*    CONTAINS-PACKAGED-CLINICAL-DRUG IS RECOGNISED BUT NOT CARRIED
005900*    FORWARD - NOTHING DOWNSTREAM CONSUMES A SUBPACK LIST.
005910         WHEN WS-HOLD-TYPE-ID = AMTK-TYPE-CONTAINS-PACK-CD
005920             CONTINUE
005930         WHEN OTHER
005940             CONTINUE
005950     END-EVALUATE.
005960
005970     REWRITE AMTC-CONCEPT-REC.
005980 320-EXIT.
005990     EXIT.
006000
006010******************************************************************
006020*    STEP 3 - LANGUAGE REFSET.  RECORD EVERY ACTIVE, PREFERRED
006030*    DESCRIPTION ID IN PREFDESC FOR STEP 4 TO CONSULT.
006040******************************************************************
006050 400-LOAD-LANGREFSET.
006060     MOVE "400-LOAD-LANGREFSET" TO PARA-NAME.
006070     OPEN INPUT LANGREF-IN.
006080     MOVE "LANGREF-IN" TO ABEND-PROGRAM.
006090     MOVE LANGREF-STATUS TO ACTUAL-VAL.
006100     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
006110     OPEN OUTPUT PREFDESC.
006120     MOVE "N" TO LANGREF-EOF-SW.
006130     PERFORM 410-READ-LANGREF-LINE.
006140     PERFORM 410-READ-LANGREF-LINE.
006150     PERFORM 415-EDIT-AND-READ-LANGREF THRU 415-EXIT
006160         UNTIL LANGREF-EOF.
006170     CLOSE LANGREF-IN.
006180     CLOSE PREFDESC.
006190 400-EXIT.
006200     EXIT.
006210
006220 410-READ-LANGREF-LINE.
006230     READ LANGREF-IN INTO LANGREF-IN-REC
006240         AT END MOVE "Y" TO LANGREF-EOF-SW
006250     END-READ.
006260 410-EXIT.
006270     EXIT.
006280
006290 415-EDIT-AND-READ-LANGREF.
006300     PERFORM 420-EDIT-LANGREF-LINE.
006310     PERFORM 410-READ-LANGREF-LINE.
006320 415-EXIT.
006330     EXIT.
006340
006350 420-EDIT-LANGREF-LINE.
006360     UNSTRING LANGREF-IN-REC DELIMITED BY WS-TAB-CHAR
006370         INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
006380              WS-COL-6 WS-COL-7.
006390     IF WS-COL-3 NOT = "1"
006400         GO TO 420-EXIT
006410     END-IF.
006420     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
006430     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
006440     IF NOT WS-VALID-MODULE
006450         GO TO 420-EXIT
006460     END-IF.
006470     MOVE WS-COL-7 TO WS-HOLD-ACCEPT-ID.
006480     IF WS-HOLD-ACCEPT-ID NOT = AMTK-ACCEPT-PREFERRED
006490         GO TO 420-EXIT
006500     END-IF.
006510     MOVE WS-COL-6 TO PD-DESC-ID.
006520     WRITE PREFDESC-REC.
006530 420-EXIT.
006540     EXIT.
006550
006560******************************************************************
006570*    STEP 4 - DESCRIPTION SNAPSHOT.  FSN ROWS SET AMTC-FSN;
006580*    ROWS WHOSE DESCRIPTION ID CAME BACK PREFERRED SET AMTC-PT.
006590******************************************************************
006600 500-LOAD-DESCRIPTIONS.
006610     MOVE "500-LOAD-DESCRIPTIONS" TO PARA-NAME.
006620     OPEN INPUT DESC-IN.
006630     MOVE "DESC-IN" TO ABEND-PROGRAM.
006640     MOVE DESC-STATUS TO ACTUAL-VAL.
006650     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
006660     OPEN INPUT PREFDESC.
006670     MOVE "PREFDESC" TO ABEND-PROGRAM.
006680     MOVE PREFDESC-STATUS TO ACTUAL-VAL.
006690     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
006700     OPEN I-O AMTMSTR.
006710     MOVE "AMTMSTR" TO ABEND-PROGRAM.
006720     MOVE AMTMSTR-STATUS TO ACTUAL-VAL.
006730     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
006740     MOVE "N" TO DESC-EOF-SW.
006750     PERFORM 510-READ-DESC-LINE.
006760     PERFORM 510-READ-DESC-LINE.
006770     PERFORM 515-EDIT-AND-READ-DESC THRU 515-EXIT
006780         UNTIL DESC-EOF.
006790     CLOSE DESC-IN.
006800     CLOSE PREFDESC.
006810     CLOSE AMTMSTR.
006820 500-EXIT.
006830     EXIT.
006840
006850 510-READ-DESC-LINE.
006860     READ DESC-IN INTO DESC-IN-REC
006870         AT END MOVE "Y" TO DESC-EOF-SW
006880     END-READ.
006890 510-EXIT.
006900     EXIT.
006910
006920 515-EDIT-AND-READ-DESC.
006930     PERFORM 520-EDIT-DESC-LINE.
006940     PERFORM 510-READ-DESC-LINE.
006950 515-EXIT.
006960     EXIT.
006970
006980 520-EDIT-DESC-LINE.
006990     UNSTRING DESC-IN-REC DELIMITED BY WS-TAB-CHAR
007000         INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
007010              WS-COL-6 WS-COL-7 WS-COL-8.
007020     IF WS-COL-3 NOT = "1"
007030         GO TO 520-EXIT
007040     END-IF.
007050     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
007060     PERFORM 940-CHECK-MODULE-DESC THRU 940-EXIT.
007070     IF NOT WS-VALID-MODULE
007080         GO TO 520-EXIT
007090     END-IF.
007100     MOVE WS-COL-5 TO WS-HOLD-CONCEPT-ID.
007110     MOVE WS-HOLD-CONCEPT-ID TO AMTC-CONCEPT-ID.
007120     READ AMTMSTR INTO AMTC-CONCEPT-REC.
007130     IF NOT AMTMSTR-FOUND
007140         GO TO 520-EXIT
007150     END-IF.
007160     MOVE WS-COL-7 TO WS-HOLD-TYPE-ID.
007170     IF WS-HOLD-TYPE-ID = AMTK-TYPE-FSN
007180         MOVE WS-COL-8 TO AMTC-FSN
007190         REWRITE AMTC-CONCEPT-REC
007200         GO TO 520-EXIT
007210     END-IF.
007220     MOVE WS-COL-1 TO PD-DESC-ID.
007230     READ PREFDESC.
007240     IF PREFDESC-FOUND
007250         MOVE WS-COL-8 TO AMTC-PT
007260         REWRITE AMTC-CONCEPT-REC
007270     END-IF.
007280 520-EXIT.
007290     EXIT.
007300
007310******************************************************************
007320*    STEP 5 - ARTG-ID REFSET.  APPENDS A TRIMMED ARTG NUMBER TO
007330*    THE REFERENCED CTPP'S AMTMSTR ROW.
007340******************************************************************
007350 600-LOAD-ARTGREFSET.
007360     MOVE "600-LOAD-ARTGREFSET" TO PARA-NAME.
007370     OPEN INPUT ARTGREF-IN.
007380     MOVE "ARTGREF-IN" TO ABEND-PROGRAM.
007390     MOVE ARTGREF-STATUS TO ACTUAL-VAL.
007400     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
007410     OPEN I-O AMTMSTR.
007420     MOVE "AMTMSTR" TO ABEND-PROGRAM.
007430     MOVE AMTMSTR-STATUS TO ACTUAL-VAL.
007440     PERFORM 905-CHECK-MANDATORY-OPEN THRU 905-EXIT.
007450     MOVE "N" TO ARTGREF-EOF-SW.
007460     PERFORM 610-READ-ARTGREF-LINE.
007470     PERFORM 610-READ-ARTGREF-LINE.
007480     PERFORM 615-EDIT-AND-READ-ARTGREF THRU 615-EXIT
007490         UNTIL ARTGREF-EOF.
007500     CLOSE ARTGREF-IN.
007510     CLOSE AMTMSTR.
007520 600-EXIT.
007530     EXIT.
007540
007550 610-READ-ARTGREF-LINE.
007560     READ ARTGREF-IN INTO ARTGREF-IN-REC
007570         AT END MOVE "Y" TO ARTGREF-EOF-SW
007580     END-READ.
007590 610-EXIT.
007600     EXIT.
007610
007620 615-EDIT-AND-READ-ARTGREF.
007630     PERFORM 620-EDIT-ARTGREF-LINE.
007640     PERFORM 610-READ-ARTGREF-LINE.
007650 615-EXIT.
007660     EXIT.
007670
007680 620-EDIT-ARTGREF-LINE.
007690     UNSTRING ARTGREF-IN-REC DELIMITED BY WS-TAB-CHAR
007700         INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
007710              WS-COL-6 WS-COL-7.
007720     IF WS-COL-3 NOT = "1"
007730         GO TO 620-EXIT
007740     END-IF.
007750     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
007760     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
007770     IF NOT WS-VALID-MODULE
007780         GO TO 620-EXIT
007790     END-IF.
007800     MOVE WS-COL-6 TO WS-HOLD-CONCEPT-ID.
007810     MOVE WS-HOLD-CONCEPT-ID TO AMTC-CONCEPT-ID.
007820     READ AMTMSTR INTO AMTC-CONCEPT-REC.
007830     IF NOT AMTMSTR-FOUND
007840         GO TO 620-EXIT
007850     END-IF.
007860     IF AMTC-ARTG-COUNT < 10
007870         ADD 1 TO AMTC-ARTG-COUNT
007880         MOVE WS-COL-7 TO AMTC-ARTG-TBL(AMTC-ARTG-COUNT)
007890         REWRITE AMTC-CONCEPT-REC
007900     END-IF.
007910 620-EXIT.
007920     EXIT.
007930
007940******************************************************************
007950*    STEP 6 - AMT REFERENCE SET(S).  TAGS EACH REFERENCED
007960*    CONCEPT WITH ITS AMT HIERARCHY LEVEL.  AS MANY AS SEVEN
007970*    SEPARATE FILES MAY BE SUPPLIED THIS RUN - EACH IS HANDLED
007980*    BY ITS OWN COPY OF THE SAME PARAGRAPH PAIR BELOW SINCE A
007990*    SELECT CLAUSE CANNOT BE PARAMETERISED.
008000******************************************************************
008010 700-LOAD-AMTREFSETS.
008020     MOVE "700-LOAD-AMTREFSETS" TO PARA-NAME.
008030     MOVE ZERO TO WS-AMTREF-FILE-COUNT.
008040     PERFORM 710-LOAD-AMTREF1 THRU 710-EXIT.
008050     PERFORM 720-LOAD-AMTREF2 THRU 720-EXIT.
008060     PERFORM 730-LOAD-AMTREF3 THRU 730-EXIT.
008070     PERFORM 740-LOAD-AMTREF4 THRU 740-EXIT.
008080     PERFORM 750-LOAD-AMTREF5 THRU 750-EXIT.
008090     PERFORM 760-LOAD-AMTREF6 THRU 760-EXIT.
008100     PERFORM 770-LOAD-AMTREF7 THRU 770-EXIT.
008110     OPEN OUTPUT AMTRELV-OUT.
008120     IF WS-AMTREF-FILE-COUNT > 1
008130         SET AMTRELV-IS-V3 TO TRUE
008140     ELSE
008150         SET AMTRELV-IS-V4 TO TRUE
008160     END-IF.
008170     WRITE AMTRELV-OUT-REC.
008180     CLOSE AMTRELV-OUT.
008190 700-EXIT.
008200     EXIT.
008210
008220 710-LOAD-AMTREF1.
008230     OPEN INPUT AMTREF1-IN.
008240     IF AMTREF1-STATUS NOT = "00"
008250         GO TO 710-EXIT
008260     END-IF.
008270     ADD 1 TO WS-AMTREF-FILE-COUNT.
008280     OPEN I-O AMTMSTR.
008290     MOVE "N" TO AMTREF-EOF-SW.
008300    READ AMTREF1-IN INTO AMTREF1-IN-REC
008310         AT END MOVE "Y" TO AMTREF-EOF-SW
008320     END-READ.
008330    PERFORM 715-EDIT-AND-READ-AMTREF1 THRU 715-EXIT
008340        UNTIL AMTREF-EOF.
008350     CLOSE AMTREF1-IN.
008360     CLOSE AMTMSTR.
008370 710-EXIT.
008380     EXIT.
008390
008400 715-EDIT-AND-READ-AMTREF1.
008410    UNSTRING AMTREF1-IN-REC DELIMITED BY WS-TAB-CHAR
008420        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
008430             WS-COL-6.
008440    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
008450    READ AMTREF1-IN INTO AMTREF1-IN-REC
008460        AT END MOVE "Y" TO AMTREF-EOF-SW
008470    END-READ.
008480 715-EXIT.
008490    EXIT.
008500
008510 720-LOAD-AMTREF2.
008520     OPEN INPUT AMTREF2-IN.
008530     IF AMTREF2-STATUS NOT = "00"
008540         GO TO 720-EXIT
008550     END-IF.
008560     ADD 1 TO WS-AMTREF-FILE-COUNT.
008570     OPEN I-O AMTMSTR.
008580     MOVE "N" TO AMTREF-EOF-SW.
008590    READ AMTREF2-IN INTO AMTREF2-IN-REC
008600         AT END MOVE "Y" TO AMTREF-EOF-SW
008610     END-READ.
008620    PERFORM 725-EDIT-AND-READ-AMTREF2 THRU 725-EXIT
008630        UNTIL AMTREF-EOF.
008640     CLOSE AMTREF2-IN.
008650     CLOSE AMTMSTR.
008660 720-EXIT.
008670     EXIT.
008680
008690 725-EDIT-AND-READ-AMTREF2.
008700    UNSTRING AMTREF2-IN-REC DELIMITED BY WS-TAB-CHAR
008710        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
008720             WS-COL-6.
008730    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
008740    READ AMTREF2-IN INTO AMTREF2-IN-REC
008750        AT END MOVE "Y" TO AMTREF-EOF-SW
008760    END-READ.
008770 725-EXIT.
008780    EXIT.
008790
008800 730-LOAD-AMTREF3.
008810     OPEN INPUT AMTREF3-IN.
008820     IF AMTREF3-STATUS NOT = "00"
008830         GO TO 730-EXIT
008840     END-IF.
008850     ADD 1 TO WS-AMTREF-FILE-COUNT.
008860     OPEN I-O AMTMSTR.
008870     MOVE "N" TO AMTREF-EOF-SW.
008880    READ AMTREF3-IN INTO AMTREF3-IN-REC
008890         AT END MOVE "Y" TO AMTREF-EOF-SW
008900     END-READ.
008910    PERFORM 735-EDIT-AND-READ-AMTREF3 THRU 735-EXIT
008920        UNTIL AMTREF-EOF.
008930     CLOSE AMTREF3-IN.
008940     CLOSE AMTMSTR.
008950 730-EXIT.
008960     EXIT.
008970
008980 735-EDIT-AND-READ-AMTREF3.
008990    UNSTRING AMTREF3-IN-REC DELIMITED BY WS-TAB-CHAR
009000        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
009010             WS-COL-6.
009020    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
009030    READ AMTREF3-IN INTO AMTREF3-IN-REC
009040        AT END MOVE "Y" TO AMTREF-EOF-SW
009050    END-READ.
009060 735-EXIT.
009070    EXIT.
009080
009090 740-LOAD-AMTREF4.
009100     OPEN INPUT AMTREF4-IN.
009110     IF AMTREF4-STATUS NOT = "00"
009120         GO TO 740-EXIT
009130     END-IF.
009140     ADD 1 TO WS-AMTREF-FILE-COUNT.
009150     OPEN I-O AMTMSTR.
009160     MOVE "N" TO AMTREF-EOF-SW.
009170    READ AMTREF4-IN INTO AMTREF4-IN-REC
009180         AT END MOVE "Y" TO AMTREF-EOF-SW
009190     END-READ.
009200    PERFORM 745-EDIT-AND-READ-AMTREF4 THRU 745-EXIT
009210        UNTIL AMTREF-EOF.
009220     CLOSE AMTREF4-IN.
009230     CLOSE AMTMSTR.
009240 740-EXIT.
009250     EXIT.
009260
009270 745-EDIT-AND-READ-AMTREF4.
009280    UNSTRING AMTREF4-IN-REC DELIMITED BY WS-TAB-CHAR
009290        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
009300             WS-COL-6.
009310    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
009320    READ AMTREF4-IN INTO AMTREF4-IN-REC
009330        AT END MOVE "Y" TO AMTREF-EOF-SW
009340    END-READ.
009350 745-EXIT.
009360    EXIT.
009370
009380 750-LOAD-AMTREF5.
009390     OPEN INPUT AMTREF5-IN.
009400     IF AMTREF5-STATUS NOT = "00"
009410         GO TO 750-EXIT
009420     END-IF.
009430     ADD 1 TO WS-AMTREF-FILE-COUNT.
009440     OPEN I-O AMTMSTR.
009450     MOVE "N" TO AMTREF-EOF-SW.
009460    READ AMTREF5-IN INTO AMTREF5-IN-REC
009470         AT END MOVE "Y" TO AMTREF-EOF-SW
009480     END-READ.
009490    PERFORM 755-EDIT-AND-READ-AMTREF5 THRU 755-EXIT
009500        UNTIL AMTREF-EOF.
009510     CLOSE AMTREF5-IN.
009520     CLOSE AMTMSTR.
009530 750-EXIT.
009540     EXIT.
009550
009560 755-EDIT-AND-READ-AMTREF5.
009570    UNSTRING AMTREF5-IN-REC DELIMITED BY WS-TAB-CHAR
009580        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
009590             WS-COL-6.
009600    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
009610    READ AMTREF5-IN INTO AMTREF5-IN-REC
009620        AT END MOVE "Y" TO AMTREF-EOF-SW
009630    END-READ.
009640 755-EXIT.
009650    EXIT.
009660
009670 760-LOAD-AMTREF6.
009680     OPEN INPUT AMTREF6-IN.
009690     IF AMTREF6-STATUS NOT = "00"
009700         GO TO 760-EXIT
009710     END-IF.
009720     ADD 1 TO WS-AMTREF-FILE-COUNT.
009730     OPEN I-O AMTMSTR.
009740     MOVE "N" TO AMTREF-EOF-SW.
009750    READ AMTREF6-IN INTO AMTREF6-IN-REC
009760         AT END MOVE "Y" TO AMTREF-EOF-SW
009770     END-READ.
009780    PERFORM 765-EDIT-AND-READ-AMTREF6 THRU 765-EXIT
009790        UNTIL AMTREF-EOF.
009800     CLOSE AMTREF6-IN.
009810     CLOSE AMTMSTR.
009820 760-EXIT.
009830     EXIT.
009840
009850 765-EDIT-AND-READ-AMTREF6.
009860    UNSTRING AMTREF6-IN-REC DELIMITED BY WS-TAB-CHAR
009870        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
009880             WS-COL-6.
009890    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
009900    READ AMTREF6-IN INTO AMTREF6-IN-REC
009910        AT END MOVE "Y" TO AMTREF-EOF-SW
009920    END-READ.
009930 765-EXIT.
009940    EXIT.
009950
009960 770-LOAD-AMTREF7.
009970     OPEN INPUT AMTREF7-IN.
009980     IF AMTREF7-STATUS NOT = "00"
009990         GO TO 770-EXIT
010000     END-IF.
010010     ADD 1 TO WS-AMTREF-FILE-COUNT.
010020     OPEN I-O AMTMSTR.
010030     MOVE "N" TO AMTREF-EOF-SW.
010040    READ AMTREF7-IN INTO AMTREF7-IN-REC
010050         AT END MOVE "Y" TO AMTREF-EOF-SW
010060     END-READ.
010070    PERFORM 775-EDIT-AND-READ-AMTREF7 THRU 775-EXIT
010080        UNTIL AMTREF-EOF.
010090     CLOSE AMTREF7-IN.
010100     CLOSE AMTMSTR.
010110 770-EXIT.
010120     EXIT.
010130
010140 775-EDIT-AND-READ-AMTREF7.
010150    UNSTRING AMTREF7-IN-REC DELIMITED BY WS-TAB-CHAR
010160        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
010170             WS-COL-6.
010180    PERFORM 790-EDIT-AMTREF-COLUMNS THRU 790-EXIT.
010190    READ AMTREF7-IN INTO AMTREF7-IN-REC
010200        AT END MOVE "Y" TO AMTREF-EOF-SW
010210    END-READ.
010220 775-EXIT.
010230    EXIT.
010240
010250*    SHARED BY 710-770 - WS-COL-1 THRU WS-COL-6 ARE ALREADY
010260*    UNSTRUNG BY THE TIME THIS IS PERFORMED.
010270 790-EDIT-AMTREF-COLUMNS.
010280     IF WS-COL-3 NOT = "1"
010290         GO TO 790-EXIT
010300     END-IF.
010310     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
010320     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
010330     IF NOT WS-VALID-MODULE
010340         GO TO 790-EXIT
010350     END-IF.
010360     MOVE WS-COL-5 TO WS-HOLD-REFSET-ID.
010370     EVALUATE TRUE
010380         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-CTPP
010390             MOVE "CTPP" TO WS-REFSET-AMT-TYPE
010400         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-TPP
010410             MOVE "TPP " TO WS-REFSET-AMT-TYPE
010420         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-TPUU
010430             MOVE "TPUU" TO WS-REFSET-AMT-TYPE
010440         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-TP
010450             MOVE "TP  " TO WS-REFSET-AMT-TYPE
010460         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-MPP
010470             MOVE "MPP " TO WS-REFSET-AMT-TYPE
010480         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-MPUU
010490             MOVE "MPUU" TO WS-REFSET-AMT-TYPE
010500         WHEN WS-HOLD-REFSET-ID = AMTK-REFSET-MP
010510             MOVE "MP  " TO WS-REFSET-AMT-TYPE
010520         WHEN OTHER
010530             GO TO 790-EXIT
010540     END-EVALUATE.
010550     MOVE WS-COL-6 TO WS-HOLD-CONCEPT-ID.
010560     MOVE WS-HOLD-CONCEPT-ID TO AMTC-CONCEPT-ID.
010570     READ AMTMSTR INTO AMTC-CONCEPT-REC.
010580     IF AMTMSTR-FOUND
010590         MOVE WS-REFSET-AMT-TYPE TO AMTC-AMT-TYPE
010600         REWRITE AMTC-CONCEPT-REC
010610     END-IF.
010620 790-EXIT.
010630     EXIT.
010640
010650******************************************************************
010660*    STEP 7 - HISTORICAL-ASSOCIATION REFSET(S).  COLLECTS ONE
010670*    AMTREPW ROW PER INACTIVE-TO-ACTIVE REPLACEMENT.  ROWS WHOSE
010680*    REFERENCED ID IS A DESCRIPTION, NOT A CONCEPT, ARE SILENTLY
010690*    SKIPPED - THEY WILL NOT BE FOUND ON AMTMSTR.
010700******************************************************************
010710 800-LOAD-HISTREFSETS.
010720     MOVE "800-LOAD-HISTREFSETS" TO PARA-NAME.
010730     MOVE ZERO TO WS-HISTR-ENTRY-COUNT.
010740     PERFORM 810-LOAD-HISTR1 THRU 810-EXIT.
010750     PERFORM 820-LOAD-HISTR2 THRU 820-EXIT.
010760     PERFORM 830-LOAD-HISTR3 THRU 830-EXIT.
010770 800-EXIT.
010780     EXIT.
010790
010800 810-LOAD-HISTR1.
010810     OPEN INPUT HISTR1-IN.
010820     IF HISTR1-STATUS NOT = "00"
010830         GO TO 810-EXIT
010840     END-IF.
010850     OPEN INPUT AMTMSTR.
010860     MOVE "N" TO HISTR-EOF-SW.
010870    READ HISTR1-IN INTO HISTR1-IN-REC
010880         AT END MOVE "Y" TO HISTR-EOF-SW
010890     END-READ.
010900    PERFORM 815-EDIT-AND-READ-HISTR1 THRU 815-EXIT
010910        UNTIL HISTR-EOF.
010920     CLOSE HISTR1-IN.
010930     CLOSE AMTMSTR.
010940 810-EXIT.
010950     EXIT.
010960
010970 815-EDIT-AND-READ-HISTR1.
010980    UNSTRING HISTR1-IN-REC DELIMITED BY WS-TAB-CHAR
010990        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
011000             WS-COL-6 WS-COL-7.
011010    PERFORM 890-EDIT-HISTR-COLUMNS THRU 890-EXIT.
011020    READ HISTR1-IN INTO HISTR1-IN-REC
011030        AT END MOVE "Y" TO HISTR-EOF-SW
011040    END-READ.
011050 815-EXIT.
011060    EXIT.
011070
011080 820-LOAD-HISTR2.
011090     OPEN INPUT HISTR2-IN.
011100     IF HISTR2-STATUS NOT = "00"
011110         GO TO 820-EXIT
011120     END-IF.
011130     OPEN INPUT AMTMSTR.
011140     MOVE "N" TO HISTR-EOF-SW.
011150    READ HISTR2-IN INTO HISTR2-IN-REC
011160         AT END MOVE "Y" TO HISTR-EOF-SW
011170     END-READ.
011180    PERFORM 825-EDIT-AND-READ-HISTR2 THRU 825-EXIT
011190        UNTIL HISTR-EOF.
011200     CLOSE HISTR2-IN.
011210     CLOSE AMTMSTR.
011220 820-EXIT.
011230     EXIT.
011240
011250 825-EDIT-AND-READ-HISTR2.
011260    UNSTRING HISTR2-IN-REC DELIMITED BY WS-TAB-CHAR
011270        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
011280             WS-COL-6 WS-COL-7.
011290    PERFORM 890-EDIT-HISTR-COLUMNS THRU 890-EXIT.
011300    READ HISTR2-IN INTO HISTR2-IN-REC
011310        AT END MOVE "Y" TO HISTR-EOF-SW
011320    END-READ.
011330 825-EXIT.
011340    EXIT.
011350
011360 830-LOAD-HISTR3.
011370     OPEN INPUT HISTR3-IN.
011380     IF HISTR3-STATUS NOT = "00"
011390         GO TO 830-EXIT
011400     END-IF.
011410     OPEN INPUT AMTMSTR.
011420     MOVE "N" TO HISTR-EOF-SW.
011430    READ HISTR3-IN INTO HISTR3-IN-REC
011440         AT END MOVE "Y" TO HISTR-EOF-SW
011450     END-READ.
011460    PERFORM 835-EDIT-AND-READ-HISTR3 THRU 835-EXIT
011470        UNTIL HISTR-EOF.
011480     CLOSE HISTR3-IN.
011490     CLOSE AMTMSTR.
011500 830-EXIT.
011510     EXIT.
011520
011530 835-EDIT-AND-READ-HISTR3.
011540    UNSTRING HISTR3-IN-REC DELIMITED BY WS-TAB-CHAR
011550        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
011560             WS-COL-6 WS-COL-7.
011570    PERFORM 890-EDIT-HISTR-COLUMNS THRU 890-EXIT.
011580    READ HISTR3-IN INTO HISTR3-IN-REC
011590        AT END MOVE "Y" TO HISTR-EOF-SW
011600    END-READ.
011610 835-EXIT.
011620    EXIT.
011630
011640*    SHARED BY 810-830 - WS-COL-1 THRU WS-COL-7 ARE ALREADY
011650*    UNSTRUNG BY THE TIME THIS IS PERFORMED.
011660*    09/22/04 PDK AMT-0417 - REPLACEMENT TYPE REFSETID NOW CHECKED
011670*    AGAINST AMTMSTR, NOT JUST THE 12-WAY RECOGNISED-ID TABLE.
011680 890-EDIT-HISTR-COLUMNS.
011690     IF WS-COL-3 NOT = "1"
011700         GO TO 890-EXIT
011710     END-IF.
011720     MOVE WS-COL-4 TO WS-HOLD-MODULE-ID.
011730     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
011740     IF NOT WS-VALID-MODULE
011750         GO TO 890-EXIT
011760     END-IF.
011770     MOVE WS-COL-5 TO WS-HOLD-REFSET-ID.
011780     MOVE "N" TO WS-FOUND-SW-2.
011790     PERFORM 895-CHECK-ONE-HIST-ASSOC THRU 895-EXIT
011800         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > 12.
011810*    A REFSETID NOT AMONG THE 12 KNOWN TYPES, OR A REFERENCED
011820*    COMPONENT THAT TURNS OUT TO BE A DESCRIPTION RATHER THAN A
011830*    CONCEPT, IS NOT AN ERROR - JUST NOT THIS ROUTINE'S ROW.
011840     IF NOT WS-FOUND-2
011850         GO TO 890-EXIT
011860     END-IF.
011870     MOVE WS-COL-6 TO WS-HOLD-REFCOMP-ID.
011880     MOVE WS-HOLD-REFCOMP-ID TO AMTC-CONCEPT-ID.
011890     READ AMTMSTR INTO AMTC-CONCEPT-REC.
011900     IF NOT AMTMSTR-FOUND
011910         GO TO 890-EXIT
011920     END-IF.
011930     MOVE WS-COL-7 TO WS-HOLD-TARGET-ID.
011940     MOVE WS-HOLD-TARGET-ID TO WS-HOLD-CONCEPT-ID.
011950     PERFORM 920-CONCEPT-EXISTS THRU 920-EXIT.
011960     IF NOT WS-FOUND
011970         MOVE "HIST-ASSOC-MISSING-REPLACEMENT" TO
011980              VL-TESTCASE-NAME
011990         MOVE "REPLACEMENT CONCEPT NOT ON AMTMSTR" TO
012000              VL-FAILURE-MESSAGE
012010         MOVE WS-HOLD-REFCOMP-ID TO VL-FAILURE-DETAIL
012020         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
012030         GO TO 890-EXIT
012040     END-IF.
012050*    REFSETID ITSELF NAMES A REPLACEMENT-TYPE CONCEPT (THE
012060*    SAME-AS/REPLACED-BY REFSET ID ITSELF) - THIS MUST ALSO BE A
012070*    CONCEPT AMTMSTR ACTUALLY CARRIES, NOT JUST ONE OF THE 12
012080*    RECOGNISED REFSETIDS ALREADY CONFIRMED ABOVE.  AN UNLOADED
012090*    REFSETID WOULD OTHERWISE GO STRAIGHT INTO AMTR-REPL-TYPE-ID
012100*    WITH NO VALIDATION FAILURE EVER RECORDED.
012110     MOVE WS-HOLD-REFSET-ID TO WS-HOLD-CONCEPT-ID.
012120     PERFORM 920-CONCEPT-EXISTS THRU 920-EXIT.
012130     IF NOT WS-FOUND
012140         MOVE "HIST-ASSOC-MISSING-REPL-TYPE" TO
012150              VL-TESTCASE-NAME
012160         MOVE "REPLACEMENT TYPE CONCEPT NOT ON AMTMSTR" TO
012170              VL-FAILURE-MESSAGE
012180         MOVE WS-HOLD-REFSET-ID TO VL-FAILURE-DETAIL
012190         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
012200         GO TO 890-EXIT
012210     END-IF.
012220     MOVE WS-COL-2 TO WS-HOLD-EFFTIME.
012230     MOVE WS-HOLD-REFCOMP-ID TO AMTR-INACTIVE-ID.
012240     MOVE WS-HOLD-REFSET-ID  TO AMTR-REPL-TYPE-ID.
012250     MOVE WS-HOLD-TARGET-ID  TO AMTR-REPLACEMENT-ID.
012260     MOVE WS-HOLD-EFFTIME    TO AMTR-EFFECTIVE-DATE.
012270     WRITE AMTR-REPLACEMENT-REC.
012280     ADD 1 TO WS-HISTR-ENTRY-COUNT.
012290 890-EXIT.
012300     EXIT.
012310
012320 895-CHECK-ONE-HIST-ASSOC.
012330     IF WS-HOLD-REFSET-ID = AMTK-HIST-ASSOC-ID(SUB1)
012340         MOVE "Y" TO WS-FOUND-SW-2
012350     END-IF.
012360 895-EXIT.
012370     EXIT.
012380
012390******************************************************************
012400*    MODULE-FILTER HELPERS
012410******************************************************************
012420*    CONCEPT ROWS ARE READ REGARDLESS OF THEIR OWN ACTIVE FLAG
012430*    BUT STILL FILTERED TO A RECOGNISED MODULE.
012440 910-CHECK-MODULE-CONCEPT.
012450     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
012460 910-EXIT.
012470     EXIT.
012480
012490 920-CONCEPT-EXISTS.
012500     MOVE "N" TO WS-FOUND-SW.
012510     MOVE WS-HOLD-CONCEPT-ID TO AMTC-CONCEPT-ID.
012520     READ AMTMSTR INTO AMTC-CONCEPT-REC.
012530     IF AMTMSTR-FOUND
012540         MOVE "Y" TO WS-FOUND-SW
012550     END-IF.
012560     MOVE WS-HOLD-SOURCE-ID TO AMTC-CONCEPT-ID.
012570     READ AMTMSTR INTO AMTC-CONCEPT-REC.
012580 920-EXIT.
012590     EXIT.
012600
012610*    MODULE IS ONE OF AMT/AU/INTERNATIONAL - USED BY EVERY FAMILY
012620*    EXCEPT CONCEPT AND DESCRIPTION (SEE BELOW).
012630 930-CHECK-MODULE-AMT-AU.
012640     MOVE "N" TO WS-VALID-MODULE-SW.
012650     IF WS-HOLD-MODULE-ID = AMTK-MODULE-AMT
012660     OR WS-HOLD-MODULE-ID = AMTK-MODULE-AU
012670     OR WS-HOLD-MODULE-ID = AMTK-MODULE-INTL
012680         MOVE "Y" TO WS-VALID-MODULE-SW
012690     END-IF.
012700 930-EXIT.
012710     EXIT.
012720
012730*    DESCRIPTIONS ALSO ACCEPT THE TWO METADATA MODULES.
012740 940-CHECK-MODULE-DESC.
012750     PERFORM 930-CHECK-MODULE-AMT-AU THRU 930-EXIT.
012760     IF WS-HOLD-MODULE-ID = AMTK-MODULE-INTL-META
012770     OR WS-HOLD-MODULE-ID = AMTK-MODULE-AU-META
012780         MOVE "Y" TO WS-VALID-MODULE-SW
012790     END-IF.
012800 940-EXIT.
012810     EXIT.
012820
012830 950-WRITE-VALIDATION-ROW.
012840     CALL "AMTVLOG" USING VALIDATION-LOG-REC.
012850     MOVE VL-TESTCASE-NAME    TO AMTV-TESTCASE-NAME.
012860     MOVE VL-FAILURE-TYPE     TO AMTV-FAILURE-TYPE.
012870     MOVE VL-FAILURE-MESSAGE  TO AMTV-FAILURE-MESSAGE.
012880     MOVE VL-FAILURE-DETAIL   TO AMTV-FAILURE-DETAIL.
012890     WRITE AMTV-VALIDATION-REC.
012900 950-EXIT.
012910     EXIT.
012920
012930 999-CLEANUP.
012940     MOVE "999-CLEANUP" TO PARA-NAME.
012950     CLOSE AMTVALW.
012960     CLOSE AMTREPW.
012970     CLOSE SYSOUT.
012980     DISPLAY "** HISTORICAL-ASSOCIATION ROWS LOADED **".
012990     DISPLAY WS-HISTR-ENTRY-COUNT.
013000     DISPLAY "** AMT-REFSET FILES SUPPLIED **".
013010     DISPLAY WS-AMTREF-FILE-COUNT.
013020     DISPLAY "******** NORMAL END OF JOB AMTLOAD ********".
013030 999-EXIT.
013040     EXIT.
013050
013060 1000-ABEND-RTN.
013070     WRITE SYSOUT-REC FROM ABEND-REC.
013080     CLOSE AMTVALW AMTREPW SYSOUT.
013090     DISPLAY "*** ABNORMAL END OF JOB - AMTLOAD ***" UPON CONSOLE.
013100     DIVIDE ZERO-VAL INTO ONE-VAL.
