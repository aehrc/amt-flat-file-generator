000100******************************************************************
000110*    COPYBOOK   AMTVALW                                        *
000120*    VALIDATION-ISSUE WORK RECORD - ONE ROW PER FAILURE         *
000130*    RAISED BY ANY RULE IN AMTLOAD/AMTCLOS/AMTUNIT/AMTFLAT/     *
000140*    AMTREPL.  WRITTEN BY AMTVLOG (CALLED FROM EVERY ONE OF     *
000150*    THOSE PROGRAMS), READ BACK SEQUENTIALLY BY AMTXRPT WHEN    *
000160*    IT BUILDS THE JUNIT-STYLE VALIDATION REPORT.               *
000170******************************************************************
000180 01  AMTV-VALIDATION-REC.
000190     05  AMTV-TESTCASE-NAME          PIC X(40).
000200     05  AMTV-FAILURE-TYPE           PIC X(10).
000210         88  AMTV-TYPE-ERROR              VALUE 'ERROR'.
000220     05  AMTV-FAILURE-MESSAGE        PIC X(80).
000230     05  AMTV-FAILURE-DETAIL         PIC X(200).
000240     05  FILLER                      PIC X(20).
