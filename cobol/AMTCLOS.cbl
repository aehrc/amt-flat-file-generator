000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTCLOS.
000130 AUTHOR. R HOLLOWAY.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          SECOND STEP OF THE AMT EXTRACT CHAIN.  TAKES THE
000230*          AMTMSTR MASTER AS AMTLOAD LEFT IT (DIRECT IS-A PARENTS
000240*          ONLY) AND:
000250*
000260*            1 - CLOSES THE IS-A GRAPH SO EVERY CONCEPT'S OWN
000270*                ANCESTOR TABLE HOLDS ITS *FULL* ANCESTOR SET,
000280*                NOT JUST ITS DIRECT PARENTS (BY REPEATED WHOLE-
000290*                FILE PASSES, EACH PASS PULLING EVERY ANCESTOR'S
000300*                OWN PARENTS IN ONE LEVEL FURTHER, UNTIL A PASS
000310*                ADDS NOTHING NEW - THE SAME "EXPLOSION" HABIT
000320*                THIS SHOP USES FOR A BILL-OF-MATERIALS RUN);
000330*            2 - DROPS ANY CTPP THAT TURNED OUT INACTIVE FROM
000340*                ITS OWN AMT-TYPE TAG;
000350*            3 - RUNS THE NINE INTEGRITY RULES AGAINST EVERY
000360*                CONCEPT, AUTO-FIXING (OR ABENDING, IF UPSI-0 IS
000370*                ON) EACH ONE THAT FIRES;
000380*            4 - CALLS AMTUNIT TO CROSS-CHECK PACK-LEVEL UNIT
000390*                MEMBERSHIP.
000400*
000410*          UPSI-0 IS THIS RUN'S "EXIT ON ERROR" SWITCH - SET IT
000420*          ON IN THE JCL (//EXEC ... PARM='/UPSI=1000000') WHEN A
000430*          BAD RELEASE SHOULD ABEND RATHER THAN BE AUTO-FIXED.
000440*
000450*----------------------------------------------------------------*
000460* Date     | By  | Req#     | Description                       *
000470*----------|-----|----------|-----------------------------------*
000480* 04/11/91 | RH  | AMT-0009 | Original pgm - builds IS-A closure *
000490* 09/22/93 | RH  | AMT-0114 | Added the nine integrity rules     *
000500* 02/14/97 | TGD | AMT-0250 | Added unit-type cross-check CALL   *
000510*          |     |          | to the new AMTUNIT subprogram      *
000520* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000530*          |     |          | arithmetic in this program, no     *
000540*          |     |          | change needed                     *
000550* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite *
000560* 03/18/02 | TGD | AMT-0388 | Closure loop capped at 15 passes   *
000570*          |     |          | rather than running open-ended     *
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS NEXT-PAGE
000660     UPSI 0 IS WS-EXIT-ON-ERROR-SW
000670         ON STATUS IS WS-EXIT-ON-ERROR-ON
000680         OFF STATUS IS WS-EXIT-ON-ERROR-OFF.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT AMTMSTR
000720            ASSIGN       TO AMTMSTR
000730            ORGANIZATION IS INDEXED
000740            ACCESS MODE  IS SEQUENTIAL
000750            RECORD KEY   IS AMTC-CONCEPT-ID
000760            FILE STATUS  IS AMTMSTR-STATUS.
000770     SELECT AMTMSTU
000780            ASSIGN       TO AMTMSTR
000790            ORGANIZATION IS INDEXED
000800            ACCESS MODE  IS RANDOM
000810            RECORD KEY   IS AMTL-CONCEPT-ID
000820            FILE STATUS  IS AMTMSTU-STATUS.
000830     SELECT AMTVALW
000840            ASSIGN TO UT-S-AMTVALW
000850            ORGANIZATION IS SEQUENTIAL
000860            FILE STATUS  IS AMTVALW-STATUS.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  AMTMSTR
000910     RECORD CONTAINS 7370 CHARACTERS
000920     DATA RECORD IS AMTC-CONCEPT-REC.
000930 COPY AMTMSTR.
000940
000950 FD  AMTMSTU
000960     RECORD CONTAINS 7370 CHARACTERS
000970     DATA RECORD IS AMTL-CONCEPT-REC.
000980 COPY AMTMSTR REPLACING ==AMTC-== BY ==AMTL-==.
000990
001000 FD  AMTVALW
001010     RECORD CONTAINS 350 CHARACTERS
001020     DATA RECORD IS AMTV-VALIDATION-REC.
001030 COPY AMTVALW.
001040
001050 WORKING-STORAGE SECTION.
001060 COPY AMTKNOWN.
001070 COPY AMTABND.
001080
001090 01  FILE-STATUS-CODES.
001100     05  AMTMSTR-STATUS                PIC X(2).
001110         88  AMTMSTR-FOUND                 VALUE "00".
001120         88  AMTMSTR-EOF                   VALUE "10".
001130     05  AMTMSTU-STATUS                PIC X(2).
001140         88  AMTMSTU-FOUND                 VALUE "00".
001150     05  AMTVALW-STATUS                PIC X(2).
001160     05  FILLER                        PIC X(04).
001170 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
001180     05  FILLER                        PIC X(10).
001190
001200 01  WS-RUN-DATE                      PIC 9(6) VALUE ZERO.
001210 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001220     05  WS-RUN-YY                    PIC 9(2).
001230     05  WS-RUN-MM                    PIC 9(2).
001240     05  WS-RUN-DD                    PIC 9(2).
001250
001260 77  WS-ANY-ADDED-SW                   PIC X(01).
001270 77  WS-CONCEPT-GREW-SW                PIC X(01).
001280 77  WS-DUP-SW                         PIC X(01).
001290 77  WS-REWRITE-NEEDED-SW              PIC X(01).
001300 77  WS-RULE-FLAG-SW                   PIC X(01).
001310
001320 77  SUB1                              PIC 9(04) COMP.
001330 77  SUB2                              PIC 9(04) COMP.
001340 77  SUB3                              PIC 9(04) COMP.
001350 77  WS-CLOSURE-PASS-COUNT             PIC 9(04) COMP.
001360
001370 01  WORK-SUBSCRIPTS.
001380     05  WS-ORIG-ANCESTOR-COUNT        PIC 9(04) COMP.
001390     05  WS-ORIG-UNIT-COUNT            PIC 9(04) COMP.
001400     05  WS-NEW-UNIT-COUNT             PIC 9(04) COMP.
001410     05  WS-ORIG-TP-COUNT              PIC 9(04) COMP.
001420     05  WS-NEW-TP-COUNT               PIC 9(04) COMP.
001430     05  WS-ORIG-PARENT-COUNT          PIC 9(04) COMP.
001440     05  WS-NEW-PARENT-COUNT           PIC 9(04) COMP.
001450     05  FILLER                        PIC X(02).
001460
001470*    SCRATCH AREAS FOR REBUILDING A TABLE WITH THE INACTIVE
001480*    MEMBERS DROPPED (RULES 7, 8, 9).  THE ALPHANUMERIC VIEW OF
001490*    THE UNIT SCRATCH TABLE LETS A DUMP/TRACE PRINT IT AS TEXT
001500*    WITHOUT A NUMERIC-CLASS TRIP ON AN UNUSED TRAILING ENTRY -
001510*    THE SAME HABIT AMTMSTR.CPY USES FOR ITS OWN ANCESTOR TABLE.
001520 01  WS-UNIT-SAVE-TBL.
001530     05  WS-UNIT-SAVE-ENTRY OCCURS 60 TIMES
001540                                   PIC 9(18).
001550     05  FILLER                        PIC X(02).
001560 01  WS-UNIT-SAVE-TBL-R REDEFINES WS-UNIT-SAVE-TBL.
001570     05  WS-UNIT-SAVE-ALPHA OCCURS 60 TIMES
001580                                   PIC X(18).
001590     05  FILLER                        PIC X(02).
001600
001610 01  WS-TP-SAVE-TBL.
001620     05  WS-TP-SAVE-ENTRY OCCURS 5 TIMES
001630                                   PIC 9(18).
001640     05  FILLER                        PIC X(02).
001650
001660 01  WS-PARENT-SAVE-TBL.
001670     05  WS-PARENT-SAVE-ENTRY OCCURS 30 TIMES
001680                                   PIC 9(18).
001690     05  FILLER                        PIC X(02).
001700
001710 01  VALIDATION-LOG-REC.
001720     05  VL-TESTCASE-NAME              PIC X(40).
001730     05  VL-FAILURE-TYPE                PIC X(10).
001740     05  VL-FAILURE-MESSAGE             PIC X(80).
001750     05  VL-FAILURE-DETAIL              PIC X(200).
001760
001770*    WORKING-STORAGE COPY OF THE LINKAGE RECORD AMTUNIT EXPECTS -
001780*    THE CALLING PROGRAM OWNS THE STORAGE, THE SUBPROGRAM ONLY
001790*    BORROWS IT FOR THE DURATION OF THE CALL.
001800 01  AMTUNIT-LINK-REC.
001810     05  AUN-NO-UNITS-COUNT            PIC 9(04) COMP.
001820     05  AUN-NO-UNITS-TBL OCCURS 30 TIMES.
001830         10  AUN-NO-UNITS-ID           PIC 9(18).
001840         10  AUN-NO-UNITS-PT           PIC X(255).
001850     05  AUN-MPP-TPUU-COUNT            PIC 9(04) COMP.
001860     05  AUN-MPP-TPUU-TBL OCCURS 30 TIMES.
001870         10  AUN-MPP-TPUU-ID           PIC 9(18).
001880         10  AUN-MPP-TPUU-PT           PIC X(255).
001890     05  AUN-TPP-MPUU-COUNT            PIC 9(04) COMP.
001900     05  AUN-TPP-MPUU-TBL OCCURS 30 TIMES.
001910         10  AUN-TPP-MPUU-ID           PIC 9(18).
001920         10  AUN-TPP-MPUU-PT           PIC X(255).
001930
001940 PROCEDURE DIVISION.
001950     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001960     PERFORM 200-CLOSE-GRAPH THRU 200-EXIT.
001970     PERFORM 250-DROP-INACTIVE-CTPPS THRU 250-EXIT.
001980     PERFORM 300-INTEGRITY-RULES THRU 300-EXIT.
001990     PERFORM 400-UNIT-TYPE-RULES THRU 400-EXIT.
002000     PERFORM 999-CLEANUP THRU 999-EXIT.
002010     MOVE +0 TO RETURN-CODE.
002020     GOBACK.
002030
002040 000-HOUSEKEEPING.
002050     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002060     DISPLAY "******** BEGIN JOB AMTCLOS ********".
002070     ACCEPT WS-RUN-DATE FROM DATE.
002080     OPEN I-O AMTMSTR.
002090     MOVE "AMTMSTR" TO ABEND-PROGRAM.
002100     MOVE AMTMSTR-STATUS TO ACTUAL-VAL.
002110     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002120     OPEN INPUT AMTMSTU.
002130     MOVE "AMTMSTU" TO ABEND-PROGRAM.
002140     MOVE AMTMSTU-STATUS TO ACTUAL-VAL.
002150     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002160     OPEN OUTPUT AMTVALW.
002170     MOVE "AMTVALW" TO ABEND-PROGRAM.
002180     MOVE AMTVALW-STATUS TO ACTUAL-VAL.
002190     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002200 000-EXIT.
002210     EXIT.
002220
002230 907-CHECK-MANDATORY-OPEN.
002240     IF ACTUAL-VAL NOT = "00"
002250         MOVE "MANDATORY FILE FAILED TO OPEN" TO ABEND-REASON
002260         MOVE "00" TO EXPECTED-VAL
002270         GO TO 1000-ABEND-RTN
002280     END-IF.
002290 907-EXIT.
002300     EXIT.
002310
002320*    REPOSITIONS THE SEQUENTIAL PATH TO THE FIRST RECORD - USED
002330*    AT THE START OF EVERY WHOLE-FILE PASS BELOW SINCE THE FILE
002340*    STAYS OPEN ACROSS PASSES (A CLOSE/OPEN PAIR EVERY PASS WOULD
002350*    WORK JUST AS WELL BUT COSTS AN EXTRA OPEN EVERY TIME).
002360 090-REPOSITION-AMTMSTR.
002370     MOVE LOW-VALUES TO AMTC-CONCEPT-ID.
002380     START AMTMSTR KEY IS NOT LESS THAN AMTC-CONCEPT-ID
002390         INVALID KEY
002400             CONTINUE
002410     END-START.
002420 090-EXIT.
002430     EXIT.
002440
002450******************************************************************
002460*    STEP 8/10 - TRANSITIVE CLOSURE.  210 SEEDS EVERY CONCEPT'S
002470*    ANCESTOR TABLE WITH ITS DIRECT PARENTS; 220 THEN GROWS EACH
002480*    TABLE ONE LEVEL FURTHER PER PASS UNTIL A WHOLE PASS ADDS
002490*    NOTHING NEW.
002500******************************************************************
002510 200-CLOSE-GRAPH.
002520     MOVE "200-CLOSE-GRAPH" TO PARA-NAME.
002530     PERFORM 210-SEED-ANCESTORS THRU 210-EXIT.
002540     MOVE ZERO TO WS-CLOSURE-PASS-COUNT.
002550     MOVE "Y" TO WS-ANY-ADDED-SW.
002560     PERFORM 220-GROW-ANCESTORS-PASS THRU 220-EXIT
002570         UNTIL WS-ANY-ADDED-SW = "N"
002580            OR WS-CLOSURE-PASS-COUNT > 15.
002590 200-EXIT.
002600     EXIT.
002610
002620 210-SEED-ANCESTORS.
002630     PERFORM 090-REPOSITION-AMTMSTR THRU 090-EXIT.
002640     PERFORM 215-READ-NEXT-SEED.
002650     PERFORM 216-SEED-ONE-CONCEPT THRU 216-EXIT
002660         UNTIL AMTMSTR-EOF.
002670 210-EXIT.
002680     EXIT.
002690
002700*    SEEDS ONE CONCEPT'S ANCESTOR TABLE WITH ITS DIRECT PARENTS
002710*    AND READS THE NEXT CONCEPT.
002720 216-SEED-ONE-CONCEPT.
002730     MOVE AMTC-PARENT-COUNT TO AMTC-ANCESTOR-COUNT.
002740     PERFORM 217-COPY-ONE-PARENT THRU 217-EXIT
002750         VARYING SUB1 FROM 1 BY 1
002760             UNTIL SUB1 > AMTC-PARENT-COUNT.
002770     REWRITE AMTC-CONCEPT-REC.
002780     PERFORM 215-READ-NEXT-SEED.
002790 216-EXIT.
002800     EXIT.
002810
002820 217-COPY-ONE-PARENT.
002830     MOVE AMTC-PARENT-TBL(SUB1) TO AMTC-ANCESTOR-TBL(SUB1).
002840 217-EXIT.
002850     EXIT.
002860
002870 215-READ-NEXT-SEED.
002880     READ AMTMSTR NEXT INTO AMTC-CONCEPT-REC
002890         AT END SET AMTMSTR-EOF TO TRUE
002900     END-READ.
002910 215-EXIT.
002920     EXIT.
002930
002940 220-GROW-ANCESTORS-PASS.
002950     ADD 1 TO WS-CLOSURE-PASS-COUNT.
002960     MOVE "N" TO WS-ANY-ADDED-SW.
002970     PERFORM 090-REPOSITION-AMTMSTR THRU 090-EXIT.
002980     PERFORM 225-READ-NEXT-GROW.
002990     PERFORM 226-GROW-AND-READ THRU 226-EXIT
003000         UNTIL AMTMSTR-EOF.
003010 220-EXIT.
003020     EXIT.
003030
003040 226-GROW-AND-READ.
003050     PERFORM 230-GROW-ONE-CONCEPT THRU 230-EXIT.
003060     PERFORM 225-READ-NEXT-GROW.
003070 226-EXIT.
003080     EXIT.
003090
003100 225-READ-NEXT-GROW.
003110     READ AMTMSTR NEXT INTO AMTC-CONCEPT-REC
003120         AT END SET AMTMSTR-EOF TO TRUE
003130     END-READ.
003140 225-EXIT.
003150     EXIT.
003160
003170 230-GROW-ONE-CONCEPT.
003180     MOVE AMTC-ANCESTOR-COUNT TO WS-ORIG-ANCESTOR-COUNT.
003190     MOVE "N" TO WS-CONCEPT-GREW-SW.
003200     PERFORM 232-GROW-FROM-ONE-ANCESTOR THRU 232-EXIT
003210         VARYING SUB1 FROM 1 BY 1
003220             UNTIL SUB1 > WS-ORIG-ANCESTOR-COUNT.
003230     IF WS-CONCEPT-GREW-SW = "Y"
003240         REWRITE AMTC-CONCEPT-REC
003250         MOVE "Y" TO WS-ANY-ADDED-SW
003260     END-IF.
003270 230-EXIT.
003280     EXIT.
003290
003300*    LOOKS UP ONE OF THE CONCEPT'S CURRENT ANCESTORS ON AMTMSTU
003310*    AND MERGES ITS OWN PARENT TABLE IN IF THE LOOKUP HITS.
003320 232-GROW-FROM-ONE-ANCESTOR.
003330     MOVE AMTC-ANCESTOR-TBL(SUB1) TO AMTL-CONCEPT-ID.
003340     READ AMTMSTU INTO AMTL-CONCEPT-REC.
003350     IF AMTMSTU-FOUND
003360         PERFORM 235-ADD-ANCESTOR-IF-NEW THRU 235-EXIT
003370             VARYING SUB2 FROM 1 BY 1
003380                 UNTIL SUB2 > AMTL-PARENT-COUNT
003390     END-IF.
003400 232-EXIT.
003410     EXIT.
003420
003430*    ADDS AMTL-PARENT-TBL(SUB2) TO THE SEQUENTIALLY-SCANNED
003440*    CONCEPT'S OWN ANCESTOR TABLE IF IT ISN'T THERE ALREADY AND
003450*    THERE IS ROOM.
003460 235-ADD-ANCESTOR-IF-NEW.
003470     MOVE "N" TO WS-DUP-SW.
003480     PERFORM 237-CHECK-ONE-ANCESTOR-SLOT THRU 237-EXIT
003490         VARYING SUB3 FROM 1 BY 1
003500             UNTIL SUB3 > AMTC-ANCESTOR-COUNT.
003510     IF WS-DUP-SW = "N" AND AMTC-ANCESTOR-COUNT < 250
003520         ADD 1 TO AMTC-ANCESTOR-COUNT
003530         MOVE AMTL-PARENT-TBL(SUB2) TO
003540              AMTC-ANCESTOR-TBL(AMTC-ANCESTOR-COUNT)
003550         MOVE "Y" TO WS-CONCEPT-GREW-SW
003560     END-IF.
003570 235-EXIT.
003580     EXIT.
003590
003600 237-CHECK-ONE-ANCESTOR-SLOT.
003610     IF AMTC-ANCESTOR-TBL(SUB3) = AMTL-PARENT-TBL(SUB2)
003620         MOVE "Y" TO WS-DUP-SW
003630     END-IF.
003640 237-EXIT.
003650     EXIT.
003660
003670******************************************************************
003680*    STEP 9 - INACTIVE-CTPP RULE.  A CTPP TAGGED ON THE AMT-TYPE
003690*    REFSET BUT WHOSE OWN ACTIVE FLAG IS FALSE IS UNTAGGED SO THE
003700*    ROW GENERATOR NEVER SEES IT AS A DRIVING CTPP.
003710******************************************************************
003720 250-DROP-INACTIVE-CTPPS.
003730     MOVE "250-DROP-INACTIVE-CTPPS" TO PARA-NAME.
003740     PERFORM 090-REPOSITION-AMTMSTR THRU 090-EXIT.
003750     PERFORM 255-READ-NEXT-CTPP.
003760     PERFORM 256-CHECK-ONE-CTPP THRU 256-EXIT
003770         UNTIL AMTMSTR-EOF.
003780 250-EXIT.
003790     EXIT.
003800
003810*    UNTAGS ONE INACTIVE CTPP AND READS THE NEXT CONCEPT.
003820 256-CHECK-ONE-CTPP.
003830     IF AMTC-IS-CTPP AND AMTC-IS-INACTIVE
003840         MOVE "INACTIVE-CTPP-REMOVED" TO VL-TESTCASE-NAME
003850         MOVE "CTPP IS INACTIVE - DROPPED FROM CTPP MAP" TO
003860              VL-FAILURE-MESSAGE
003870         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
003880         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
003890         MOVE "INACTIVE CTPP FOUND" TO ABEND-REASON
003900         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
003910         MOVE SPACES TO AMTC-AMT-TYPE
003920         REWRITE AMTC-CONCEPT-REC
003930     END-IF.
003940     PERFORM 255-READ-NEXT-CTPP.
003950 256-EXIT.
003960     EXIT.
003970
003980 255-READ-NEXT-CTPP.
003990     READ AMTMSTR NEXT INTO AMTC-CONCEPT-REC
004000         AT END SET AMTMSTR-EOF TO TRUE
004010     END-READ.
004020 255-EXIT.
004030     EXIT.
004040
004050 906-ABEND-IF-EXIT-ON-ERROR.
004060     IF WS-EXIT-ON-ERROR-ON
004070         GO TO 1000-ABEND-RTN
004080     END-IF.
004090 906-EXIT.
004100     EXIT.
004110
004120******************************************************************
004130*    STEP 11 - THE NINE INTEGRITY RULES (ASSERTCONCEPTCACHE).
004140*    ONE WHOLE-FILE PASS, ALL NINE CHECKS MADE AGAINST EACH
004150*    CONCEPT AS IT IS READ.
004160******************************************************************
004170 300-INTEGRITY-RULES.
004180     MOVE "300-INTEGRITY-RULES" TO PARA-NAME.
004190     PERFORM 090-REPOSITION-AMTMSTR THRU 090-EXIT.
004200     PERFORM 305-READ-NEXT-INTEGRITY.
004210     PERFORM 306-CHECK-ONE-CONCEPT THRU 306-EXIT
004220         UNTIL AMTMSTR-EOF.
004230 300-EXIT.
004240     EXIT.
004250
004260*    RUNS ALL NINE INTEGRITY CHECKS AGAINST ONE CONCEPT, REWRITES
004270*    IT IF ANY RULE CHANGED IT, AND READS THE NEXT CONCEPT.
004280 306-CHECK-ONE-CONCEPT.
004290     MOVE "N" TO WS-REWRITE-NEEDED-SW.
004300     PERFORM 310-RULE-1-INACTIVE-PARENTS THRU 310-EXIT.
004310     PERFORM 320-RULE-2-INACTIVE-TPS THRU 320-EXIT.
004320     PERFORM 330-RULE-3-INACTIVE-UNITS THRU 330-EXIT.
004330     PERFORM 340-RULE-4-INACTIVE-ARTG THRU 340-EXIT.
004340     PERFORM 350-RULE-5-MISSING-FSN THRU 350-EXIT.
004350     PERFORM 360-RULE-6-MISSING-PT THRU 360-EXIT.
004360     PERFORM 370-RULE-7-ACTIVE-UNIT-INACTIVE THRU 370-EXIT.
004370     PERFORM 380-RULE-8-ACTIVE-TP-INACTIVE THRU 380-EXIT.
004380     PERFORM 390-RULE-9-ACTIVE-PARENT-INACTIVE THRU 390-EXIT.
004390     IF WS-REWRITE-NEEDED-SW = "Y"
004400         REWRITE AMTC-CONCEPT-REC
004410     END-IF.
004420     PERFORM 305-READ-NEXT-INTEGRITY.
004430 306-EXIT.
004440     EXIT.
004450
004460 305-READ-NEXT-INTEGRITY.
004470     READ AMTMSTR NEXT INTO AMTC-CONCEPT-REC
004480         AT END SET AMTMSTR-EOF TO TRUE
004490     END-READ.
004500 305-EXIT.
004510     EXIT.
004520
004530 310-RULE-1-INACTIVE-PARENTS.
004540     IF AMTC-IS-INACTIVE AND AMTC-PARENT-COUNT > 0
004550         MOVE "INTEGRITY-RULE-1-INACTIVE-PARENTS" TO
004560              VL-TESTCASE-NAME
004570         MOVE "INACTIVE CONCEPT HAS AT LEAST ONE PARENT" TO
004580              VL-FAILURE-MESSAGE
004590         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
004600         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
004610         MOVE "INACTIVE CONCEPT HAS PARENTS" TO ABEND-REASON
004620         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
004630         MOVE ZERO TO AMTC-PARENT-COUNT
004640         MOVE "Y" TO WS-REWRITE-NEEDED-SW
004650     END-IF.
004660 310-EXIT.
004670     EXIT.
004680
004690 320-RULE-2-INACTIVE-TPS.
004700     IF AMTC-IS-INACTIVE AND AMTC-TP-COUNT > 0
004710         MOVE "INTEGRITY-RULE-2-INACTIVE-TPS" TO VL-TESTCASE-NAME
004720         MOVE "INACTIVE CONCEPT HAS AT LEAST ONE TP" TO
004730              VL-FAILURE-MESSAGE
004740         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
004750         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
004760         MOVE "INACTIVE CONCEPT HAS TPS" TO ABEND-REASON
004770         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
004780         MOVE ZERO TO AMTC-TP-COUNT
004790         MOVE "Y" TO WS-REWRITE-NEEDED-SW
004800     END-IF.
004810 320-EXIT.
004820     EXIT.
004830
004840 330-RULE-3-INACTIVE-UNITS.
004850     IF AMTC-IS-INACTIVE AND AMTC-UNIT-COUNT > 0
004860         MOVE "INTEGRITY-RULE-3-INACTIVE-UNITS" TO
004870              VL-TESTCASE-NAME
004880         MOVE "INACTIVE CONCEPT HAS AT LEAST ONE UNIT" TO
004890              VL-FAILURE-MESSAGE
004900         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
004910         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
004920         MOVE "INACTIVE CONCEPT HAS UNITS" TO ABEND-REASON
004930         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
004940         MOVE ZERO TO AMTC-UNIT-COUNT
004950         MOVE "Y" TO WS-REWRITE-NEEDED-SW
004960     END-IF.
004970 330-EXIT.
004980     EXIT.
004990
005000 340-RULE-4-INACTIVE-ARTG.
005010     IF AMTC-IS-INACTIVE AND AMTC-ARTG-COUNT > 0
005020         MOVE "INTEGRITY-RULE-4-INACTIVE-ARTG" TO
005030              VL-TESTCASE-NAME
005040         MOVE "INACTIVE CONCEPT HAS AT LEAST ONE ARTG ID" TO
005050              VL-FAILURE-MESSAGE
005060         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
005070         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
005080         MOVE "INACTIVE CONCEPT HAS ARTG IDS" TO ABEND-REASON
005090         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
005100         MOVE ZERO TO AMTC-ARTG-COUNT
005110         MOVE "Y" TO WS-REWRITE-NEEDED-SW
005120     END-IF.
005130 340-EXIT.
005140     EXIT.
005150
005160 350-RULE-5-MISSING-FSN.
005170     IF AMTC-FSN = SPACES
005180         MOVE "INTEGRITY-RULE-5-MISSING-FSN" TO VL-TESTCASE-NAME
005190         MOVE "CONCEPT HAS NO FULLY SPECIFIED NAME" TO
005200              VL-FAILURE-MESSAGE
005210         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
005220         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
005230         MOVE "CONCEPT HAS NO FSN" TO ABEND-REASON
005240         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
005250         STRING "UNKNOWN FSN - CONCEPT " DELIMITED BY SIZE
005260                AMTC-CONCEPT-ID DELIMITED BY SIZE
005270                INTO AMTC-FSN
005280         MOVE "Y" TO WS-REWRITE-NEEDED-SW
005290     END-IF.
005300 350-EXIT.
005310     EXIT.
005320
005330 360-RULE-6-MISSING-PT.
005340     IF AMTC-PT = SPACES
005350         MOVE "INTEGRITY-RULE-6-MISSING-PT" TO VL-TESTCASE-NAME
005360         MOVE "CONCEPT HAS NO PREFERRED TERM" TO
005370              VL-FAILURE-MESSAGE
005380         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
005390         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
005400         MOVE "CONCEPT HAS NO PT" TO ABEND-REASON
005410         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
005420         STRING "UNKNOWN PT - CONCEPT " DELIMITED BY SIZE
005430                AMTC-CONCEPT-ID DELIMITED BY SIZE
005440                INTO AMTC-PT
005450         MOVE "Y" TO WS-REWRITE-NEEDED-SW
005460     END-IF.
005470 360-EXIT.
005480     EXIT.
005490
005500 370-RULE-7-ACTIVE-UNIT-INACTIVE.
005510     MOVE "N" TO WS-RULE-FLAG-SW.
005520     IF AMTC-IS-ACTIVE
005530         PERFORM 372-CHECK-ONE-UNIT-ACTIVE THRU 372-EXIT
005540             VARYING SUB1 FROM 1 BY 1
005550             UNTIL SUB1 > AMTC-UNIT-COUNT
005560     END-IF.
005570     IF WS-RULE-FLAG-SW = "Y"
005580         MOVE "INTEGRITY-RULE-7-ACTIVE-UNIT-INACTIVE" TO
005590              VL-TESTCASE-NAME
005600         MOVE "ACTIVE CONCEPT HAS AT LEAST ONE INACTIVE UNIT" TO
005610              VL-FAILURE-MESSAGE
005620         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
005630         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
005640         MOVE "ACTIVE CONCEPT HAS INACTIVE UNIT" TO ABEND-REASON
005650         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
005660         PERFORM 375-REBUILD-UNITS-ACTIVE-ONLY THRU 375-EXIT
005670         MOVE "Y" TO WS-REWRITE-NEEDED-SW
005680     END-IF.
005690 370-EXIT.
005700     EXIT.
005710
005720 372-CHECK-ONE-UNIT-ACTIVE.
005730     MOVE AMTC-UNIT-TBL(SUB1) TO AMTL-CONCEPT-ID.
005740     READ AMTMSTU INTO AMTL-CONCEPT-REC.
005750     IF AMTMSTU-FOUND AND AMTL-IS-INACTIVE
005760         MOVE "Y" TO WS-RULE-FLAG-SW
005770     END-IF.
005780 372-EXIT.
005790     EXIT.
005800
005810 375-REBUILD-UNITS-ACTIVE-ONLY.
005820     MOVE AMTC-UNIT-COUNT TO WS-ORIG-UNIT-COUNT.
005830     MOVE ZERO TO WS-NEW-UNIT-COUNT.
005840     PERFORM 377-SAVE-ONE-UNIT-IF-ACTIVE THRU 377-EXIT
005850         VARYING SUB1 FROM 1 BY 1
005860             UNTIL SUB1 > WS-ORIG-UNIT-COUNT.
005870     MOVE WS-NEW-UNIT-COUNT TO AMTC-UNIT-COUNT.
005880     PERFORM 378-COPY-ONE-UNIT-BACK THRU 378-EXIT
005890         VARYING SUB1 FROM 1 BY 1
005900             UNTIL SUB1 > WS-NEW-UNIT-COUNT.
005910 375-EXIT.
005920     EXIT.
005930
005940 377-SAVE-ONE-UNIT-IF-ACTIVE.
005950     MOVE AMTC-UNIT-TBL(SUB1) TO AMTL-CONCEPT-ID.
005960     READ AMTMSTU INTO AMTL-CONCEPT-REC.
005970     IF AMTMSTU-FOUND AND AMTL-IS-ACTIVE
005980         ADD 1 TO WS-NEW-UNIT-COUNT
005990         MOVE AMTC-UNIT-TBL(SUB1) TO
006000              WS-UNIT-SAVE-ENTRY(WS-NEW-UNIT-COUNT)
006010     END-IF.
006020 377-EXIT.
006030     EXIT.
006040
006050 378-COPY-ONE-UNIT-BACK.
006060     MOVE WS-UNIT-SAVE-ENTRY(SUB1) TO AMTC-UNIT-TBL(SUB1).
006070 378-EXIT.
006080     EXIT.
006090
006100 380-RULE-8-ACTIVE-TP-INACTIVE.
006110     MOVE "N" TO WS-RULE-FLAG-SW.
006120     IF AMTC-IS-ACTIVE
006130         PERFORM 382-CHECK-ONE-TP-ACTIVE THRU 382-EXIT
006140             VARYING SUB1 FROM 1 BY 1
006150             UNTIL SUB1 > AMTC-TP-COUNT
006160     END-IF.
006170     IF WS-RULE-FLAG-SW = "Y"
006180         MOVE "INTEGRITY-RULE-8-ACTIVE-TP-INACTIVE" TO
006190              VL-TESTCASE-NAME
006200         MOVE "ACTIVE CONCEPT HAS AT LEAST ONE INACTIVE TP" TO
006210              VL-FAILURE-MESSAGE
006220         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
006230         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
006240         MOVE "ACTIVE CONCEPT HAS INACTIVE TP" TO ABEND-REASON
006250         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
006260         PERFORM 385-REBUILD-TPS-ACTIVE-ONLY THRU 385-EXIT
006270         MOVE "Y" TO WS-REWRITE-NEEDED-SW
006280     END-IF.
006290 380-EXIT.
006300     EXIT.
006310
006320 382-CHECK-ONE-TP-ACTIVE.
006330     MOVE AMTC-TP-TBL(SUB1) TO AMTL-CONCEPT-ID.
006340     READ AMTMSTU INTO AMTL-CONCEPT-REC.
006350     IF AMTMSTU-FOUND AND AMTL-IS-INACTIVE
006360         MOVE "Y" TO WS-RULE-FLAG-SW
006370     END-IF.
006380 382-EXIT.
006390     EXIT.
006400
006410 385-REBUILD-TPS-ACTIVE-ONLY.
006420     MOVE AMTC-TP-COUNT TO WS-ORIG-TP-COUNT.
006430     MOVE ZERO TO WS-NEW-TP-COUNT.
006440     PERFORM 387-SAVE-ONE-TP-IF-ACTIVE THRU 387-EXIT
006450         VARYING SUB1 FROM 1 BY 1
006460             UNTIL SUB1 > WS-ORIG-TP-COUNT.
006470     MOVE WS-NEW-TP-COUNT TO AMTC-TP-COUNT.
006480     PERFORM 388-COPY-ONE-TP-BACK THRU 388-EXIT
006490         VARYING SUB1 FROM 1 BY 1
006500             UNTIL SUB1 > WS-NEW-TP-COUNT.
006510 385-EXIT.
006520     EXIT.
006530
006540 387-SAVE-ONE-TP-IF-ACTIVE.
006550     MOVE AMTC-TP-TBL(SUB1) TO AMTL-CONCEPT-ID.
006560     READ AMTMSTU INTO AMTL-CONCEPT-REC.
006570     IF AMTMSTU-FOUND AND AMTL-IS-ACTIVE
006580         ADD 1 TO WS-NEW-TP-COUNT
006590         MOVE AMTC-TP-TBL(SUB1) TO
006600              WS-TP-SAVE-ENTRY(WS-NEW-TP-COUNT)
006610     END-IF.
006620 387-EXIT.
006630     EXIT.
006640
006650 388-COPY-ONE-TP-BACK.
006660     MOVE WS-TP-SAVE-ENTRY(SUB1) TO AMTC-TP-TBL(SUB1).
006670 388-EXIT.
006680     EXIT.
006690
006700 390-RULE-9-ACTIVE-PARENT-INACTIVE.
006710     MOVE "N" TO WS-RULE-FLAG-SW.
006720     IF AMTC-IS-ACTIVE
006730         PERFORM 392-CHECK-ONE-PARENT-ACTIVE THRU 392-EXIT
006740             VARYING SUB1 FROM 1 BY 1
006750             UNTIL SUB1 > AMTC-PARENT-COUNT
006760     END-IF.
006770     IF WS-RULE-FLAG-SW = "Y"
006780         MOVE "INTEGRITY-RULE-9-ACTIVE-PARENT-INACTIVE" TO
006790              VL-TESTCASE-NAME
006800         MOVE "ACTIVE CONCEPT HAS AT LEAST ONE INACTIVE PARENT"
006810              TO VL-FAILURE-MESSAGE
006820         MOVE AMTC-CONCEPT-ID TO VL-FAILURE-DETAIL
006830         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
006840         MOVE "ACTIVE CONCEPT HAS INACTIVE PARENT" TO
006850              ABEND-REASON
006860         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
006870         PERFORM 395-REBUILD-PARENTS-ACTIVE-ONLY THRU 395-EXIT
006880         MOVE "Y" TO WS-REWRITE-NEEDED-SW
006890     END-IF.
006900 390-EXIT.
006910     EXIT.
006920
006930 392-CHECK-ONE-PARENT-ACTIVE.
006940     MOVE AMTC-PARENT-TBL(SUB1) TO AMTL-CONCEPT-ID.
006950     READ AMTMSTU INTO AMTL-CONCEPT-REC.
006960     IF AMTMSTU-FOUND AND AMTL-IS-INACTIVE
006970         MOVE "Y" TO WS-RULE-FLAG-SW
006980     END-IF.
006990 392-EXIT.
007000     EXIT.
007010
007020 395-REBUILD-PARENTS-ACTIVE-ONLY.
007030     MOVE AMTC-PARENT-COUNT TO WS-ORIG-PARENT-COUNT.
007040     MOVE ZERO TO WS-NEW-PARENT-COUNT.
007050     PERFORM 397-SAVE-ONE-PARENT-IF-ACTIVE THRU 397-EXIT
007060         VARYING SUB1 FROM 1 BY 1
007070             UNTIL SUB1 > WS-ORIG-PARENT-COUNT.
007080     MOVE WS-NEW-PARENT-COUNT TO AMTC-PARENT-COUNT.
007090     PERFORM 398-COPY-ONE-PARENT-BACK THRU 398-EXIT
007100         VARYING SUB1 FROM 1 BY 1
007110             UNTIL SUB1 > WS-NEW-PARENT-COUNT.
007120 395-EXIT.
007130     EXIT.
007140
007150 397-SAVE-ONE-PARENT-IF-ACTIVE.
007160     MOVE AMTC-PARENT-TBL(SUB1) TO AMTL-CONCEPT-ID.
007170     READ AMTMSTU INTO AMTL-CONCEPT-REC.
007180     IF AMTMSTU-FOUND AND AMTL-IS-ACTIVE
007190         ADD 1 TO WS-NEW-PARENT-COUNT
007200         MOVE AMTC-PARENT-TBL(SUB1) TO
007210              WS-PARENT-SAVE-ENTRY(WS-NEW-PARENT-COUNT)
007220     END-IF.
007230 397-EXIT.
007240     EXIT.
007250
007260 398-COPY-ONE-PARENT-BACK.
007270     MOVE WS-PARENT-SAVE-ENTRY(SUB1) TO AMTC-PARENT-TBL(SUB1).
007280 398-EXIT.
007290     EXIT.
007300
007310******************************************************************
007320*    STEP 12 - UNIT-TYPE CROSS-CHECK.  CLOSES OUR OWN TWO PATHS
007330*    FIRST SO AMTUNIT'S OWN OPEN DOESN'T COLLIDE WITH OURS.
007340******************************************************************
007350 400-UNIT-TYPE-RULES.
007360     MOVE "400-UNIT-TYPE-RULES" TO PARA-NAME.
007370     CLOSE AMTMSTR AMTMSTU.
007380     CALL "AMTUNIT" USING AMTUNIT-LINK-REC.
007390     IF AUN-NO-UNITS-COUNT > 0 OR AUN-MPP-TPUU-COUNT > 0
007400                               OR AUN-TPP-MPUU-COUNT > 0
007410         MOVE "UNIT-TYPE-RULES" TO VL-TESTCASE-NAME
007420         PERFORM 402-REPORT-ONE-NO-UNITS THRU 402-EXIT
007430             VARYING SUB1 FROM 1 BY 1
007440                 UNTIL SUB1 > AUN-NO-UNITS-COUNT
007450         PERFORM 404-REPORT-ONE-MPP-TPUU THRU 404-EXIT
007460             VARYING SUB1 FROM 1 BY 1
007470                 UNTIL SUB1 > AUN-MPP-TPUU-COUNT
007480         PERFORM 406-REPORT-ONE-TPP-MPUU THRU 406-EXIT
007490             VARYING SUB1 FROM 1 BY 1
007500                 UNTIL SUB1 > AUN-TPP-MPUU-COUNT
007510         MOVE "UNIT-TYPE RULE VIOLATION" TO ABEND-REASON
007520         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
007530     END-IF.
007540 400-EXIT.
007550     EXIT.
007560
007570 402-REPORT-ONE-NO-UNITS.
007580     MOVE "PACK CONCEPT HAS NO UNITS" TO VL-FAILURE-MESSAGE.
007590     MOVE AUN-NO-UNITS-ID(SUB1) TO VL-FAILURE-DETAIL.
007600     PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT.
007610 402-EXIT.
007620     EXIT.
007630
007640 404-REPORT-ONE-MPP-TPUU.
007650     MOVE "MPP HAS PICKED UP A TPUU UNIT" TO VL-FAILURE-MESSAGE.
007660     MOVE AUN-MPP-TPUU-ID(SUB1) TO VL-FAILURE-DETAIL.
007670     PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT.
007680 404-EXIT.
007690     EXIT.
007700
007710 406-REPORT-ONE-TPP-MPUU.
007720     MOVE "TPP/CTPP HAS PICKED UP A NON-TPUU UNIT" TO
007730          VL-FAILURE-MESSAGE.
007740     MOVE AUN-TPP-MPUU-ID(SUB1) TO VL-FAILURE-DETAIL.
007750     PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT.
007760 406-EXIT.
007770     EXIT.
007780
007790 950-WRITE-VALIDATION-ROW.
007800     CALL "AMTVLOG" USING VALIDATION-LOG-REC.
007810     MOVE VL-TESTCASE-NAME    TO AMTV-TESTCASE-NAME.
007820     MOVE VL-FAILURE-TYPE     TO AMTV-FAILURE-TYPE.
007830     MOVE VL-FAILURE-MESSAGE  TO AMTV-FAILURE-MESSAGE.
007840     MOVE VL-FAILURE-DETAIL   TO AMTV-FAILURE-DETAIL.
007850     WRITE AMTV-VALIDATION-REC.
007860 950-EXIT.
007870     EXIT.
007880
007890 999-CLEANUP.
007900     MOVE "999-CLEANUP" TO PARA-NAME.
007910     CLOSE AMTVALW.
007920     DISPLAY "** CLOSURE PASSES RUN **".
007930     DISPLAY WS-CLOSURE-PASS-COUNT.
007940     DISPLAY "******** NORMAL END OF JOB AMTCLOS ********".
007950 999-EXIT.
007960     EXIT.
007970
007980 1000-ABEND-RTN.
007990     WRITE AMTV-VALIDATION-REC FROM ABEND-REC.
008000     CLOSE AMTVALW.
008010     DISPLAY "*** ABNORMAL END OF JOB - AMTCLOS ***" UPON CONSOLE.
008020     DIVIDE ZERO-VAL INTO ONE-VAL.
