000100******************************************************************
000110*    COPYBOOK   AMTROWW                                         *
000120*    FLAT-FILE EXTRACT WORK RECORD.  AMTFLAT BUILDS ONE OF THESE*
000130*    PER CTPP/TPUU/MP/ARTG-ID COMBINATION WHILE IT WALKS THE    *
000140*    HIERARCHY, WRITES THEM ALL TO AMTROWW, THEN READS THE WORK *
000150*    FILE BACK TWICE - ONCE TO LAY OUT THE COMMA FILE, ONCE FOR *
000160*    THE TAB FILE - SO THE TWO OUTPUT PASSES CAN NEVER DISAGREE *
000170*    ON ROW CONTENT OR ORDER, ONLY ON THE JOINING CHARACTER.    *
000180*                                                                *
000190*    EVERY -PT FIELD IS CARRIED AT ITS FULL WORKING WIDTH HERE  *
000200*    (SPACE-PADDED) - THE TRAILING BLANKS ARE SQUEEZED OUT BY   *
000210*    THE WRITE PASSES, NOT BY THIS RECORD.                      *
000220******************************************************************
000230 01  AMTROWW-REC.
000240     05  ROWW-CTPP-ID                  PIC 9(18).
000250     05  ROWW-CTPP-PT                   PIC X(255).
000260     05  ROWW-ARTG-ID                   PIC X(20).
000270     05  ROWW-TPP-ID                    PIC 9(18).
000280     05  ROWW-TPP-PT                    PIC X(255).
000290     05  ROWW-TPUU-ID                   PIC 9(18).
000300     05  ROWW-TPUU-PT                   PIC X(255).
000310     05  ROWW-TPPTP-ID                  PIC 9(18).
000320     05  ROWW-TPPTP-PT                  PIC X(255).
000330     05  ROWW-TPUUTP-ID                 PIC 9(18).
000340     05  ROWW-TPUUTP-PT                 PIC X(255).
000350     05  ROWW-MPP-ID                    PIC 9(18).
000360     05  ROWW-MPP-PT                    PIC X(255).
000370     05  ROWW-MPUU-ID                   PIC 9(18).
000380     05  ROWW-MPUU-PT                   PIC X(255).
000390     05  ROWW-MP-ID                     PIC 9(18).
000400     05  ROWW-MP-PT                     PIC X(255).
000410     05  FILLER                         PIC X(20).
