000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTFLAT.
000130 AUTHOR. J SAYLES.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIRD STEP OF THE AMT EXTRACT CHAIN.  WALKS THE NOW-
000230*          CLOSED, RULE-CLEAN AMTMSTR MASTER (AFTER AMTLOAD AND
000240*          AMTCLOS HAVE RUN) AND LAYS OUT THE PUBLISHED "FLAT
000250*          FILE" - ONE ROW PER CTPP/TPUU/MP/ARTG-ID COMBINATION,
000260*          WRITTEN OUT BOTH COMMA- AND TAB-DELIMITED.
000270*
000280*          FOR EVERY ACTIVE CTPP ON THE MASTER:
000290*            1 - RESOLVE ITS TPP (DEFAULTS TO THE CTPP ITSELF IF
000300*                NONE);
000310*            2 - RESOLVE THE TPP'S OWN SINGLE TP - NO TP OR MORE
000320*                THAN ONE SKIPS THE WHOLE CTPP, NO ABEND EVEN ON
000330*                UPSI-0;
000340*            3 - RESOLVE THE TPP'S MPP (LOG-ONLY IF NOT FOUND -
000350*                THE ROW STILL GOES OUT WITH BLANK MPP COLUMNS);
000360*            4 - BUILD THE CTPP'S DEDUPLICATED ARTG-ID LIST
000370*                (BLANK PLACEHOLDER ROW IF IT HAS NONE);
000380*            5 - FOR EVERY TPUU HANGING OFF THE TPP, RESOLVE ITS
000390*                OWN TP, ITS MPUU, AND THE MPUU'S MP (WITH THE
000400*                TIE-BREAK RULE IF MORE THAN ONE MP SURVIVES),
000410*                THEN WRITE ONE WORK ROW PER ARTG-ID;
000420*            6 - COMPARE THE MPUUS PICKED UP BY THOSE TPUUS
000430*                AGAINST THE MPP'S OWN UNIT LIST AND LOG A
000440*                MISMATCH IF THEY DISAGREE - NEVER AN ABEND.
000450*
000460*          ALL WORK ROWS GO TO THE AMTROWW SCRATCH FILE DURING
000470*          THE WALK SO THE TWO PUBLISHED FILES CAN BE LAID OUT
000480*          IN TWO CLEAN PASSES AFTERWARD, ONE PER DELIMITER,
000490*          WITHOUT RE-RUNNING THE RESOLUTION LOGIC TWICE.
000500*
000510*          UPSI-0 IS THE SAME "EXIT ON ERROR" SWITCH AMTCLOS
000520*          USES.  THE MPUU-RESOLUTION RULE AND A TPUU WITH MORE
000530*          THAN ONE OF ITS OWN TP IDS ALWAYS ABEND REGARDLESS OF
000540*          THE SWITCH - THOSE TWO MEAN THE RELEASE'S HIERARCHY IS
000550*          BROKEN, NOT JUST UNTIDY.
000560*
000570*----------------------------------------------------------------*
000580* Date     | By  | Req#     | Description                       *
000590*----------|-----|----------|-----------------------------------*
000600* 04/11/91 | JS  | AMT-0009 | Original pgm - writes flat CSV/TSV*
000610* 09/22/93 | RH  | AMT-0114 | Added MP tiebreak CALL for multi-  *
000620*          |     |          | candidate MP resolution            *
000630* 02/14/97 | TGD | AMT-0250 | Added MPP/MPUU reconciliation step *
000640*          |     |          | and the AMTRELV v3/v4 branch on    *
000650*          |     |          | TPUU-TP resolution                 *
000660* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000670*          |     |          | arithmetic in this program, no     *
000680*          |     |          | change needed                     *
000690* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite *
000700* 03/18/02 | TGD | AMT-0388 | Switched AMTROWW to a variable-    *
000710*          |     |          | length record so trailing blanks   *
000720*          |     |          | stop leaking into the published   *
000730*          |     |          | files                              *
000740* 09/22/04 | PDK | AMT-0418 | 290-RECONCILE-MPP mismatch now logs *
000750*          |     |          | FAILURE-TYPE "ERROR", not "WARN" -  *
000760*          |     |          | AMTXRPT only counts/flags literal   *
000770*          |     |          | ERROR rows in the testsuite totals  *
000780******************************************************************
000790
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER. IBM-390.
000830 OBJECT-COMPUTER. IBM-390.
000840 SPECIAL-NAMES.
000850     C01 IS NEXT-PAGE
000860     UPSI 0 IS WS-EXIT-ON-ERROR-SW
000870         ON STATUS IS WS-EXIT-ON-ERROR-ON
000880         OFF STATUS IS WS-EXIT-ON-ERROR-OFF.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT AMTMSTR
000920            ASSIGN       TO AMTMSTR
000930            ORGANIZATION IS INDEXED
000940            ACCESS MODE  IS SEQUENTIAL
000950            RECORD KEY   IS AMTC-CONCEPT-ID
000960            FILE STATUS  IS AMTMSTR-STATUS.
000970     SELECT AMTMSTU
000980            ASSIGN       TO AMTMSTR
000990            ORGANIZATION IS INDEXED
001000            ACCESS MODE  IS RANDOM
001010            RECORD KEY   IS AMTL-CONCEPT-ID
001020            FILE STATUS  IS AMTMSTU-STATUS.
001030     SELECT AMTRELV-IN
001040            ASSIGN TO AMTRELV
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS  IS AMTRELV-STATUS.
001070     SELECT AMTROWW
001080            ASSIGN TO UT-S-AMTROWW
001090            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS  IS AMTROWW-STATUS.
001110     SELECT AMTFLATC
001120            ASSIGN TO AMTFLATC
001130            ORGANIZATION IS SEQUENTIAL
001140            FILE STATUS  IS AMTFLATC-STATUS.
001150     SELECT AMTFLATT
001160            ASSIGN TO AMTFLATT
001170            ORGANIZATION IS SEQUENTIAL
001180            FILE STATUS  IS AMTFLATT-STATUS.
001190     SELECT AMTVALW
001200            ASSIGN TO UT-S-AMTVALW
001210            ORGANIZATION IS SEQUENTIAL
001220            FILE STATUS  IS AMTVALW-STATUS.
001230
001240 DATA DIVISION.
001250 FILE SECTION.
001260 FD  AMTMSTR
001270     RECORD CONTAINS 7370 CHARACTERS
001280     DATA RECORD IS AMTC-CONCEPT-REC.
001290 COPY AMTMSTR.
001300
001310 FD  AMTMSTU
001320     RECORD CONTAINS 7370 CHARACTERS
001330     DATA RECORD IS AMTL-CONCEPT-REC.
001340 COPY AMTMSTR REPLACING ==AMTC-== BY ==AMTL-==.
001350
001360 FD  AMTRELV-IN
001370     RECORD CONTAINS 20 CHARACTERS
001380     DATA RECORD IS AMTRELV-REC.
001390 COPY AMTRELV.
001400
001410 FD  AMTROWW
001420     RECORD CONTAINS 2224 CHARACTERS
001430     DATA RECORD IS AMTROWW-REC.
001440 COPY AMTROWW.
001450
001460*    PUBLISHED OUTPUT FILES ARE VARIABLE-LENGTH QSAM RECORDS SO
001470*    EACH ROW'S TRAILING CR/LF FALLS RIGHT AT THE END OF ITS OWN
001480*    RECORD, WITH NO BLANK PADDING BETWEEN ONE ROW AND THE NEXT.
001490 FD  AMTFLATC
001500     RECORD IS VARYING IN SIZE FROM 1 TO 2200 CHARACTERS
001510         DEPENDING ON WS-CSV-REC-LEN
001520     DATA RECORD IS CSV-OUT-REC.
001530 01  CSV-OUT-REC                      PIC X(2200).
001540
001550 FD  AMTFLATT
001560     RECORD IS VARYING IN SIZE FROM 1 TO 2200 CHARACTERS
001570         DEPENDING ON WS-TSV-REC-LEN
001580     DATA RECORD IS TSV-OUT-REC.
001590 01  TSV-OUT-REC                      PIC X(2200).
001600
001610 FD  AMTVALW
001620     RECORD CONTAINS 350 CHARACTERS
001630     DATA RECORD IS AMTV-VALIDATION-REC.
001640 COPY AMTVALW.
001650
001660 WORKING-STORAGE SECTION.
001670 COPY AMTKNOWN.
001680 COPY AMTABND.
001690
001700 01  FILE-STATUS-CODES.
001710     05  AMTMSTR-STATUS                PIC X(2).
001720         88  AMTMSTR-FOUND                 VALUE "00".
001730         88  AMTMSTR-EOF                   VALUE "10".
001740     05  AMTMSTU-STATUS                PIC X(2).
001750         88  AMTMSTU-FOUND                 VALUE "00".
001760     05  AMTRELV-STATUS                PIC X(2).
001770     05  AMTROWW-STATUS                PIC X(2).
001780         88  AMTROWW-EOF                   VALUE "10".
001790     05  AMTFLATC-STATUS               PIC X(2).
001800     05  AMTFLATT-STATUS               PIC X(2).
001810     05  AMTVALW-STATUS                PIC X(2).
001820     05  FILLER                        PIC X(04).
001830 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
001840     05  FILLER                        PIC X(18).
001850
001860 01  WS-RUN-DATE                      PIC 9(6) VALUE ZERO.
001870 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001880     05  WS-RUN-YY                    PIC 9(2).
001890     05  WS-RUN-MM                    PIC 9(2).
001900     05  WS-RUN-DD                    PIC 9(2).
001910
001920 77  WS-SKIP-CTPP-SW                   PIC X(01).
001930     88  WS-SKIP-CTPP                      VALUE "Y".
001940 77  WS-SKIP-TPUU-SW                   PIC X(01).
001950     88  WS-SKIP-TPUU                      VALUE "Y".
001960 77  WS-TP-FOUND-SW                    PIC X(01).
001970 77  WS-MPP-FOUND-SW                   PIC X(01).
001980     88  WS-MPP-FOUND                      VALUE "Y".
001990 77  WS-MISMATCH-SW                    PIC X(01).
002000 77  WS-DUP-SW                         PIC X(01).
002010 77  WS-V3-RELEASE-SW                  PIC X(01).
002020     88  WS-IS-V3-RELEASE                  VALUE "Y".
002030
002040 77  SUB1                              PIC 9(04) COMP.
002050 77  SUB2                              PIC 9(04) COMP.
002060 77  WS-TPUU-SUB                       PIC 9(04) COMP.
002070 77  WS-ARTG-SUB                       PIC 9(04) COMP.
002080
002090 01  WORK-SUBSCRIPTS.
002100     05  WS-LOOKUP-ID                  PIC 9(18).
002110     05  FILLER                        PIC X(02).
002120
002130*    HOLDING AREAS - EVERY FIELD AMTFLAT NEEDS TO KEEP AROUND
002140*    WHILE IT GOES ON TO READ SOME OTHER CONCEPT VIA THE AMTMSTU
002150*    RANDOM PATH LIVES HERE, NOT IN THE SHARED AMTL-CONCEPT-REC
002160*    RECORD AREA, WHICH THE NEXT RANDOM READ WOULD OVERWRITE.
002170 01  WS-CTPP-HOLD.
002180     05  WS-CTPP-ID                    PIC 9(18).
002190     05  WS-CTPP-PT                    PIC X(255).
002200     05  FILLER                        PIC X(10).
002210
002220 01  WS-TPP-HOLD.
002230     05  WS-TPP-ID                     PIC 9(18).
002240     05  WS-TPP-PT                     PIC X(255).
002250     05  WS-TPP-TP-COUNT               PIC 9(04) COMP.
002260     05  WS-TPP-TP-TBL OCCURS 5 TIMES  PIC 9(18).
002270     05  WS-TPP-UNIT-COUNT             PIC 9(04) COMP.
002280     05  WS-TPP-UNIT-TBL OCCURS 60 TIMES
002290                                       PIC 9(18).
002300     05  FILLER                        PIC X(10).
002310
002320 01  WS-TPPTP-HOLD.
002330     05  WS-TPPTP-ID                   PIC 9(18).
002340     05  WS-TPPTP-PT                   PIC X(255).
002350     05  FILLER                        PIC X(10).
002360
002370 01  WS-MPP-HOLD.
002380     05  WS-MPP-ID                     PIC 9(18).
002390     05  WS-MPP-PT                     PIC X(255).
002400     05  WS-MPP-UNIT-COUNT             PIC 9(04) COMP.
002410     05  WS-MPP-UNIT-TBL OCCURS 60 TIMES
002420                                       PIC 9(18).
002430     05  FILLER                        PIC X(10).
002440
002450 01  WS-TPUU-HOLD.
002460     05  WS-TPUU-ID                    PIC 9(18).
002470     05  WS-TPUU-PT                    PIC X(255).
002480     05  FILLER                        PIC X(10).
002490
002500 01  WS-TPUUTP-HOLD.
002510     05  WS-TPUUTP-ID                  PIC 9(18).
002520     05  WS-TPUUTP-PT                  PIC X(255).
002530     05  FILLER                        PIC X(10).
002540
002550 01  WS-MPUU-HOLD.
002560     05  WS-MPUU-ID                    PIC 9(18).
002570     05  WS-MPUU-PT                    PIC X(255).
002580     05  FILLER                        PIC X(10).
002590
002600 01  WS-MP-HOLD.
002610     05  WS-MP-ID                      PIC 9(18).
002620     05  WS-MP-PT                      PIC X(255).
002630     05  FILLER                        PIC X(10).
002640
002650 01  WS-ARTG-LIST.
002660     05  WS-ARTG-COUNT                 PIC 9(04) COMP.
002670     05  WS-ARTG-ENTRY OCCURS 10 TIMES PIC X(20).
002680     05  FILLER                        PIC X(04).
002690
002700 01  WS-ADDED-MPUU-TBL.
002710     05  WS-ADDED-MPUU-COUNT           PIC 9(04) COMP.
002720     05  WS-ADDED-MPUU-ENTRY OCCURS 60 TIMES
002730                                       PIC 9(18).
002740     05  FILLER                        PIC X(04).
002750
002760*    ROW-TEXT BUILDER WORK AREA - SHARED BY BOTH THE CSV AND TSV
002770*    WRITE PASSES.  WS-LINE-PTR IS A STRING POINTER, LEFT
002780*    RUNNING ACROSS EVERY FIELD OF ONE ROW; WS-LINE-LEN IS ITS
002790*    FINAL RESTING VALUE ONCE THE CR/LF HAS BEEN APPENDED.
002800 01  WORK-OUTPUT-AREAS.
002810     05  WS-CSV-REC-LEN                PIC 9(04) COMP.
002820     05  WS-TSV-REC-LEN                PIC 9(04) COMP.
002830     05  WS-LINE-PTR                   PIC 9(04) COMP.
002840     05  WS-LINE-LEN                   PIC 9(04) COMP.
002850     05  WS-DELIM-CHAR                 PIC X(01).
002860     05  WS-CRLF                       PIC X(02) VALUE X"0D0A".
002870     05  WS-LINE-TEXT                  PIC X(2200).
002880     05  FILLER                        PIC X(06).
002890
002900*    FIELD-FORMATTING WORK AREA - ONE SET OF SCRATCH FIELDS FOR
002910*    EACH OF THE THREE COLUMN SHAPES (SCTID, QUOTED TEXT, ARTG).
002920 01  WORK-FORMAT-AREAS.
002930     05  WS-ID-VALUE-IN                PIC 9(18).
002940     05  WS-ID-EDIT                    PIC Z(17)9.
002950     05  WS-ID-LEAD-SPACES             PIC 9(04) COMP.
002960     05  WS-ID-LEN                     PIC 9(04) COMP.
002970     05  WS-TEXT-VALUE-IN              PIC X(255).
002980     05  WS-TEXT-TRIM-TEMP             PIC X(255).
002990     05  WS-TEXT-TRIM-LTH              PIC S9(04) COMP.
003000     05  WS-RAW-VALUE-IN                PIC X(20).
003010     05  WS-ARTG-TRIM-TEMP             PIC X(20).
003020     05  WS-ARTG-TRIM-LTH              PIC S9(04) COMP.
003030     05  FILLER                        PIC X(08).
003040
003050 01  VALIDATION-LOG-REC.
003060     05  VL-TESTCASE-NAME              PIC X(40).
003070     05  VL-FAILURE-TYPE                PIC X(10).
003080     05  VL-FAILURE-MESSAGE             PIC X(80).
003090     05  VL-FAILURE-DETAIL              PIC X(200).
003100
003110*    WORKING-STORAGE COPY OF THE LINKAGE RECORD AMTPAR EXPECTS -
003120*    THE SAME SHAPE IT DECLARES FOR ITSELF, CALL BY CALL.
003130 01  AMTPAR-LINK-REC.
003140     05  APR-FUNCTION                  PIC X(01).
003150         88  APR-FN-GET-PARENT             VALUE "P".
003160         88  APR-FN-MP-TIEBREAK             VALUE "M".
003170     05  APR-CONCEPT-ID                PIC 9(18).
003180     05  APR-TARGET-TYPE                PIC X(04).
003190     05  APR-CANDIDATE-COUNT           PIC 9(04) COMP.
003200     05  APR-CANDIDATE-TBL OCCURS 20 TIMES.
003210         10  APR-CANDIDATE-ID          PIC 9(18).
003220         10  APR-CANDIDATE-PT          PIC X(255).
003230     05  APR-RESOLVED-ID                PIC 9(18).
003240     05  APR-RESOLVED-COUNT            PIC 9(04) COMP.
003250
003260*    WORKING-STORAGE COPY OF THE LINKAGE RECORD AMTTRIM EXPECTS.
003270 01  ARTG-TRIM-REC.
003280     05  ARTG-ID-IN                    PIC X(20).
003290     05  ARTG-ID-OUT                   PIC X(20).
003300     05  ARTG-ID-OUT-R REDEFINES ARTG-ID-OUT
003310                                       PIC X(01) OCCURS 20 TIMES.
003320     05  ARTG-ID-LTH-OUT               PIC S9(4) COMP.
003330
003340 PROCEDURE DIVISION.
003350     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003360     PERFORM 100-EXTRACT-PASS THRU 100-EXIT.
003370     PERFORM 600-WRITE-CSV-PASS THRU 600-EXIT.
003380     PERFORM 650-WRITE-TSV-PASS THRU 650-EXIT.
003390     PERFORM 999-CLEANUP THRU 999-EXIT.
003400     MOVE +0 TO RETURN-CODE.
003410     GOBACK.
003420
003430 000-HOUSEKEEPING.
003440     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003450     DISPLAY "******** BEGIN JOB AMTFLAT ********".
003460     ACCEPT WS-RUN-DATE FROM DATE.
003470     OPEN INPUT AMTMSTR.
003480     MOVE "AMTMSTR" TO ABEND-PROGRAM.
003490     MOVE AMTMSTR-STATUS TO ACTUAL-VAL.
003500     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
003510     OPEN INPUT AMTMSTU.
003520     MOVE "AMTMSTU" TO ABEND-PROGRAM.
003530     MOVE AMTMSTU-STATUS TO ACTUAL-VAL.
003540     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
003550     OPEN INPUT AMTRELV-IN.
003560     MOVE "AMTRELV" TO ABEND-PROGRAM.
003570     MOVE AMTRELV-STATUS TO ACTUAL-VAL.
003580     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
003590     MOVE "N" TO WS-V3-RELEASE-SW.
003600     READ AMTRELV-IN INTO AMTRELV-REC.
003610     IF AMTRELV-IS-V3
003620         MOVE "Y" TO WS-V3-RELEASE-SW
003630     END-IF.
003640     CLOSE AMTRELV-IN.
003650     OPEN OUTPUT AMTROWW.
003660     MOVE "AMTROWW" TO ABEND-PROGRAM.
003670     MOVE AMTROWW-STATUS TO ACTUAL-VAL.
003680     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
003690     OPEN OUTPUT AMTVALW.
003700     MOVE "AMTVALW" TO ABEND-PROGRAM.
003710     MOVE AMTVALW-STATUS TO ACTUAL-VAL.
003720     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
003730 000-EXIT.
003740     EXIT.
003750
003760 907-CHECK-MANDATORY-OPEN.
003770     IF ACTUAL-VAL NOT = "00"
003780         MOVE "MANDATORY FILE FAILED TO OPEN" TO ABEND-REASON
003790         MOVE "00" TO EXPECTED-VAL
003800         GO TO 1000-ABEND-RTN
003810     END-IF.
003820 907-EXIT.
003830     EXIT.
003840
003850 906-ABEND-IF-EXIT-ON-ERROR.
003860     IF WS-EXIT-ON-ERROR-ON
003870         GO TO 1000-ABEND-RTN
003880     END-IF.
003890 906-EXIT.
003900     EXIT.
003910
003920*    REPOSITIONS THE SEQUENTIAL DRIVING PATH TO THE FIRST
003930*    RECORD.  ONLY CALLED ONCE - KEPT AS ITS OWN PARAGRAPH SO
003940*    THE HABIT MATCHES AMTCLOS, WHICH NEEDS IT ON EVERY PASS.
003950 090-REPOSITION-AMTMSTR.
003960     MOVE LOW-VALUES TO AMTC-CONCEPT-ID.
003970     START AMTMSTR KEY IS NOT LESS THAN AMTC-CONCEPT-ID
003980         INVALID KEY
003990             CONTINUE
004000     END-START.
004010 090-EXIT.
004020     EXIT.
004030
004040*    RANDOM-PATH LOOKUP HELPER - CALLER SETS WS-LOOKUP-ID, THIS
004050*    PARAGRAPH LOADS THE MATCHING RECORD (IF ANY) INTO THE
004060*    AMTMSTU RECORD AREA AND LEAVES AMTMSTU-FOUND SET OR NOT.
004070*    THE CALLER MUST COPY WHATEVER FIELDS IT NEEDS OUT OF
004080*    AMTL-CONCEPT-REC BEFORE THE NEXT LOOKUP OVERWRITES THEM.
004090 895-LOAD-CONCEPT-BY-ID.
004100     MOVE WS-LOOKUP-ID TO AMTL-CONCEPT-ID.
004110     READ AMTMSTU INTO AMTL-CONCEPT-REC.
004120 895-EXIT.
004130     EXIT.
004140
004150 950-WRITE-VALIDATION-ROW.
004160     CALL "AMTVLOG" USING VALIDATION-LOG-REC.
004170     MOVE VL-TESTCASE-NAME TO AMTV-TESTCASE-NAME.
004180     MOVE VL-FAILURE-TYPE TO AMTV-FAILURE-TYPE.
004190     MOVE VL-FAILURE-MESSAGE TO AMTV-FAILURE-MESSAGE.
004200     MOVE VL-FAILURE-DETAIL TO AMTV-FAILURE-DETAIL.
004210     WRITE AMTV-VALIDATION-REC.
004220 950-EXIT.
004230     EXIT.
004240
004250******************************************************************
004260*    STEP 1 - MAIN EXTRACT PASS.  DRIVES THE SEQUENTIAL PATH END
004270*    TO END AND HANDS EVERY ACTIVE CTPP IT FINDS TO 200-PROCESS-
004280*    CTPP, WHICH DOES ALL THE RESOLUTION AND WRITES THE WORK
004290*    ROWS FOR IT.
004300******************************************************************
004310 100-EXTRACT-PASS.
004320     MOVE "100-EXTRACT-PASS" TO PARA-NAME.
004330     PERFORM 090-REPOSITION-AMTMSTR THRU 090-EXIT.
004340     PERFORM 105-READ-NEXT-CTPP.
004350     PERFORM 106-PROCESS-AND-READ THRU 106-EXIT
004360         UNTIL AMTMSTR-EOF.
004370     CLOSE AMTROWW.
004380 100-EXIT.
004390     EXIT.
004400
004410 106-PROCESS-AND-READ.
004420     IF AMTC-IS-CTPP AND AMTC-IS-ACTIVE
004430         PERFORM 200-PROCESS-CTPP THRU 200-EXIT
004440     END-IF.
004450     PERFORM 105-READ-NEXT-CTPP.
004460 106-EXIT.
004470     EXIT.
004480
004490 105-READ-NEXT-CTPP.
004500     READ AMTMSTR NEXT INTO AMTC-CONCEPT-REC
004510         AT END SET AMTMSTR-EOF TO TRUE
004520     END-READ.
004530 105-EXIT.
004540     EXIT.
004550
004560 200-PROCESS-CTPP.
004570     MOVE "200-PROCESS-CTPP" TO PARA-NAME.
004580     MOVE "N" TO WS-SKIP-CTPP-SW.
004590     MOVE AMTC-CONCEPT-ID TO WS-CTPP-ID.
004600     MOVE AMTC-PT TO WS-CTPP-PT.
004610     MOVE ZERO TO WS-ADDED-MPUU-COUNT.
004620     PERFORM 210-RESOLVE-TPP THRU 210-EXIT.
004630     IF WS-SKIP-CTPP
004640         GO TO 200-EXIT
004650     END-IF.
004660     PERFORM 220-RESOLVE-TPP-TP THRU 220-EXIT.
004670     IF WS-SKIP-CTPP
004680         GO TO 200-EXIT
004690     END-IF.
004700     PERFORM 230-RESOLVE-MPP THRU 230-EXIT.
004710     PERFORM 240-BUILD-ARTG-LIST THRU 240-EXIT.
004720     PERFORM 250-TPUU-LOOP THRU 250-EXIT.
004730     PERFORM 290-RECONCILE-MPP THRU 290-EXIT.
004740 200-EXIT.
004750     EXIT.
004760
004770*    PARENT-RESOLUTION RULE, STEP 1 OF THE ROW GENERATOR - THE
004780*    CTPP'S SINGLE ANCESTOR TAGGED TPP.  NO UNIQUE ANCESTOR IS
004790*    NOT FATAL HERE - THE CTPP SIMPLY STANDS IN AS ITS OWN TPP.
004800 210-RESOLVE-TPP.
004810     MOVE WS-CTPP-ID TO APR-CONCEPT-ID.
004820     MOVE "TPP " TO APR-TARGET-TYPE.
004830     SET APR-FN-GET-PARENT TO TRUE.
004840     CALL "AMTPAR" USING AMTPAR-LINK-REC.
004850     IF APR-RESOLVED-COUNT = 1
004860         MOVE APR-RESOLVED-ID TO WS-TPP-ID
004870         MOVE APR-CANDIDATE-PT(1) TO WS-TPP-PT
004880         GO TO 210-EXIT
004890     END-IF.
004900     MOVE "TPP-RESOLUTION-DEFAULT" TO VL-TESTCASE-NAME.
004910     MOVE "WARN" TO VL-FAILURE-TYPE.
004920     MOVE "NO UNIQUE TPP ANCESTOR - DEFAULTED TO CTPP"
004930         TO VL-FAILURE-MESSAGE.
004940     MOVE WS-CTPP-ID TO VL-FAILURE-DETAIL.
004950     PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT.
004960     PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT.
004970     MOVE WS-CTPP-ID TO WS-TPP-ID.
004980     MOVE WS-CTPP-PT TO WS-TPP-PT.
004990 210-EXIT.
005000     EXIT.
005010
005020*    TPP-TP RESOLUTION RULE - THE TPP'S OWN DIRECT TP IDS (NOT
005030*    AN ANCESTOR WALK).  EXACTLY ONE REQUIRED; OTHERWISE THE
005040*    WHOLE CTPP IS SKIPPED.  THIS RULE NEVER ABENDS, EVEN IF
005050*    UPSI-0 IS ON.  ALSO PICKS UP THE TPP'S OWN UNIT LIST, WHICH
005060*    250-TPUU-LOOP DRIVES FROM.
005070 220-RESOLVE-TPP-TP.
005080     MOVE WS-TPP-ID TO WS-LOOKUP-ID.
005090     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
005100     MOVE ZERO TO WS-TPP-TP-COUNT, WS-TPP-UNIT-COUNT.
005110     IF NOT AMTMSTU-FOUND
005120         GO TO 225-TPP-TP-FAILED
005130     END-IF.
005140     MOVE AMTL-TP-COUNT TO WS-TPP-TP-COUNT.
005150     PERFORM 227-COPY-ONE-TPP-TP THRU 227-EXIT
005160         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > AMTL-TP-COUNT.
005170     MOVE AMTL-UNIT-COUNT TO WS-TPP-UNIT-COUNT.
005180     PERFORM 228-COPY-ONE-TPP-UNIT THRU 228-EXIT
005190         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > AMTL-UNIT-COUNT.
005200     IF WS-TPP-TP-COUNT NOT = 1
005210         GO TO 225-TPP-TP-FAILED
005220     END-IF.
005230     MOVE WS-TPP-TP-TBL(1) TO WS-TPPTP-ID.
005240     MOVE WS-TPPTP-ID TO WS-LOOKUP-ID.
005250     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
005260     MOVE SPACES TO WS-TPPTP-PT.
005270     IF AMTMSTU-FOUND
005280         MOVE AMTL-PT TO WS-TPPTP-PT
005290     END-IF.
005300     GO TO 220-EXIT.
005310 225-TPP-TP-FAILED.
005320     MOVE "TPP-TP-RESOLUTION" TO VL-TESTCASE-NAME.
005330     MOVE "ERROR" TO VL-FAILURE-TYPE.
005340     MOVE "TPP DOES NOT HAVE EXACTLY ONE TP - CTPP SKIPPED"
005350         TO VL-FAILURE-MESSAGE.
005360     MOVE WS-CTPP-ID TO VL-FAILURE-DETAIL.
005370     PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT.
005380     MOVE "Y" TO WS-SKIP-CTPP-SW.
005390 220-EXIT.
005400     EXIT.
005410
005420 227-COPY-ONE-TPP-TP.
005430     MOVE AMTL-TP-TBL(SUB1) TO WS-TPP-TP-TBL(SUB1).
005440 227-EXIT.
005450     EXIT.
005460
005470 228-COPY-ONE-TPP-UNIT.
005480     MOVE AMTL-UNIT-TBL(SUB1) TO WS-TPP-UNIT-TBL(SUB1).
005490 228-EXIT.
005500     EXIT.
005510
005520*    MPP RESOLUTION - LOG-ONLY IF THE TPP HAS NO UNIQUE MPP
005530*    ANCESTOR.  THE CTPP IS NOT SKIPPED; EVERY ROW IT PRODUCES
005540*    JUST CARRIES BLANK MPP COLUMNS.  ALSO LOADS THE MPP'S OWN
005550*    UNIT LIST FOR THE 290-RECONCILE-MPP CHECK LATER.
005560 230-RESOLVE-MPP.
005570     MOVE WS-TPP-ID TO APR-CONCEPT-ID.
005580     MOVE "MPP " TO APR-TARGET-TYPE.
005590     SET APR-FN-GET-PARENT TO TRUE.
005600     CALL "AMTPAR" USING AMTPAR-LINK-REC.
005610     MOVE ZERO TO WS-MPP-UNIT-COUNT.
005620     IF APR-RESOLVED-COUNT NOT = 1
005630         MOVE "N" TO WS-MPP-FOUND-SW
005640         MOVE ZERO TO WS-MPP-ID
005650         MOVE SPACES TO WS-MPP-PT
005660         MOVE "MPP-RESOLUTION" TO VL-TESTCASE-NAME
005670         MOVE "WARN" TO VL-FAILURE-TYPE
005680         MOVE "TPP HAS NO UNIQUE MPP ANCESTOR" TO VL-FAILURE-MESSAGE
005690         MOVE WS-CTPP-ID TO VL-FAILURE-DETAIL
005700         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
005710         GO TO 230-EXIT
005720     END-IF.
005730     MOVE "Y" TO WS-MPP-FOUND-SW.
005740     MOVE APR-RESOLVED-ID TO WS-MPP-ID.
005750     MOVE APR-CANDIDATE-PT(1) TO WS-MPP-PT.
005760     MOVE WS-MPP-ID TO WS-LOOKUP-ID.
005770     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
005780     IF AMTMSTU-FOUND
005790         MOVE AMTL-UNIT-COUNT TO WS-MPP-UNIT-COUNT
005800         PERFORM 235-COPY-ONE-MPP-UNIT THRU 235-EXIT
005810             VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > AMTL-UNIT-COUNT
005820     END-IF.
005830 230-EXIT.
005840     EXIT.
005850
005860 235-COPY-ONE-MPP-UNIT.
005870     MOVE AMTL-UNIT-TBL(SUB1) TO WS-MPP-UNIT-TBL(SUB1).
005880 235-EXIT.
005890     EXIT.
005900
005910*    ARTG-ID DEFAULTING RULE - THE CTPP'S OWN ARTG-ID LIST,
005920*    TRIMMED VIA AMTTRIM AND DEDUPLICATED, OR A SINGLE BLANK
005930*    PLACEHOLDER ENTRY IF IT HAS NONE AT ALL.
005940 240-BUILD-ARTG-LIST.
005950     MOVE ZERO TO WS-ARTG-COUNT.
005960     PERFORM 242-TRIM-ONE-ARTG-ID THRU 242-EXIT
005970         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > AMTC-ARTG-COUNT.
005980     IF WS-ARTG-COUNT = 0
005990         MOVE 1 TO WS-ARTG-COUNT
006000         MOVE SPACES TO WS-ARTG-ENTRY(1)
006010     END-IF.
006020 240-EXIT.
006030     EXIT.
006040
006050 242-TRIM-ONE-ARTG-ID.
006060     MOVE AMTC-ARTG-TBL(SUB1) TO ARTG-ID-IN.
006070     CALL "AMTTRIM" USING ARTG-TRIM-REC.
006080     IF ARTG-ID-LTH-OUT > 0
006090         PERFORM 245-ADD-ARTG-IF-NEW THRU 245-EXIT
006100     END-IF.
006110 242-EXIT.
006120     EXIT.
006130
006140 245-ADD-ARTG-IF-NEW.
006150     MOVE "N" TO WS-DUP-SW.
006160     PERFORM 247-CHECK-ONE-ARTG-SLOT THRU 247-EXIT
006170         VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > WS-ARTG-COUNT.
006180     IF WS-DUP-SW = "N" AND WS-ARTG-COUNT < 10
006190         ADD 1 TO WS-ARTG-COUNT
006200         MOVE ARTG-ID-OUT TO WS-ARTG-ENTRY(WS-ARTG-COUNT)
006210     END-IF.
006220 245-EXIT.
006230     EXIT.
006240
006250 247-CHECK-ONE-ARTG-SLOT.
006260     IF WS-ARTG-ENTRY(SUB2) = ARTG-ID-OUT
006270         MOVE "Y" TO WS-DUP-SW
006280     END-IF.
006290 247-EXIT.
006300     EXIT.
006310
006320
006330******************************************************************
006340*    STEP 5 - ONE PASS OVER EVERY TPUU THE TPP OWNS DIRECTLY.
006350******************************************************************
006360 250-TPUU-LOOP.
006370     PERFORM 260-PROCESS-ONE-TPUU THRU 260-EXIT
006380         VARYING WS-TPUU-SUB FROM 1 BY 1
006390             UNTIL WS-TPUU-SUB > WS-TPP-UNIT-COUNT.
006400 250-EXIT.
006410     EXIT.
006420
006430 260-PROCESS-ONE-TPUU.
006440     MOVE "N" TO WS-SKIP-TPUU-SW.
006450     MOVE WS-TPP-UNIT-TBL(WS-TPUU-SUB) TO WS-TPUU-ID.
006460     MOVE WS-TPUU-ID TO WS-LOOKUP-ID.
006470     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
006480     MOVE SPACES TO WS-TPUU-PT.
006490     IF AMTMSTU-FOUND
006500         MOVE AMTL-PT TO WS-TPUU-PT
006510     END-IF.
006520     PERFORM 420-RESOLVE-TPUU-TP THRU 420-EXIT.
006530     IF WS-SKIP-TPUU
006540         GO TO 260-EXIT
006550     END-IF.
006560     PERFORM 440-RESOLVE-MPUU THRU 440-EXIT.
006570     PERFORM 450-RESOLVE-MP THRU 450-EXIT.
006580     IF WS-SKIP-TPUU
006590         GO TO 260-EXIT
006600     END-IF.
006610     PERFORM 480-EMIT-ROWS THRU 480-EXIT.
006620     PERFORM 485-RECORD-ADDED-MPUU THRU 485-EXIT.
006630 260-EXIT.
006640     EXIT.
006650
006660*    TPUU-TP RESOLUTION RULE.  A V3 RELEASE RESOLVES THE TPUU'S
006670*    TP BY WALKING ITS ANCESTORS LIKE EVERY OTHER TARGET TYPE;
006680*    A V4 RELEASE (OR A V3 RELEASE WHERE THAT WALK CAME UP
006690*    EMPTY) FALLS BACK TO THE TPUU'S OWN DIRECT TP IDS.  MORE
006700*    THAN ONE DIRECT TP ID IS UNCONDITIONALLY FATAL; ZERO JUST
006710*    SKIPS THIS ONE UNIT.
006720 420-RESOLVE-TPUU-TP.
006730     MOVE SPACES TO WS-TPUUTP-PT.
006740     MOVE ZERO TO WS-TPUUTP-ID.
006750     MOVE "N" TO WS-TP-FOUND-SW.
006760     IF NOT WS-IS-V3-RELEASE
006770         GO TO 425-TPUU-TP-FALLBACK
006780     END-IF.
006790     MOVE WS-TPUU-ID TO APR-CONCEPT-ID.
006800     MOVE "TP  " TO APR-TARGET-TYPE.
006810     SET APR-FN-GET-PARENT TO TRUE.
006820     CALL "AMTPAR" USING AMTPAR-LINK-REC.
006830     IF APR-RESOLVED-COUNT NOT = 1
006840         GO TO 425-TPUU-TP-FALLBACK
006850     END-IF.
006860     MOVE APR-RESOLVED-ID TO WS-TPUUTP-ID.
006870     MOVE APR-CANDIDATE-PT(1) TO WS-TPUUTP-PT.
006880     MOVE "Y" TO WS-TP-FOUND-SW.
006890     GO TO 420-EXIT.
006900 425-TPUU-TP-FALLBACK.
006910     MOVE WS-TPUU-ID TO WS-LOOKUP-ID.
006920     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
006930     IF NOT AMTMSTU-FOUND OR AMTL-TP-COUNT = 0
006940         MOVE "TPUU-TP-RESOLUTION" TO VL-TESTCASE-NAME
006950         MOVE "WARN" TO VL-FAILURE-TYPE
006960         MOVE "TPUU HAS NO TP - UNIT SKIPPED" TO VL-FAILURE-MESSAGE
006970         MOVE WS-TPUU-ID TO VL-FAILURE-DETAIL
006980         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
006990         MOVE "Y" TO WS-SKIP-TPUU-SW
007000         GO TO 420-EXIT
007010     END-IF.
007020     IF AMTL-TP-COUNT > 1
007030         MOVE "TPUU-TP-RESOLUTION" TO VL-TESTCASE-NAME
007040         MOVE "ERROR" TO VL-FAILURE-TYPE
007050         MOVE "TPUU HAS MORE THAN ONE TP" TO VL-FAILURE-MESSAGE
007060         MOVE WS-TPUU-ID TO VL-FAILURE-DETAIL
007070         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
007080         GO TO 1000-ABEND-RTN
007090     END-IF.
007100     MOVE AMTL-TP-TBL(1) TO WS-TPUUTP-ID.
007110     MOVE WS-TPUUTP-ID TO WS-LOOKUP-ID.
007120     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
007130     IF AMTMSTU-FOUND
007140         MOVE AMTL-PT TO WS-TPUUTP-PT
007150     END-IF.
007160 420-EXIT.
007170     EXIT.
007180
007190*    MPUU RESOLUTION RULE - ALWAYS A HARD ABEND IF THE TPUU HAS
007200*    NO SINGLE MPUU ANCESTOR, REGARDLESS OF UPSI-0.
007210 440-RESOLVE-MPUU.
007220     MOVE WS-TPUU-ID TO APR-CONCEPT-ID.
007230     MOVE "MPUU" TO APR-TARGET-TYPE.
007240     SET APR-FN-GET-PARENT TO TRUE.
007250     CALL "AMTPAR" USING AMTPAR-LINK-REC.
007260     IF APR-RESOLVED-COUNT NOT = 1
007270         MOVE "MPUU-RESOLUTION" TO VL-TESTCASE-NAME
007280         MOVE "ERROR" TO VL-FAILURE-TYPE
007290         MOVE "TPUU HAS NO UNIQUE MPUU ANCESTOR" TO VL-FAILURE-MESSAGE
007300         MOVE WS-TPUU-ID TO VL-FAILURE-DETAIL
007310         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
007320         GO TO 1000-ABEND-RTN
007330     END-IF.
007340     MOVE APR-RESOLVED-ID TO WS-MPUU-ID.
007350     MOVE APR-CANDIDATE-PT(1) TO WS-MPUU-PT.
007360 440-EXIT.
007370     EXIT.
007380
007390*    MP TIEBREAK / EMPTY-MP RULES.  ZERO MP CANDIDATES IS THE
007400*    EMPTY-MP RULE; MORE THAN ONE RUNS THE ACTIVE-INGREDIENT-
007410*    COUNT TIEBREAK IN AMTPAR.  BOTH FAILURE PATHS HONOUR
007420*    UPSI-0 AND OTHERWISE JUST SKIP THIS ONE TPUU.
007430 450-RESOLVE-MP.
007440     MOVE WS-MPUU-ID TO APR-CONCEPT-ID.
007450     MOVE "MP  " TO APR-TARGET-TYPE.
007460     SET APR-FN-GET-PARENT TO TRUE.
007470     CALL "AMTPAR" USING AMTPAR-LINK-REC.
007480     IF APR-RESOLVED-COUNT = 0
007490         MOVE "EMPTY-MP" TO VL-TESTCASE-NAME
007500         MOVE "ERROR" TO VL-FAILURE-TYPE
007510         MOVE "MPUU HAS NO MP ANCESTOR AT ALL" TO VL-FAILURE-MESSAGE
007520         MOVE WS-MPUU-ID TO VL-FAILURE-DETAIL
007530         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
007540         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
007550         MOVE "Y" TO WS-SKIP-TPUU-SW
007560         GO TO 450-EXIT
007570     END-IF.
007580     IF APR-RESOLVED-COUNT > 1
007590         SET APR-FN-MP-TIEBREAK TO TRUE
007600         CALL "AMTPAR" USING AMTPAR-LINK-REC
007610     END-IF.
007620     IF APR-RESOLVED-COUNT NOT = 1
007630         MOVE "MP-TIEBREAK" TO VL-TESTCASE-NAME
007640         MOVE "ERROR" TO VL-FAILURE-TYPE
007650         MOVE "MPUU HAS MORE THAN ONE MP AND TIEBREAK FAILED"
007660             TO VL-FAILURE-MESSAGE
007670         MOVE WS-MPUU-ID TO VL-FAILURE-DETAIL
007680         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
007690         PERFORM 906-ABEND-IF-EXIT-ON-ERROR THRU 906-EXIT
007700         MOVE "Y" TO WS-SKIP-TPUU-SW
007710         GO TO 450-EXIT
007720     END-IF.
007730     MOVE APR-RESOLVED-ID TO WS-MP-ID.
007740     MOVE SPACES TO WS-MP-PT.
007750     PERFORM 455-CHECK-ONE-CANDIDATE-MP THRU 455-EXIT
007760         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > APR-CANDIDATE-COUNT.
007770 450-EXIT.
007780     EXIT.
007790
007800 455-CHECK-ONE-CANDIDATE-MP.
007810     IF APR-CANDIDATE-ID(SUB1) = APR-RESOLVED-ID
007820         MOVE APR-CANDIDATE-PT(SUB1) TO WS-MP-PT
007830     END-IF.
007840 455-EXIT.
007850     EXIT.
007860
007870*    WRITES ONE AMTROWW WORK RECORD PER ARTG-ID ON THE CTPP'S
007880*    LIST, ALL SEVENTEEN FLAT-FILE COLUMNS ALREADY RESOLVED.
007890 480-EMIT-ROWS.
007900     PERFORM 482-WRITE-ONE-ROW THRU 482-EXIT
007910         VARYING WS-ARTG-SUB FROM 1 BY 1
007920             UNTIL WS-ARTG-SUB > WS-ARTG-COUNT.
007930 480-EXIT.
007940     EXIT.
007950
007960 482-WRITE-ONE-ROW.
007970     MOVE WS-CTPP-ID TO ROWW-CTPP-ID.
007980     MOVE WS-CTPP-PT TO ROWW-CTPP-PT.
007990     MOVE WS-ARTG-ENTRY(WS-ARTG-SUB) TO ROWW-ARTG-ID.
008000     MOVE WS-TPP-ID TO ROWW-TPP-ID.
008010     MOVE WS-TPP-PT TO ROWW-TPP-PT.
008020     MOVE WS-TPUU-ID TO ROWW-TPUU-ID.
008030     MOVE WS-TPUU-PT TO ROWW-TPUU-PT.
008040     MOVE WS-TPPTP-ID TO ROWW-TPPTP-ID.
008050     MOVE WS-TPPTP-PT TO ROWW-TPPTP-PT.
008060     MOVE WS-TPUUTP-ID TO ROWW-TPUUTP-ID.
008070     MOVE WS-TPUUTP-PT TO ROWW-TPUUTP-PT.
008080     MOVE WS-MPP-ID TO ROWW-MPP-ID.
008090     MOVE WS-MPP-PT TO ROWW-MPP-PT.
008100     MOVE WS-MPUU-ID TO ROWW-MPUU-ID.
008110     MOVE WS-MPUU-PT TO ROWW-MPUU-PT.
008120     MOVE WS-MP-ID TO ROWW-MP-ID.
008130     MOVE WS-MP-PT TO ROWW-MP-PT.
008140     WRITE AMTROWW-REC.
008150 482-EXIT.
008160     EXIT.
008170
008180 485-RECORD-ADDED-MPUU.
008190     IF WS-ADDED-MPUU-COUNT < 60
008200         ADD 1 TO WS-ADDED-MPUU-COUNT
008210         MOVE WS-MPUU-ID TO WS-ADDED-MPUU-ENTRY(WS-ADDED-MPUU-COUNT)
008220     END-IF.
008230 485-EXIT.
008240     EXIT.
008250
008260*    MPP/MPUU RECONCILIATION RULE - PURELY OBSERVATIONAL, NEVER
008270*    AN ABEND EVEN WITH UPSI-0 ON.  COMPARES THE SET OF MPUUS
008280*    THIS CTPP'S TPUUS PICKED UP AGAINST THE MPP'S OWN UNIT
008290*    LIST AND LOGS A MISMATCH IF THE TWO SETS DISAGREE.
008300*    09/22/04 PDK AMT-0418 - MISMATCH ROW IS FAILURE-TYPE "ERROR",
008310*    NOT "WARN" - STILL NEVER AN ABEND, BUT NOW COUNTED BY AMTXRPT.
008320 290-RECONCILE-MPP.
008330     IF NOT WS-MPP-FOUND
008340         GO TO 290-EXIT
008350     END-IF.
008360     MOVE "N" TO WS-MISMATCH-SW.
008370     PERFORM 292-CHECK-ONE-ADDED-MPUU THRU 292-EXIT
008380         VARYING SUB1 FROM 1 BY 1
008390             UNTIL SUB1 > WS-ADDED-MPUU-COUNT.
008400     PERFORM 294-CHECK-ONE-MPP-UNIT THRU 294-EXIT
008410         VARYING SUB1 FROM 1 BY 1
008420             UNTIL SUB1 > WS-MPP-UNIT-COUNT.
008430     IF WS-MISMATCH-SW = "Y"
008440         MOVE "MPP-MPUU-RECONCILE" TO VL-TESTCASE-NAME
008450         MOVE "ERROR" TO VL-FAILURE-TYPE
008460         MOVE "MISMATCH" TO VL-FAILURE-MESSAGE
008470         MOVE WS-CTPP-ID TO VL-FAILURE-DETAIL
008480         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
008490     END-IF.
008500 290-EXIT.
008510     EXIT.
008520
008530*    CHECKS ONE OF THIS CTPP'S ADDED-MPUU ENTRIES AGAINST THE
008540*    MPP'S OWN UNIT LIST.
008550 292-CHECK-ONE-ADDED-MPUU.
008560     MOVE "N" TO WS-DUP-SW.
008570     PERFORM 293-CHECK-ONE-MPP-UNIT-SLOT THRU 293-EXIT
008580         VARYING SUB2 FROM 1 BY 1
008590             UNTIL SUB2 > WS-MPP-UNIT-COUNT.
008600     IF WS-DUP-SW = "N"
008610         MOVE "Y" TO WS-MISMATCH-SW
008620     END-IF.
008630 292-EXIT.
008640     EXIT.
008650
008660 293-CHECK-ONE-MPP-UNIT-SLOT.
008670     IF WS-MPP-UNIT-TBL(SUB2) = WS-ADDED-MPUU-ENTRY(SUB1)
008680         MOVE "Y" TO WS-DUP-SW
008690     END-IF.
008700 293-EXIT.
008710     EXIT.
008720
008730*    CHECKS ONE OF THE MPP'S OWN UNITS AGAINST THIS CTPP'S ADDED-
008740*    MPUU LIST, THE OTHER HALF OF THE TWO-WAY RECONCILIATION.
008750 294-CHECK-ONE-MPP-UNIT.
008760     MOVE "N" TO WS-DUP-SW.
008770     PERFORM 295-CHECK-ONE-ADDED-MPUU-SLOT THRU 295-EXIT
008780         VARYING SUB2 FROM 1 BY 1
008790             UNTIL SUB2 > WS-ADDED-MPUU-COUNT.
008800     IF WS-DUP-SW = "N"
008810         MOVE "Y" TO WS-MISMATCH-SW
008820     END-IF.
008830 294-EXIT.
008840     EXIT.
008850
008860 295-CHECK-ONE-ADDED-MPUU-SLOT.
008870     IF WS-ADDED-MPUU-ENTRY(SUB2) = WS-MPP-UNIT-TBL(SUB1)
008880         MOVE "Y" TO WS-DUP-SW
008890     END-IF.
008900 295-EXIT.
008910     EXIT.
008920
008930******************************************************************
008940*    STEP 6 - WRITE PASSES.  EACH PASS REREADS THE WORK FILE
008950*    FROM THE TOP AND LAYS OUT ONE PUBLISHED FILE; 700 AND 710
008960*    BUILD THE SHARED ROW TEXT, ONLY THE DELIMITER AND THE
008970*    TARGET FD DIFFER BETWEEN THE TWO PASSES.
008980******************************************************************
008990 600-WRITE-CSV-PASS.
009000     MOVE "600-WRITE-CSV-PASS" TO PARA-NAME.
009010     OPEN INPUT AMTROWW.
009020     MOVE "AMTROWW" TO ABEND-PROGRAM.
009030     MOVE AMTROWW-STATUS TO ACTUAL-VAL.
009040     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
009050     OPEN OUTPUT AMTFLATC.
009060     MOVE "AMTFLATC" TO ABEND-PROGRAM.
009070     MOVE AMTFLATC-STATUS TO ACTUAL-VAL.
009080     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
009090     MOVE "," TO WS-DELIM-CHAR.
009100     PERFORM 700-BUILD-HEADER-TEXT THRU 700-EXIT.
009110     PERFORM 605-WRITE-CSV-LINE THRU 605-EXIT.
009120     PERFORM 620-READ-NEXT-ROWW.
009130     PERFORM 615-WRITE-ONE-CSV-ROW THRU 615-EXIT
009140         UNTIL AMTROWW-EOF.
009150     CLOSE AMTROWW.
009160     CLOSE AMTFLATC.
009170 600-EXIT.
009180     EXIT.
009190
009200*    EMITS ONE CSV DATA ROW AND READS THE NEXT WORK RECORD.
009210 615-WRITE-ONE-CSV-ROW.
009220     PERFORM 710-BUILD-DATA-ROW-TEXT THRU 710-EXIT.
009230     PERFORM 605-WRITE-CSV-LINE THRU 605-EXIT.
009240     PERFORM 620-READ-NEXT-ROWW.
009250 615-EXIT.
009260     EXIT.
009270
009280 605-WRITE-CSV-LINE.
009290     MOVE SPACES TO CSV-OUT-REC.
009300     MOVE WS-LINE-TEXT(1:WS-LINE-LEN) TO CSV-OUT-REC(1:WS-LINE-LEN).
009310     MOVE WS-LINE-LEN TO WS-CSV-REC-LEN.
009320     WRITE CSV-OUT-REC.
009330 605-EXIT.
009340     EXIT.
009350
009360 650-WRITE-TSV-PASS.
009370     MOVE "650-WRITE-TSV-PASS" TO PARA-NAME.
009380     OPEN INPUT AMTROWW.
009390     MOVE "AMTROWW" TO ABEND-PROGRAM.
009400     MOVE AMTROWW-STATUS TO ACTUAL-VAL.
009410     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
009420     OPEN OUTPUT AMTFLATT.
009430     MOVE "AMTFLATT" TO ABEND-PROGRAM.
009440     MOVE AMTFLATT-STATUS TO ACTUAL-VAL.
009450     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
009460     MOVE X"09" TO WS-DELIM-CHAR.
009470     PERFORM 700-BUILD-HEADER-TEXT THRU 700-EXIT.
009480     PERFORM 655-WRITE-TSV-LINE THRU 655-EXIT.
009490     PERFORM 620-READ-NEXT-ROWW.
009500     PERFORM 665-WRITE-ONE-TSV-ROW THRU 665-EXIT
009510         UNTIL AMTROWW-EOF.
009520     CLOSE AMTROWW.
009530     CLOSE AMTFLATT.
009540 650-EXIT.
009550     EXIT.
009560
009570 665-WRITE-ONE-TSV-ROW.
009580     PERFORM 710-BUILD-DATA-ROW-TEXT THRU 710-EXIT.
009590     PERFORM 655-WRITE-TSV-LINE THRU 655-EXIT.
009600     PERFORM 620-READ-NEXT-ROWW.
009610 665-EXIT.
009620     EXIT.
009630
009640 655-WRITE-TSV-LINE.
009650     MOVE SPACES TO TSV-OUT-REC.
009660     MOVE WS-LINE-TEXT(1:WS-LINE-LEN) TO TSV-OUT-REC(1:WS-LINE-LEN).
009670     MOVE WS-LINE-LEN TO WS-TSV-REC-LEN.
009680     WRITE TSV-OUT-REC.
009690 655-EXIT.
009700     EXIT.
009710
009720 620-READ-NEXT-ROWW.
009730     READ AMTROWW
009740         AT END SET AMTROWW-EOF TO TRUE
009750     END-READ.
009760 620-EXIT.
009770     EXIT.
009780
009790 700-BUILD-HEADER-TEXT.
009800     MOVE SPACES TO WS-LINE-TEXT.
009810     MOVE 1 TO WS-LINE-PTR.
009820     STRING "CTPP SCTID" DELIMITED BY SIZE
009830         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
009840     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
009850     STRING "CTPP PT" DELIMITED BY SIZE
009860         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
009870     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
009880     STRING "ARTG_ID" DELIMITED BY SIZE
009890         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
009900     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
009910     STRING "TPP SCTID" DELIMITED BY SIZE
009920         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
009930     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
009940     STRING "TPP PT" DELIMITED BY SIZE
009950         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
009960     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
009970     STRING "TPUU SCTID" DELIMITED BY SIZE
009980         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
009990     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010000     STRING "TPUU PT" DELIMITED BY SIZE
010010         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010020     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010030     STRING "TPP TP SCTID" DELIMITED BY SIZE
010040         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010050     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010060     STRING "TPP TP PT" DELIMITED BY SIZE
010070         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010080     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010090     STRING "TPUU TP SCTID" DELIMITED BY SIZE
010100         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010110     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010120     STRING "TPUU TP PT" DELIMITED BY SIZE
010130         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010140     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010150     STRING "MPP SCTID" DELIMITED BY SIZE
010160         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010170     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010180     STRING "MPP PT" DELIMITED BY SIZE
010190         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010200     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010210     STRING "MPUU SCTID" DELIMITED BY SIZE
010220         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010230     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010240     STRING "MPUU PT" DELIMITED BY SIZE
010250         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010260     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010270     STRING "MP SCTID" DELIMITED BY SIZE
010280         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010290     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010300     STRING "MP PT" DELIMITED BY SIZE
010310         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
010320     PERFORM 760-FINISH-LINE THRU 760-EXIT.
010330 700-EXIT.
010340     EXIT.
010350
010360 710-BUILD-DATA-ROW-TEXT.
010370     MOVE SPACES TO WS-LINE-TEXT.
010380     MOVE 1 TO WS-LINE-PTR.
010390     MOVE ROWW-CTPP-ID TO WS-ID-VALUE-IN.
010400     PERFORM 720-APPEND-ID THRU 720-EXIT.
010410     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010420     MOVE ROWW-CTPP-PT TO WS-TEXT-VALUE-IN.
010430     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010440     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010450     MOVE ROWW-ARTG-ID TO WS-RAW-VALUE-IN.
010460     PERFORM 740-APPEND-ARTG THRU 740-EXIT.
010470     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010480     MOVE ROWW-TPP-ID TO WS-ID-VALUE-IN.
010490     PERFORM 720-APPEND-ID THRU 720-EXIT.
010500     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010510     MOVE ROWW-TPP-PT TO WS-TEXT-VALUE-IN.
010520     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010530     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010540     MOVE ROWW-TPUU-ID TO WS-ID-VALUE-IN.
010550     PERFORM 720-APPEND-ID THRU 720-EXIT.
010560     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010570     MOVE ROWW-TPUU-PT TO WS-TEXT-VALUE-IN.
010580     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010590     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010600     MOVE ROWW-TPPTP-ID TO WS-ID-VALUE-IN.
010610     PERFORM 720-APPEND-ID THRU 720-EXIT.
010620     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010630     MOVE ROWW-TPPTP-PT TO WS-TEXT-VALUE-IN.
010640     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010650     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010660     MOVE ROWW-TPUUTP-ID TO WS-ID-VALUE-IN.
010670     PERFORM 720-APPEND-ID THRU 720-EXIT.
010680     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010690     MOVE ROWW-TPUUTP-PT TO WS-TEXT-VALUE-IN.
010700     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010710     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010720     MOVE ROWW-MPP-ID TO WS-ID-VALUE-IN.
010730     PERFORM 720-APPEND-ID THRU 720-EXIT.
010740     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010750     MOVE ROWW-MPP-PT TO WS-TEXT-VALUE-IN.
010760     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010770     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010780     MOVE ROWW-MPUU-ID TO WS-ID-VALUE-IN.
010790     PERFORM 720-APPEND-ID THRU 720-EXIT.
010800     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010810     MOVE ROWW-MPUU-PT TO WS-TEXT-VALUE-IN.
010820     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010830     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010840     MOVE ROWW-MP-ID TO WS-ID-VALUE-IN.
010850     PERFORM 720-APPEND-ID THRU 720-EXIT.
010860     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
010870     MOVE ROWW-MP-PT TO WS-TEXT-VALUE-IN.
010880     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
010890     PERFORM 760-FINISH-LINE THRU 760-EXIT.
010900 710-EXIT.
010910     EXIT.
010920
010930*    APPENDS A PLAIN DECIMAL SCTID (NO LEADING ZEROS) - OR
010940*    NOTHING AT ALL IF THE VALUE IS ZERO, SINCE ZERO MEANS "NOT
010950*    RESOLVED" AND THE COLUMN SHOULD COME OUT BLANK, NOT "0".
010960 720-APPEND-ID.
010970     IF WS-ID-VALUE-IN = ZERO
010980         GO TO 720-EXIT
010990     END-IF.
011000     MOVE WS-ID-VALUE-IN TO WS-ID-EDIT.
011010     MOVE ZERO TO WS-ID-LEAD-SPACES.
011020     INSPECT WS-ID-EDIT TALLYING WS-ID-LEAD-SPACES FOR LEADING SPACES.
011030     COMPUTE WS-ID-LEN = 18 - WS-ID-LEAD-SPACES.
011040     STRING WS-ID-EDIT(WS-ID-LEAD-SPACES + 1 : WS-ID-LEN)
011050         DELIMITED BY SIZE
011060         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
011070 720-EXIT.
011080     EXIT.
011090
011100*    APPENDS A QUOTED, TRAILING-BLANK-TRIMMED PREFERRED TERM.
011110 730-APPEND-TEXT.
011120     MOVE ZERO TO WS-TEXT-TRIM-LTH.
011130     MOVE FUNCTION REVERSE(WS-TEXT-VALUE-IN) TO WS-TEXT-TRIM-TEMP.
011140     INSPECT WS-TEXT-TRIM-TEMP
011150             TALLYING WS-TEXT-TRIM-LTH FOR LEADING SPACES.
011160     COMPUTE WS-TEXT-TRIM-LTH = 255 - WS-TEXT-TRIM-LTH.
011170     STRING '"' DELIMITED BY SIZE
011180         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
011190     IF WS-TEXT-TRIM-LTH > 0
011200         STRING WS-TEXT-VALUE-IN(1:WS-TEXT-TRIM-LTH) DELIMITED BY SIZE
011210             INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
011220     END-IF.
011230     STRING '"' DELIMITED BY SIZE
011240         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
011250 730-EXIT.
011260     EXIT.
011270
011280*    APPENDS THE (ALREADY AMTTRIM-TRIMMED) ARTG-ID RAW, NO
011290*    QUOTES - STILL HAS TO SHED ITS OWN TRAILING BLANKS SINCE
011300*    IT WAS CARRIED AT ITS FULL 20-BYTE WIDTH IN AMTROWW.
011310 740-APPEND-ARTG.
011320     MOVE ZERO TO WS-ARTG-TRIM-LTH.
011330     MOVE FUNCTION REVERSE(WS-RAW-VALUE-IN) TO WS-ARTG-TRIM-TEMP.
011340     INSPECT WS-ARTG-TRIM-TEMP
011350             TALLYING WS-ARTG-TRIM-LTH FOR LEADING SPACES.
011360     COMPUTE WS-ARTG-TRIM-LTH = 20 - WS-ARTG-TRIM-LTH.
011370     IF WS-ARTG-TRIM-LTH > 0
011380         STRING WS-RAW-VALUE-IN(1:WS-ARTG-TRIM-LTH) DELIMITED BY SIZE
011390             INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
011400     END-IF.
011410 740-EXIT.
011420     EXIT.
011430
011440 750-APPEND-DELIM.
011450     STRING WS-DELIM-CHAR DELIMITED BY SIZE
011460         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
011470 750-EXIT.
011480     EXIT.
011490
011500 760-FINISH-LINE.
011510     STRING WS-CRLF DELIMITED BY SIZE
011520         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
011530     COMPUTE WS-LINE-LEN = WS-LINE-PTR - 1.
011540 760-EXIT.
011550     EXIT.
011560
011570 999-CLEANUP.
011580     MOVE "999-CLEANUP" TO PARA-NAME.
011590     CLOSE AMTVALW.
011600     DISPLAY "******** NORMAL END OF JOB AMTFLAT ********".
011610 999-EXIT.
011620     EXIT.
011630
011640 1000-ABEND-RTN.
011650     WRITE AMTV-VALIDATION-REC FROM ABEND-REC.
011660     CLOSE AMTVALW.
011670     DISPLAY "******** AMTFLAT ABEND ********" UPON CONSOLE.
011680     DISPLAY ABEND-REC UPON CONSOLE.
011690     DIVIDE ZERO-VAL INTO ONE-VAL.
011700
