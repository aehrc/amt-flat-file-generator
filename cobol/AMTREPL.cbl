000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTREPL.
000130 AUTHOR. J SAYLES.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          FOURTH STEP OF THE AMT EXTRACT CHAIN.  READS THE
000230*          AMTREPW WORK FILE AMTLOAD BUILT WHILE IT WAS READING
000240*          THE HISTORICAL-ASSOCIATION REFSET FILES AND LAYS OUT
000250*          THE PUBLISHED "REPLACEMENTS" FILE - ONE ROW PER
000260*          INACTIVE-TO-ACTIVE REPLACEMENT, BOTH COMMA- AND
000270*          TAB-DELIMITED.
000280*
000290*          AMTLOAD ALREADY CHECKED, AT COLLECTION TIME, THAT ALL
000300*          THREE CONCEPTS NAMED ON AN ENTRY EXISTED ON THE
000310*          MASTER.  THIS PROGRAM RE-RESOLVES THEM ANYWAY, BY ID,
000320*          TO PICK UP THEIR PREFERRED TERMS - AND TREATS A
000330*          LOOKUP THAT COMES BACK EMPTY AS A HARD ABEND, SINCE A
000340*          REPLACEMENT ROW WITH A MISSING NAME MEANS THE MASTER
000350*          CHANGED SHAPE BETWEEN THE TWO STEPS.
000360*
000370*          THIS PROGRAM IS SKIPPED ENTIRELY BY THE CONTROLLING
000380*          JCL WHEN NO REPLACEMENTS OUTPUT PATH IS WANTED THIS
000390*          RUN - IT DOES NOT TEST FOR THAT ITSELF.
000400*
000410*----------------------------------------------------------------*
000420* Date     | By  | Req#     | Description                       *
000430*----------|-----|----------|-----------------------------------*
000440* 04/11/91 | JS  | AMT-0009 | Original pgm - builds replacements *
000450* 09/22/93 | RH  | AMT-0114 | Added re-resolve-by-id step rather *
000460*          |     |          | than trusting AMTREPW's stored PTs *
000470* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - the only *
000480*          |     |          | date field here is an opaque 8-byte*
000490*          |     |          | passthrough, no arithmetic done    *
000500* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite *
000510* 03/18/02 | TGD | AMT-0388 | Switched output FDs to variable-   *
000520*          |     |          | length records, matching AMTFLAT   *
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS NEXT-PAGE
000610     UPSI 0 IS WS-EXIT-ON-ERROR-SW
000620         ON STATUS IS WS-EXIT-ON-ERROR-ON
000630         OFF STATUS IS WS-EXIT-ON-ERROR-OFF.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT AMTMSTU
000670            ASSIGN       TO AMTMSTR
000680            ORGANIZATION IS INDEXED
000690            ACCESS MODE  IS RANDOM
000700            RECORD KEY   IS AMTL-CONCEPT-ID
000710            FILE STATUS  IS AMTMSTU-STATUS.
000720     SELECT AMTREPW-IN
000730            ASSIGN TO UT-S-AMTREPW
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS AMTREPW-STATUS.
000760     SELECT AMTREPLC
000770            ASSIGN TO AMTREPLC
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS AMTREPLC-STATUS.
000800     SELECT AMTREPLT
000810            ASSIGN TO AMTREPLT
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS AMTREPLT-STATUS.
000840     SELECT AMTVALW
000850            ASSIGN TO UT-S-AMTVALW
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS AMTVALW-STATUS.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  AMTMSTU
000920     RECORD CONTAINS 7370 CHARACTERS
000930     DATA RECORD IS AMTL-CONCEPT-REC.
000940 COPY AMTMSTR REPLACING ==AMTC-== BY ==AMTL-==.
000950
000960 FD  AMTREPW-IN
000970     RECORD CONTAINS 64 CHARACTERS
000980     DATA RECORD IS AMTR-REPLACEMENT-REC.
000990 COPY AMTREPW.
001000
001010*    PUBLISHED OUTPUT FILES ARE VARIABLE-LENGTH QSAM RECORDS, THE
001020*    SAME HABIT AMTFLAT USES, SO EACH ROW'S CR/LF FALLS RIGHT AT
001030*    THE END OF ITS OWN RECORD WITH NO PADDING BEHIND IT.
001040 FD  AMTREPLC
001050     RECORD IS VARYING IN SIZE FROM 1 TO 600 CHARACTERS
001060         DEPENDING ON WS-CSV-REC-LEN
001070     DATA RECORD IS CSV-OUT-REC.
001080 01  CSV-OUT-REC                      PIC X(600).
001090
001100 FD  AMTREPLT
001110     RECORD IS VARYING IN SIZE FROM 1 TO 600 CHARACTERS
001120         DEPENDING ON WS-TSV-REC-LEN
001130     DATA RECORD IS TSV-OUT-REC.
001140 01  TSV-OUT-REC                      PIC X(600).
001150
001160 FD  AMTVALW
001170     RECORD CONTAINS 350 CHARACTERS
001180     DATA RECORD IS AMTV-VALIDATION-REC.
001190 COPY AMTVALW.
001200
001210 WORKING-STORAGE SECTION.
001220 COPY AMTABND.
001230
001240 01  FILE-STATUS-CODES.
001250     05  AMTMSTU-STATUS                PIC X(2).
001260         88  AMTMSTU-FOUND                 VALUE "00".
001270     05  AMTREPW-STATUS                PIC X(2).
001280         88  AMTREPW-EOF                   VALUE "10".
001290     05  AMTREPLC-STATUS               PIC X(2).
001300     05  AMTREPLT-STATUS               PIC X(2).
001310     05  AMTVALW-STATUS                PIC X(2).
001320     05  FILLER                        PIC X(06).
001330 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
001340     05  FILLER                        PIC X(16).
001350
001360 01  WS-RUN-DATE                      PIC 9(6) VALUE ZERO.
001370 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001380     05  WS-RUN-YY                    PIC 9(2).
001390     05  WS-RUN-MM                    PIC 9(2).
001400     05  WS-RUN-DD                    PIC 9(2).
001410
001420 01  WORK-SUBSCRIPTS.
001430     05  WS-LOOKUP-ID                  PIC 9(18).
001440     05  FILLER                        PIC X(08).
001450
001460 01  WS-ENTRY-HOLD.
001470     05  WS-INACTIVE-ID                PIC 9(18).
001480     05  WS-INACTIVE-PT                PIC X(255).
001490     05  WS-REPLTYPE-ID                PIC 9(18).
001500     05  WS-REPLTYPE-PT                PIC X(255).
001510     05  WS-REPLACE-ID                  PIC 9(18).
001520     05  WS-REPLACE-PT                  PIC X(255).
001530     05  WS-EFFECTIVE-DATE              PIC 9(08).
001540     05  FILLER                        PIC X(06).
001550 01  WS-EFFECTIVE-DATE-R REDEFINES WS-ENTRY-HOLD.
001560     05  FILLER                        PIC X(819).
001570     05  WS-EFF-CCYY                    PIC 9(04).
001580     05  WS-EFF-MM                      PIC 9(02).
001590     05  WS-EFF-DD                      PIC 9(02).
001600     05  FILLER                        PIC X(06).
001610
001620*    ROW-TEXT BUILDER WORK AREA - THE SAME STRING-WITH-POINTER
001630*    PATTERN AMTFLAT USES TO LAY OUT EACH ROW ONCE, SHARED BY
001640*    THE CSV AND TSV WRITE PASSES.
001650 01  WORK-OUTPUT-AREAS.
001660     05  WS-CSV-REC-LEN                PIC 9(04) COMP.
001670     05  WS-TSV-REC-LEN                PIC 9(04) COMP.
001680     05  WS-LINE-PTR                   PIC 9(04) COMP.
001690     05  WS-LINE-LEN                   PIC 9(04) COMP.
001700     05  WS-DELIM-CHAR                 PIC X(01).
001710     05  WS-CRLF                       PIC X(02) VALUE X"0D0A".
001720     05  WS-LINE-TEXT                  PIC X(600).
001730     05  FILLER                        PIC X(06).
001740
001750 01  WORK-FORMAT-AREAS.
001760     05  WS-ID-VALUE-IN                PIC 9(18).
001770     05  WS-ID-EDIT                    PIC Z(17)9.
001780     05  WS-ID-LEAD-SPACES             PIC 9(04) COMP.
001790     05  WS-ID-LEN                     PIC 9(04) COMP.
001800     05  WS-TEXT-VALUE-IN              PIC X(255).
001810     05  WS-TEXT-TRIM-TEMP             PIC X(255).
001820     05  WS-TEXT-TRIM-LTH              PIC S9(04) COMP.
001830     05  FILLER                        PIC X(08).
001840
001850 01  VALIDATION-LOG-REC.
001860     05  VL-TESTCASE-NAME              PIC X(40).
001870     05  VL-FAILURE-TYPE                PIC X(10).
001880     05  VL-FAILURE-MESSAGE             PIC X(80).
001890     05  VL-FAILURE-DETAIL              PIC X(200).
001900
001910 PROCEDURE DIVISION.
001920     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001930     PERFORM 100-EXTRACT-PASS THRU 100-EXIT.
001940     PERFORM 999-CLEANUP THRU 999-EXIT.
001950     MOVE +0 TO RETURN-CODE.
001960     GOBACK.
001970
001980 000-HOUSEKEEPING.
001990     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002000     DISPLAY "******** BEGIN JOB AMTREPL ********".
002010     ACCEPT WS-RUN-DATE FROM DATE.
002020     OPEN INPUT AMTMSTU.
002030     MOVE "AMTMSTR" TO ABEND-PROGRAM.
002040     MOVE AMTMSTU-STATUS TO ACTUAL-VAL.
002050     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002060     OPEN INPUT AMTREPW-IN.
002070     MOVE "AMTREPW" TO ABEND-PROGRAM.
002080     MOVE AMTREPW-STATUS TO ACTUAL-VAL.
002090     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002100     OPEN OUTPUT AMTREPLC.
002110     MOVE "AMTREPLC" TO ABEND-PROGRAM.
002120     MOVE AMTREPLC-STATUS TO ACTUAL-VAL.
002130     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002140     OPEN OUTPUT AMTREPLT.
002150     MOVE "AMTREPLT" TO ABEND-PROGRAM.
002160     MOVE AMTREPLT-STATUS TO ACTUAL-VAL.
002170     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002180     OPEN OUTPUT AMTVALW.
002190     MOVE "AMTVALW" TO ABEND-PROGRAM.
002200     MOVE AMTVALW-STATUS TO ACTUAL-VAL.
002210     PERFORM 907-CHECK-MANDATORY-OPEN THRU 907-EXIT.
002220     MOVE "," TO WS-DELIM-CHAR.
002230     PERFORM 700-BUILD-HEADER-TEXT THRU 700-EXIT.
002240     PERFORM 605-WRITE-CSV-LINE THRU 605-EXIT.
002250     MOVE X"09" TO WS-DELIM-CHAR.
002260     PERFORM 700-BUILD-HEADER-TEXT THRU 700-EXIT.
002270     PERFORM 655-WRITE-TSV-LINE THRU 655-EXIT.
002280 000-EXIT.
002290     EXIT.
002300
002310 907-CHECK-MANDATORY-OPEN.
002320     IF ACTUAL-VAL NOT = "00"
002330         MOVE "MANDATORY FILE FAILED TO OPEN" TO ABEND-REASON
002340         MOVE "00" TO EXPECTED-VAL
002350         GO TO 1000-ABEND-RTN
002360     END-IF.
002370 907-EXIT.
002380     EXIT.
002390
002400*    RANDOM-PATH LOOKUP HELPER - CALLER SETS WS-LOOKUP-ID, THIS
002410*    PARAGRAPH LOADS THE MATCHING RECORD (IF ANY).  A LOOKUP
002420*    THAT COMES BACK EMPTY IS ALWAYS A HARD ABEND IN THIS
002430*    PROGRAM, SO THE CALLER NEVER HAS TO TEST AMTMSTU-FOUND
002440*    ITSELF - 896 DOES IT.
002450 895-LOAD-CONCEPT-BY-ID.
002460     MOVE WS-LOOKUP-ID TO AMTL-CONCEPT-ID.
002470     READ AMTMSTU INTO AMTL-CONCEPT-REC.
002480 895-EXIT.
002490     EXIT.
002500
002510 896-LOAD-OR-ABEND.
002520     PERFORM 895-LOAD-CONCEPT-BY-ID THRU 895-EXIT.
002530     IF NOT AMTMSTU-FOUND
002540         MOVE "REPLACEMENT-RESOLUTION" TO VL-TESTCASE-NAME
002550         MOVE "ERROR" TO VL-FAILURE-TYPE
002560         MOVE "CONCEPT ON A REPLACEMENT ENTRY NOT ON MASTER"
002570             TO VL-FAILURE-MESSAGE
002580         MOVE WS-LOOKUP-ID TO VL-FAILURE-DETAIL
002590         PERFORM 950-WRITE-VALIDATION-ROW THRU 950-EXIT
002600         GO TO 1000-ABEND-RTN
002610     END-IF.
002620 896-EXIT.
002630     EXIT.
002640
002650 950-WRITE-VALIDATION-ROW.
002660     CALL "AMTVLOG" USING VALIDATION-LOG-REC.
002670     MOVE VL-TESTCASE-NAME TO AMTV-TESTCASE-NAME.
002680     MOVE VL-FAILURE-TYPE TO AMTV-FAILURE-TYPE.
002690     MOVE VL-FAILURE-MESSAGE TO AMTV-FAILURE-MESSAGE.
002700     MOVE VL-FAILURE-DETAIL TO AMTV-FAILURE-DETAIL.
002710     WRITE AMTV-VALIDATION-REC.
002720 950-EXIT.
002730     EXIT.
002740
002750******************************************************************
002760*    MAIN DRIVING PASS - ONE AMTREPW ENTRY IN, THREE RANDOM
002770*    LOOKUPS, ONE CSV ROW AND ONE TSV ROW OUT.
002780******************************************************************
002790 100-EXTRACT-PASS.
002800     MOVE "100-EXTRACT-PASS" TO PARA-NAME.
002810     PERFORM 110-READ-NEXT-ENTRY THRU 110-EXIT.
002820     PERFORM 200-PROCESS-ENTRY THRU 200-EXIT
002830         UNTIL AMTREPW-EOF.
002840 100-EXIT.
002850     EXIT.
002860
002870 110-READ-NEXT-ENTRY.
002880     READ AMTREPW-IN INTO AMTR-REPLACEMENT-REC
002890         AT END SET AMTREPW-EOF TO TRUE
002900     END-READ.
002910 110-EXIT.
002920     EXIT.
002930
002940 200-PROCESS-ENTRY.
002950     MOVE "200-PROCESS-ENTRY" TO PARA-NAME.
002960     MOVE AMTR-INACTIVE-ID TO WS-INACTIVE-ID.
002970     MOVE AMTR-REPL-TYPE-ID TO WS-REPLTYPE-ID.
002980     MOVE AMTR-REPLACEMENT-ID TO WS-REPLACE-ID.
002990     MOVE AMTR-EFFECTIVE-DATE TO WS-EFFECTIVE-DATE.
003000     MOVE WS-INACTIVE-ID TO WS-LOOKUP-ID.
003010     PERFORM 896-LOAD-OR-ABEND THRU 896-EXIT.
003020     MOVE AMTL-PT TO WS-INACTIVE-PT.
003030     MOVE WS-REPLTYPE-ID TO WS-LOOKUP-ID.
003040     PERFORM 896-LOAD-OR-ABEND THRU 896-EXIT.
003050     MOVE AMTL-PT TO WS-REPLTYPE-PT.
003060     MOVE WS-REPLACE-ID TO WS-LOOKUP-ID.
003070     PERFORM 896-LOAD-OR-ABEND THRU 896-EXIT.
003080     MOVE AMTL-PT TO WS-REPLACE-PT.
003090     MOVE "," TO WS-DELIM-CHAR.
003100     PERFORM 710-BUILD-DATA-ROW-TEXT THRU 710-EXIT.
003110     PERFORM 605-WRITE-CSV-LINE THRU 605-EXIT.
003120     MOVE X"09" TO WS-DELIM-CHAR.
003130     PERFORM 710-BUILD-DATA-ROW-TEXT THRU 710-EXIT.
003140     PERFORM 655-WRITE-TSV-LINE THRU 655-EXIT.
003150     PERFORM 110-READ-NEXT-ENTRY THRU 110-EXIT.
003160 200-EXIT.
003170     EXIT.
003180
003190 605-WRITE-CSV-LINE.
003200     MOVE SPACES TO CSV-OUT-REC.
003210     MOVE WS-LINE-TEXT(1:WS-LINE-LEN) TO
003220         CSV-OUT-REC(1:WS-LINE-LEN).
003230     MOVE WS-LINE-LEN TO WS-CSV-REC-LEN.
003240     WRITE CSV-OUT-REC.
003250 605-EXIT.
003260     EXIT.
003270
003280 655-WRITE-TSV-LINE.
003290     MOVE SPACES TO TSV-OUT-REC.
003300     MOVE WS-LINE-TEXT(1:WS-LINE-LEN) TO
003310         TSV-OUT-REC(1:WS-LINE-LEN).
003320     MOVE WS-LINE-LEN TO WS-TSV-REC-LEN.
003330     WRITE TSV-OUT-REC.
003340 655-EXIT.
003350     EXIT.
003360
003370 700-BUILD-HEADER-TEXT.
003380     MOVE SPACES TO WS-LINE-TEXT.
003390     MOVE 1 TO WS-LINE-PTR.
003400     STRING "INACTIVE SCTID" DELIMITED BY SIZE
003410         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003420     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003430     STRING "INACTIVE PT" DELIMITED BY SIZE
003440         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003450     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003460     STRING "REPLACEMENT TYPE SCTID" DELIMITED BY SIZE
003470         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003480     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003490     STRING "REPLACEMENT TYPE PT" DELIMITED BY SIZE
003500         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003510     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003520     STRING "REPLACEMENT SCTID" DELIMITED BY SIZE
003530         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003540     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003550     STRING "REPLACEMENT PT" DELIMITED BY SIZE
003560         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003570     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003580     STRING "DATE" DELIMITED BY SIZE
003590         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003600     PERFORM 760-FINISH-LINE THRU 760-EXIT.
003610 700-EXIT.
003620     EXIT.
003630
003640 710-BUILD-DATA-ROW-TEXT.
003650     MOVE SPACES TO WS-LINE-TEXT.
003660     MOVE 1 TO WS-LINE-PTR.
003670     MOVE WS-INACTIVE-ID TO WS-ID-VALUE-IN.
003680     PERFORM 720-APPEND-ID THRU 720-EXIT.
003690     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003700     MOVE WS-INACTIVE-PT TO WS-TEXT-VALUE-IN.
003710     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
003720     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003730     MOVE WS-REPLTYPE-ID TO WS-ID-VALUE-IN.
003740     PERFORM 720-APPEND-ID THRU 720-EXIT.
003750     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003760     MOVE WS-REPLTYPE-PT TO WS-TEXT-VALUE-IN.
003770     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
003780     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003790     MOVE WS-REPLACE-ID TO WS-ID-VALUE-IN.
003800     PERFORM 720-APPEND-ID THRU 720-EXIT.
003810     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003820     MOVE WS-REPLACE-PT TO WS-TEXT-VALUE-IN.
003830     PERFORM 730-APPEND-TEXT THRU 730-EXIT.
003840     PERFORM 750-APPEND-DELIM THRU 750-EXIT.
003850     STRING WS-EFFECTIVE-DATE DELIMITED BY SIZE
003860         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003870     PERFORM 760-FINISH-LINE THRU 760-EXIT.
003880 710-EXIT.
003890     EXIT.
003900
003910*    APPENDS A PLAIN DECIMAL SCTID, NO LEADING ZEROS - NOTHING
003920*    AT ALL IF THE VALUE IS ZERO, SAME HABIT AMTFLAT USES.
003930 720-APPEND-ID.
003940     IF WS-ID-VALUE-IN = ZERO
003950         GO TO 720-EXIT
003960     END-IF.
003970     MOVE WS-ID-VALUE-IN TO WS-ID-EDIT.
003980     MOVE ZERO TO WS-ID-LEAD-SPACES.
003990     INSPECT WS-ID-EDIT TALLYING WS-ID-LEAD-SPACES
004000         FOR LEADING SPACES.
004010     COMPUTE WS-ID-LEN = 18 - WS-ID-LEAD-SPACES.
004020     STRING WS-ID-EDIT(WS-ID-LEAD-SPACES + 1 : WS-ID-LEN)
004030         DELIMITED BY SIZE
004040         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004050 720-EXIT.
004060     EXIT.
004070
004080 730-APPEND-TEXT.
004090     MOVE ZERO TO WS-TEXT-TRIM-LTH.
004100     MOVE FUNCTION REVERSE(WS-TEXT-VALUE-IN) TO
004110         WS-TEXT-TRIM-TEMP.
004120     INSPECT WS-TEXT-TRIM-TEMP
004130             TALLYING WS-TEXT-TRIM-LTH FOR LEADING SPACES.
004140     COMPUTE WS-TEXT-TRIM-LTH = 255 - WS-TEXT-TRIM-LTH.
004150     STRING '"' DELIMITED BY SIZE
004160         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004170     IF WS-TEXT-TRIM-LTH > 0
004180         STRING WS-TEXT-VALUE-IN(1:WS-TEXT-TRIM-LTH)
004190             DELIMITED BY SIZE
004200             INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
004210     END-IF.
004220     STRING '"' DELIMITED BY SIZE
004230         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004240 730-EXIT.
004250     EXIT.
004260
004270 750-APPEND-DELIM.
004280     STRING WS-DELIM-CHAR DELIMITED BY SIZE
004290         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004300 750-EXIT.
004310     EXIT.
004320
004330 760-FINISH-LINE.
004340     STRING WS-CRLF DELIMITED BY SIZE
004350         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
004360     COMPUTE WS-LINE-LEN = WS-LINE-PTR - 1.
004370 760-EXIT.
004380     EXIT.
004390
004400 999-CLEANUP.
004410     MOVE "999-CLEANUP" TO PARA-NAME.
004420     CLOSE AMTMSTU.
004430     CLOSE AMTREPW-IN.
004440     CLOSE AMTREPLC.
004450     CLOSE AMTREPLT.
004460     CLOSE AMTVALW.
004470     DISPLAY "******** NORMAL END OF JOB AMTREPL ********".
004480 999-EXIT.
004490     EXIT.
004500
004510 1000-ABEND-RTN.
004520     WRITE AMTV-VALIDATION-REC FROM ABEND-REC.
004530     CLOSE AMTVALW.
004540     DISPLAY "******** AMTREPL ABEND ********" UPON CONSOLE.
004550     DISPLAY ABEND-REC UPON CONSOLE.
004560     DIVIDE ZERO-VAL INTO ONE-VAL.
