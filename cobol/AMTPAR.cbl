000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTPAR.
000130 AUTHOR. R HOLLOWAY.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS PROGRAM IS CALLED ONCE PER "SINGLE PARENT OF A
000230*          GIVEN AMT TYPE" LOOKUP NEEDED BY AMTFLAT WHILE IT
000240*          WALKS A CTPP (TPP OF A CTPP, MPP OF A TPP, MPUU OF A
000250*          TPUU, AND SO ON), AND ONCE PER MP TIE-BREAK WHEN AN
000260*          MPUU RESOLVES TO MORE THAN ONE CANDIDATE MP.
000270*
000280*          FUNCTION 'P' (GET-PARENT-RTN) TAKES A CONCEPT ID AND
000290*          A TARGET AMT TYPE, FILTERS THE CONCEPT'S TRANSITIVE
000300*          ANCESTOR SET TO MEMBERS TAGGED WITH THAT TYPE, THEN
000310*          DISCARDS ANY MEMBER THAT IS ITSELF AN ANCESTOR OF
000320*          ANOTHER SURVIVING MEMBER (KEEPING ONLY THE CLOSEST,
000330*          "LEAF" CANDIDATES).  EXACTLY ONE SURVIVOR IS A CLEAN
000340*          RESOLUTION; ZERO OR MORE THAN ONE IS HANDED BACK TO
000350*          THE CALLER AS A FAILURE FOR IT TO LOG AND DECIDE
000360*          WHETHER TO CARRY ON OR ABORT.
000370*
000380*          FUNCTION 'M' (MP-TIEBREAK-RTN) TAKES A LIST OF
000390*          CANDIDATE MP CONCEPT IDS ALREADY FOUND BY FUNCTION
000400*          'P' AND KEEPS ONLY THE ONE(S) WITH THE STRICTLY
000410*          LARGEST ACTIVE-INGREDIENT COUNT.  A REMAINING TIE IS
000420*          NOT BROKEN FURTHER.
000430*
000440*          THE AMTMSTR VSAM PATH IS OPENED ONCE, ON THIS
000450*          PROGRAM'S FIRST CALL, AND LEFT OPEN FOR THE LIFE OF
000460*          THE RUN - AMTFLAT HAS ITS OWN SEPARATE READ-ONLY PATH
000470*          TO THE SAME FILE SO THE TWO DO NOT CONTEND.
000480*
000490*----------------------------------------------------------------*
000500* Date     | By  | Req#     | Description                       *
000510*----------|-----|----------|-----------------------------------*
000520* 04/11/91 | RH  | AMT-0009 | Original routine - parent resolver *
000530* 09/22/93 | RH  | AMT-0114 | Added MP tie-break function 'M'    *
000540* 02/14/97 | TGD | AMT-0250 | Widened ancestor candidate table   *
000550*          |     |          | from 10 to 20 entries              *
000560* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000570*          |     |          | fields in this routine, no change  *
000580* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite  *
000590* 03/18/02 | TGD | AMT-0388 | Leaf-filter now skips the concept's *
000600*          |     |          | own id when scanning candidates    *
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-390.
000660 OBJECT-COMPUTER. IBM-390.
000670 SPECIAL-NAMES.
000680     C01 IS NEXT-PAGE.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT AMTMSTR
000720            ASSIGN       TO AMTMSTR
000730            ORGANIZATION IS INDEXED
000740            ACCESS MODE  IS RANDOM
000750            RECORD KEY   IS AMTC-CONCEPT-ID
000760            FILE STATUS  IS AMTMSTR-STATUS.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  AMTMSTR
000810     RECORD CONTAINS 7370 CHARACTERS
000820     DATA RECORD IS AMTC-CONCEPT-REC.
000830 COPY AMTMSTR.
000840
000850 WORKING-STORAGE SECTION.
000860 01  FILE-STATUS-CODES.
000870     05  AMTMSTR-STATUS              PIC X(2).
000880         88  AMTMSTR-FOUND                VALUE "00".
000890 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
000900     05  FILLER                      PIC X(02).
000910
000920 01  CONTROL-SWITCHES.
000930     05  WS-FILE-OPEN-SW             PIC X(01) VALUE "N".
000940         88  AMTMSTR-ALREADY-OPEN        VALUE "Y".
000950 01  CONTROL-SWITCHES-R REDEFINES CONTROL-SWITCHES.
000960     05  FILLER                      PIC X(01).
000970
000980 01  WS-RUN-DATE                     PIC 9(6) VALUE ZERO.
000990 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001000     05  WS-RUN-YY                   PIC 9(2).
001010     05  WS-RUN-MM                   PIC 9(2).
001020     05  WS-RUN-DD                   PIC 9(2).
001030
001040 01  WORK-AREAS.
001050     05  WS-ANCESTOR-CONCEPT-REC.
001060         10  WS-HOLD-CONCEPT-ID      PIC 9(18).
001070     05  ROW-SUB                     PIC 9(04) COMP.
001080     05  COL-SUB                     PIC 9(04) COMP.
001090     05  CAND-SUB                    PIC 9(04) COMP.
001100     05  OTHER-SUB                   PIC 9(04) COMP.
001110     05  WS-SURVIVOR-COUNT           PIC 9(04) COMP.
001120     05  WS-IS-LEAF-SW               PIC X(01).
001130         88  WS-IS-LEAF                  VALUE "Y".
001140     05  WS-MAX-INGREDIENTS          PIC 9(04) COMP.
001150
001160*    CANDIDATE SCRATCH TABLE - HOLDS THE ANCESTOR-FILTERED SET
001170*    WHILE THE LEAF FILTER PRUNES IT DOWN.  SIZED TO MATCH THE
001180*    MP-TIEBREAK CANDIDATE LIST IN THE LINKAGE SECTION.
001190 01  CAND-WORK-TBL.
001200     05  CAND-WORK-ENTRY OCCURS 20 TIMES.
001210         10  CAND-WORK-ID             PIC 9(18).
001220         10  CAND-WORK-KEEP-SW        PIC X(01) VALUE "Y".
001230             88  CAND-WORK-KEEP           VALUE "Y".
001240     05  CAND-WORK-COUNT              PIC 9(04) COMP.
001250
001260 LINKAGE SECTION.
001270 01  AMTPAR-LINK-REC.
001280     05  APR-FUNCTION                PIC X(01).
001290         88  APR-FN-GET-PARENT           VALUE "P".
001300         88  APR-FN-MP-TIEBREAK          VALUE "M".
001310     05  APR-CONCEPT-ID               PIC 9(18).
001320     05  APR-TARGET-TYPE              PIC X(04).
001330     05  APR-CANDIDATE-COUNT          PIC 9(04) COMP.
001340     05  APR-CANDIDATE-TBL OCCURS 20 TIMES.
001350         10  APR-CANDIDATE-ID         PIC 9(18).
001360         10  APR-CANDIDATE-PT         PIC X(255).
001370     05  APR-RESOLVED-ID              PIC 9(18).
001380     05  APR-RESOLVED-COUNT           PIC 9(04) COMP.
001390
001400 PROCEDURE DIVISION USING AMTPAR-LINK-REC.
001410     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001420     IF APR-FN-GET-PARENT
001430         PERFORM 100-GET-PARENT-RTN THRU 100-EXIT
001440     ELSE IF APR-FN-MP-TIEBREAK
001450         PERFORM 200-MP-TIEBREAK-RTN THRU 200-EXIT
001460     END-IF.
001470     GOBACK.
001480
001490 000-HOUSEKEEPING.
001500     IF NOT AMTMSTR-ALREADY-OPEN
001510         OPEN INPUT AMTMSTR
001520         SET AMTMSTR-ALREADY-OPEN TO TRUE
001530     END-IF.
001540     MOVE ZERO TO APR-RESOLVED-ID, APR-RESOLVED-COUNT.
001550     INITIALIZE CAND-WORK-TBL.
001560 000-EXIT.
001570     EXIT.
001580
001590 100-GET-PARENT-RTN.
001600*    LOAD THE DRIVING CONCEPT AND COPY ITS ANCESTORS TAGGED WITH
001610*    THE TARGET AMT TYPE INTO THE SCRATCH TABLE.
001620     MOVE APR-CONCEPT-ID TO AMTC-CONCEPT-ID.
001630     READ AMTMSTR INTO AMTC-CONCEPT-REC.
001640     IF NOT AMTMSTR-FOUND
001650         GO TO 100-EXIT
001660     END-IF.
001670
001680     MOVE ZERO TO CAND-WORK-COUNT.
001690     PERFORM 110-COPY-ANCESTOR THRU 110-EXIT
001700         VARYING ROW-SUB FROM 1 BY 1
001710         UNTIL ROW-SUB > AMTC-ANCESTOR-COUNT.
001720     PERFORM 150-FILTER-LEAVES THRU 150-EXIT.
001730
001740*    COUNT AND COPY SURVIVORS BACK TO THE CALLER FOR ERROR
001750*    REPORTING, AND RESOLVE IF EXACTLY ONE SURVIVED.
001760     MOVE ZERO TO WS-SURVIVOR-COUNT, APR-CANDIDATE-COUNT.
001770     PERFORM 130-COLLECT-SURVIVOR THRU 130-EXIT
001780         VARYING CAND-SUB FROM 1 BY 1
001790         UNTIL CAND-SUB > CAND-WORK-COUNT.
001800     MOVE WS-SURVIVOR-COUNT TO APR-RESOLVED-COUNT.
001810     IF WS-SURVIVOR-COUNT = 1
001820         MOVE CAND-WORK-ID(1) TO APR-RESOLVED-ID
001830     END-IF.
001840 100-EXIT.
001850     EXIT.
001860
001870*    COPIES ONE ANCESTOR-TABLE ROW INTO THE SCRATCH TABLE WHEN
001880*    IT IS TAGGED WITH THE TARGET AMT TYPE - DRIVEN BY ROW-SUB.
001890 110-COPY-ANCESTOR.
001900     MOVE AMTC-ANCESTOR-TBL(ROW-SUB) TO WS-HOLD-CONCEPT-ID.
001910     MOVE WS-HOLD-CONCEPT-ID TO AMTC-CONCEPT-ID.
001920     READ AMTMSTR INTO AMTC-CONCEPT-REC.
001930     IF NOT AMTMSTR-FOUND OR AMTC-AMT-TYPE NOT = APR-TARGET-TYPE
001940         GO TO 110-EXIT
001950     END-IF.
001960     ADD 1 TO CAND-WORK-COUNT.
001970     MOVE WS-HOLD-CONCEPT-ID
001980          TO CAND-WORK-ID(CAND-WORK-COUNT).
001990     MOVE "Y" TO CAND-WORK-KEEP-SW(CAND-WORK-COUNT).
002000 110-EXIT.
002010     EXIT.
002020
002030*    COPIES ONE SURVIVING SCRATCH-TABLE ENTRY OUT TO THE CALLER'S
002040*    CANDIDATE TABLE - DRIVEN BY CAND-SUB.
002050 130-COLLECT-SURVIVOR.
002060     IF NOT CAND-WORK-KEEP(CAND-SUB)
002070         GO TO 130-EXIT
002080     END-IF.
002090     ADD 1 TO WS-SURVIVOR-COUNT.
002100     ADD 1 TO APR-CANDIDATE-COUNT.
002110     MOVE CAND-WORK-ID(CAND-SUB)
002120          TO APR-CANDIDATE-ID(APR-CANDIDATE-COUNT).
002130     MOVE CAND-WORK-ID(CAND-SUB) TO AMTC-CONCEPT-ID.
002140     READ AMTMSTR INTO AMTC-CONCEPT-REC.
002150     IF AMTMSTR-FOUND
002160         MOVE AMTC-PT
002170              TO APR-CANDIDATE-PT(APR-CANDIDATE-COUNT)
002180     END-IF.
002190 130-EXIT.
002200     EXIT.
002210
002220*    DISCARD FROM CAND-WORK-TBL ANY ENTRY THAT IS ITSELF AN
002230*    ANCESTOR OF SOME OTHER ENTRY STILL IN THE TABLE - THE
002240*    "LEAF", CLOSEST CANDIDATE(S) ARE WHAT SURVIVE.
002250 150-FILTER-LEAVES.
002260     PERFORM 160-FILTER-ONE-CAND THRU 160-EXIT
002270         VARYING CAND-SUB FROM 1 BY 1
002280         UNTIL CAND-SUB > CAND-WORK-COUNT.
002290 150-EXIT.
002300     EXIT.
002310
002320*    COMPARES ONE CANDIDATE (CAND-SUB) AGAINST EVERY OTHER
002330*    CANDIDATE STILL IN THE SCRATCH TABLE - DRIVEN BY OTHER-SUB.
002340 160-FILTER-ONE-CAND.
002350     PERFORM 170-CHECK-OTHER-CAND THRU 170-EXIT
002360         VARYING OTHER-SUB FROM 1 BY 1
002370         UNTIL OTHER-SUB > CAND-WORK-COUNT.
002380 160-EXIT.
002390     EXIT.
002400
002410*    IF THE OTHER CANDIDATE IS AN ANCESTOR OF CAND-SUB, CAND-SUB
002420*    IS NOT A LEAF AND LOSES ITS "KEEP" MARK.
002430 170-CHECK-OTHER-CAND.
002440     IF OTHER-SUB = CAND-SUB
002450         GO TO 170-EXIT
002460     END-IF.
002470     MOVE CAND-WORK-ID(OTHER-SUB) TO AMTC-CONCEPT-ID.
002480     READ AMTMSTR INTO AMTC-CONCEPT-REC.
002490     IF NOT AMTMSTR-FOUND
002500         GO TO 170-EXIT
002510     END-IF.
002520     PERFORM 180-CHECK-ANCESTOR-ROW THRU 180-EXIT
002530         VARYING COL-SUB FROM 1 BY 1
002540         UNTIL COL-SUB > AMTC-ANCESTOR-COUNT.
002550 170-EXIT.
002560     EXIT.
002570
002580*    IF THIS ANCESTOR ROW (COL-SUB) OF THE OTHER CANDIDATE NAMES
002590*    CAND-SUB, CAND-SUB IS NOT A LEAF.
002600 180-CHECK-ANCESTOR-ROW.
002610     IF AMTC-ANCESTOR-TBL(COL-SUB) = CAND-WORK-ID(CAND-SUB)
002620         MOVE "N" TO CAND-WORK-KEEP-SW(CAND-SUB)
002630     END-IF.
002640 180-EXIT.
002650     EXIT.
002660
002670 200-MP-TIEBREAK-RTN.
002680     MOVE ZERO TO WS-MAX-INGREDIENTS.
002690     PERFORM 210-FIND-MAX-INGREDIENTS THRU 210-EXIT
002700         VARYING CAND-SUB FROM 1 BY 1
002710         UNTIL CAND-SUB > APR-CANDIDATE-COUNT.
002720     MOVE ZERO TO WS-SURVIVOR-COUNT.
002730     PERFORM 220-KEEP-MAX-CANDIDATE THRU 220-EXIT
002740         VARYING CAND-SUB FROM 1 BY 1
002750         UNTIL CAND-SUB > APR-CANDIDATE-COUNT.
002760     MOVE WS-SURVIVOR-COUNT TO APR-RESOLVED-COUNT.
002770     IF WS-SURVIVOR-COUNT = 1
002780         MOVE CAND-WORK-ID(1) TO APR-RESOLVED-ID
002790     END-IF.
002800 200-EXIT.
002810     EXIT.
002820
002830*    TRACKS THE LARGEST ACTIVE-INGREDIENT COUNT SEEN AMONG THE
002840*    CANDIDATES - DRIVEN BY CAND-SUB.
002850 210-FIND-MAX-INGREDIENTS.
002860     MOVE APR-CANDIDATE-ID(CAND-SUB) TO AMTC-CONCEPT-ID.
002870     READ AMTMSTR INTO AMTC-CONCEPT-REC.
002880     IF AMTMSTR-FOUND AND
002890        AMTC-INGREDIENT-COUNT > WS-MAX-INGREDIENTS
002900         MOVE AMTC-INGREDIENT-COUNT TO WS-MAX-INGREDIENTS
002910     END-IF.
002920 210-EXIT.
002930     EXIT.
002940
002950*    KEEPS EVERY CANDIDATE WHOSE INGREDIENT COUNT TIES THE
002960*    MAXIMUM - DRIVEN BY CAND-SUB.
002970 220-KEEP-MAX-CANDIDATE.
002980     MOVE APR-CANDIDATE-ID(CAND-SUB) TO AMTC-CONCEPT-ID.
002990     READ AMTMSTR INTO AMTC-CONCEPT-REC.
003000     IF NOT AMTMSTR-FOUND OR
003010        AMTC-INGREDIENT-COUNT NOT = WS-MAX-INGREDIENTS
003020         GO TO 220-EXIT
003030     END-IF.
003040     ADD 1 TO WS-SURVIVOR-COUNT.
003050     MOVE APR-CANDIDATE-ID(CAND-SUB)
003060          TO CAND-WORK-ID(WS-SURVIVOR-COUNT).
003070 220-EXIT.
003080     EXIT.
