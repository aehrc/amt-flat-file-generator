000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  AMTTRIM.
000130 AUTHOR. R HOLLOWAY.
000140 INSTALLATION. NATIONAL TERMINOLOGY UNIT.
000150 DATE-WRITTEN. 04/11/91.
000160 DATE-COMPILED. 04/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          TRIMS TRAILING BLANKS FROM A SINGLE ARTG (THERAPEUTIC
000230*          GOODS REGISTRATION) NUMBER AND REPORTS ITS TRIMMED
000240*          LENGTH BACK TO THE CALLER.  CALLED ONCE PER ARTG-ID
000250*          BY AMTFLAT 240-BUILD-ARTG-LIST WHILE IT IS BUILDING THE
000260*          DEDUPLICATED ARTG-ID LIST FOR A CTPP.
000270*
000280*          IF THE INCOMING FIELD IS ALL SPACES THE CALLER IS
000290*          HANDED BACK A ZERO LENGTH - IT IS THE CALLER'S JOB,
000300*          NOT THIS ROUTINE'S, TO SUBSTITUTE THE SINGLE BLANK
000310*          PLACEHOLDER ROW WHEN A CTPP HAS NO ARTG IDS AT ALL.
000320*
000330*----------------------------------------------------------------*
000340* Date     | By  | Req#     | Description                       *
000350*----------|-----|----------|-----------------------------------*
000360* 04/11/91 | RH  | AMT-0009 | Original routine - trims ARTG ids  *
000370* 09/22/93 | RH  | AMT-0114 | Widened field to X(20) for new ARTG*
000380*          |     |          | number format                      *
000390* 02/14/97 | TGD | AMT-0250 | Now also strips embedded LOW-VALUES*
000400*          |     |          | seen in a handful of 1996 releases *
000410* 11/03/98 | KMS | AMT-Y2K1 | Year-2000 impact review - no date  *
000420*          |     |          | fields in this routine, no change  *
000430* 06/30/99 | KMS | AMT-0301 | Y2K sign-off for AMT extract suite  *
000440* 03/18/02 | TGD | AMT-0388 | Clarified comments for new hires   *
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520     C01 IS NEXT-PAGE.
000530 INPUT-OUTPUT SECTION.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 WORKING-STORAGE SECTION.
000590 01  MISC-FIELDS.
000600     05 TRIM-LTH                    PIC S9(4) COMP.
000610     05 TEMP-ARTG-TXT                PIC X(20).
000620     05 TEMP-ARTG-TBL REDEFINES TEMP-ARTG-TXT
000630                                 PIC X(01) OCCURS 20 TIMES.
000640
000650*    DATE-STAMP REDEFINE - NOT USED BY THIS ROUTINE'S LOGIC, KEPT
000660*    ONLY SO AN OPERATOR DUMP SHOWS A READABLE RUN DATE
000670 01  WS-RUN-DATE                     PIC 9(6) VALUE ZERO.
000680 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000690     05  WS-RUN-YY                   PIC 9(2).
000700     05  WS-RUN-MM                   PIC 9(2).
000710     05  WS-RUN-DD                   PIC 9(2).
000720
000730 LINKAGE SECTION.
000740 01  ARTG-TRIM-REC.
000750     05  ARTG-ID-IN                  PIC X(20).
000760     05  ARTG-ID-OUT                 PIC X(20).
000770     05  ARTG-ID-OUT-R REDEFINES ARTG-ID-OUT
000780                                     PIC X(01) OCCURS 20 TIMES.
000790     05  ARTG-ID-LTH-OUT             PIC S9(4) COMP.
000800
000810 PROCEDURE DIVISION USING ARTG-TRIM-REC.
000820     MOVE 0 TO TRIM-LTH.
000830     MOVE SPACES TO ARTG-ID-OUT.
000840     MOVE FUNCTION REVERSE(ARTG-ID-IN) TO TEMP-ARTG-TXT.
000850     INSPECT TEMP-ARTG-TXT
000860               REPLACING ALL LOW-VALUES BY SPACES.
000870     INSPECT TEMP-ARTG-TXT
000880                    TALLYING TRIM-LTH FOR LEADING SPACES.
000890     COMPUTE TRIM-LTH = LENGTH OF ARTG-ID-IN - TRIM-LTH.
000900     IF TRIM-LTH > 0
000910         MOVE ARTG-ID-IN(1:TRIM-LTH) TO ARTG-ID-OUT
000920     END-IF.
000930     MOVE TRIM-LTH TO ARTG-ID-LTH-OUT.
000940     GOBACK.
