000100******************************************************************
000110*    COPYBOOK   AMTREPW                                        *
000120*    HISTORICAL-ASSOCIATION REPLACEMENT WORK RECORD - ONE ROW   *
000130*    PER INACTIVE-TO-ACTIVE REPLACEMENT COLLECTED BY AMTLOAD    *
000140*    WHILE IT READS THE HISTORICAL-ASSOCIATION REFSET FILE(S).  *
000150*    READ BACK BY AMTREPL TO PRODUCE THE REPLACEMENTS CSV/TSV.  *
000160******************************************************************
000170 01  AMTR-REPLACEMENT-REC.
000180     05  AMTR-INACTIVE-ID            PIC 9(18).
000190     05  AMTR-REPL-TYPE-ID           PIC 9(18).
000200     05  AMTR-REPLACEMENT-ID         PIC 9(18).
000210     05  AMTR-EFFECTIVE-DATE         PIC 9(08).
000220     05  FILLER                      PIC X(10).
