000100******************************************************************
000110*    COPYBOOK   AMTRELV                                        *
000120*    ONE-RECORD RELEASE-SHAPE FLAG FILE.  AMTLOAD WRITES THIS  *
000130*    AFTER IT HAS READ WHATEVER AMT REFERENCE-SET FILES WERE   *
000140*    SUPPLIED THIS RUN - "V3" IF MORE THAN ONE WAS FOUND (THE  *
000150*    OLD SEVEN-FILES-PER-LEVEL SHAPE), "V4" IF EXACTLY ONE WAS *
000160*    FOUND (THE COMBINED-FILE SHAPE).  AMTFLAT READS IT BACK   *
000170*    BEFORE IT RESOLVES A TPUU'S TRADE PRODUCT.                *
000180******************************************************************
000190 01  AMTRELV-REC.
000200     05  AMTRELV-VERSION              PIC X(02).
000210         88  AMTRELV-IS-V3                 VALUE "V3".
000220         88  AMTRELV-IS-V4                 VALUE "V4".
000230     05  FILLER                        PIC X(18).
